 IDENTIFICATION DIVISION.
 PROGRAM-ID.          CBLGAM01.
 AUTHOR.              A LINDQUIST.
 INSTALLATION.        CONSUMER SOFTWARE DIVISION.
 DATE-WRITTEN.        03/14/91.
 DATE-COMPILED.
 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.

***************************************************************
* THIS PROGRAM IS CASE PROBLEM #6.                            *
* STEAM GAMES CATALOG QUERY REPORT.                            *
* LOADS THE CATALOG FILE, VALIDATES EACH GAME RECORD, BUILDS  *
* A TAG/DATE LOOKUP TABLE, AND RUNS THE STANDING SET OF       *
* CATALOG QUERIES AGAINST IT.  ALL QUERY PARAMETERS BELOW ARE *
* FIXED VALUES - THIS JOB CARRIES NO PARM CARD.                *
***************************************************************
*                                                               *
*    CHANGE LOG                                                *
*    ----------                                                *
*    03/14/91  AL     ORIGINAL CODING - CASE PROBLEM #6. ~TAG:CR0091~
*    04/02/91  AL     ADDED INVALID PRICE MESSAGE LINE PER ~TAG:CR0091~
*    04/02/91  AL       INSTRUCTOR REVIEW COMMENTS. ~TAG:CR0091~
*    09/18/92  RK     EXPANDED TAG TABLE FROM 8000 TO 20000 ~TAG:CR0147~
*    09/18/92  RK       ENTRIES - CATALOG GREW PAST ORIGINAL ~TAG:CR0147~
*    09/18/92  RK       SIZING. ~TAG:CR0147~
*    02/11/94  AL     FIXED REVIEW COUNT PARSE WHEN NO ~TAG:CR0203~
*    02/11/94  AL       PARENTHESIZED COUNT IS PRESENT. ~TAG:CR0203~
*    07/06/95  DP     ADDED UP-TO-DATE QUERY (QP-UPTO-UPPER) ~TAG:CR0251~
*    07/06/95  DP       PER REQUEST FROM CATALOG DESK. ~TAG:CR0251~
*    11/30/96  DP     TOP-K SELECTION NOW STABLE ON TIES - ~TAG:CR0288~
*    11/30/96  DP       OLD VERSION REORDERED EQUAL PRICES. ~TAG:CR0288~
*    05/19/98  TW     Y2K READINESS - RELEASE-YEAR NOW 9(4) ~TAG:CR0340~
*    05/19/98  TW       THROUGHOUT, NO 2-DIGIT YEAR FIELDS ~TAG:CR0340~
*    05/19/98  TW       REMAIN IN THIS PROGRAM. ~TAG:CR0340~
*    01/07/99  TW     CONFIRMED CENTURY WINDOW NOT NEEDED - ~TAG:CR0355~
*    01/07/99  TW       ALL DATES STORED FULL 9(8) YYYYMMDD. ~TAG:CR0355~
*    08/14/00  TW     WIDENED GT-NAME TO X(80) - LONG TITLES ~TAG:CR0379~
*    08/14/00  TW       WERE TRUNCATING IN THE DETAIL BLOCK. ~TAG:CR0379~
*    03/02/03  RK     ADDED PRICE AVERAGE PER TAG QUERY. ~TAG:CR0410~
*    03/02/03  RK       SHARES ACCUMULATOR LOGIC WITH THE ~TAG:CR0410~
*    03/02/03  RK       ALL-TAG AVERAGE IN 3150-AVG-ACCUM. ~TAG:CR0410~
*    10/22/05  DP     FIXED QUOTE-TOGGLE SCAN TO HANDLE A ~TAG:CR0455~
*    10/22/05  DP       DOUBLED QUOTE IN A QUOTED FIELD AS A ~TAG:CR0455~
*    10/22/05  DP       A LITERAL QUOTE, NOT A FIELD BREAK. ~TAG:CR0455~
*    03/11/06  DP     WIDENED WS-TAG-RAW TO MATCH FS-TEXT - A ~TAG:CR0488~
*    03/11/06  DP       GAME WITH 6+ TAGS WAS TRUNCATING AND ~TAG:CR0488~
*    03/11/06  DP       SCANNING GARBAGE INTO THE INDEX. ~TAG:CR0488~
*    03/11/06  DP     RECODED EVERY CHARACTER SCAN AS AN ~TAG:CR0501~
*    03/11/06  DP       OUT-OF-LINE PERFORM PER SHOP STANDARD. ~TAG:CR0501~
*    03/11/06  DP       NO MORE INLINE END-PERFORM HERE. ~TAG:CR0501~
***************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DIGIT-CLASS   IS '0' THRU '9'
     UPSI-0 ON STATUS IS CATALOG-TEST-RUN.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT GAMES-CATALOG
         ASSIGN TO "GAMESIN"
         ORGANIZATION IS LINE SEQUENTIAL.

     SELECT QUERY-REPORT
         ASSIGN TO "QRYRPT"
         ORGANIZATION IS RECORD SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.

 FD  GAMES-CATALOG
     LABEL RECORD IS STANDARD
     RECORD CONTAINS 600 CHARACTERS
     DATA RECORD IS CATALOG-REC.

 01  CATALOG-REC                PIC X(600).

 FD  QUERY-REPORT
     LABEL RECORD IS OMITTED
     RECORD CONTAINS 132 CHARACTERS
     LINAGE IS 60 WITH FOOTING AT 55
     DATA RECORD IS PRTLINE.

 01  PRTLINE                    PIC X(132).

 WORKING-STORAGE SECTION.

*    PERIOD-STYLE STANDALONE COUNTERS AND SWITCHES.
*    WS-MAX-GAMES AND WS-MAX-TAG-IX BOUND THE TWO OCCURS TABLES
*    BELOW - RAISE THESE (AND THE OCCURS CLAUSES) TOGETHER IF THE
*    CATALOG FEED EVER OUTGROWS THEM AGAIN, AS IT DID UNDER CR0147.
 77  WS-MAX-GAMES                PIC 9(5)  COMP  VALUE 5000.
 77  WS-MAX-TAG-IX                PIC 9(5)  COMP  VALUE 20000.
*    WS-MAX-FLDS IS THE NUMBER OF COMMA-SEPARATED COLUMNS WE SPLIT
*    EACH CATALOG RECORD INTO - SEE FIELD-SPLIT-TABLE FURTHER DOWN.
 77  WS-MAX-FLDS                  PIC 9(2)  COMP  VALUE 10.
*    SET BY 9000-LOAD-READ WHEN THE CATALOG FILE RUNS OUT OF
*    RECORDS; TESTED BY THE MAINLINE'S LOAD LOOP.
 77  WS-CATALOG-EOF-SW             PIC X     VALUE 'N'.
     88  CATALOG-EOF                        VALUE 'Y'.

*    GENERAL WORK AREA - LOAD-PHASE COUNTERS, SUBSCRIPTS SHARED
*    ACROSS THE LOAD AND QUERY PARAGRAPHS, AND THE TOP-K SCRATCH
*    SWITCHES USED BY THE 33X0 SELECTION FAMILY.
 01  WORK-AREA.
*        END-OF-FILE SWITCH FOR THE CATALOG LOAD LOOP - SEE 9000.
     05  MORE-RECS               PIC XXX     VALUE 'YES'.
*        RUNNING PAGE NUMBER, BUMPED BY 9900-HEADING.
     05  C-PCTR                  PIC 99      VALUE ZERO.
*        COUNT OF GAME RECORDS ACTUALLY STORED IN GAME-TABLE.
     05  WS-GAME-COUNT           PIC 9(5)    COMP VALUE ZERO.
*        COUNT OF ENTRIES BUILT INTO TAG-INDEX-TABLE - ONE PER
*        (TAG, GAME) PAIR, SO THIS RUNS WELL AHEAD OF GAME-COUNT.
     05  WS-TAG-IX-COUNT         PIC 9(5)    COMP VALUE ZERO.
*        LOAD-PHASE REJECT COUNTERS - DISPLAYED NOWHERE YET BUT
*        KEPT FOR WHEN THE LOAD SUMMARY LINE IS EXPANDED.
     05  WS-LOAD-SKIP-CTR        PIC 9(5)    COMP VALUE ZERO.
*        COUNT OF ROWS REJECTED FOR AN UNPARSEABLE RELEASE DATE.
     05  WS-LOAD-BADDATE-CTR     PIC 9(5)    COMP VALUE ZERO.
*        COUNT OF ROWS WHOSE PRICE DEFAULTED TO 0.00.
     05  WS-LOAD-BADPRICE-CTR    PIC 9(5)    COMP VALUE ZERO.
*        GENERAL-PURPOSE SUBSCRIPTS INTO GAME-TABLE/TAG-INDEX-TABLE.
     05  WS-SUB                  PIC 9(5)    COMP VALUE ZERO.
*        SECOND SUBSCRIPT - USED WHEN A TAG-INDEX ENTRY POINTS
*        BACK INTO GAME-TABLE.
     05  WS-SUB2                 PIC 9(5)    COMP VALUE ZERO.
*        SPARE TAG SUBSCRIPT.
     05  WS-TAG-SUB              PIC 9(5)    COMP VALUE ZERO.
*        CHARACTER-SCAN SUBSCRIPTS - REUSED BY EVERY PARSE PARAGRAPH
*        BELOW (DATE, PRICE, TAG, REVIEW SCORE).  NEVER HELD ACROSS
*        A PERFORM OF A DIFFERENT PARSE FAMILY.
     05  WS-IX                   PIC 9(3)    COMP VALUE ZERO.
*        SPARE CHARACTER-SCAN SUBSCRIPT.
     05  WS-IX2                  PIC 9(3)    COMP VALUE ZERO.
*        TOP-K SELECTION SCRATCH - WS-BEST-SUB IS THE SUBSCRIPT OF
*        THE BEST UNSELECTED GAME FOUND SO FAR ON THE CURRENT RANK
*        PASS; WS-RANK/WS-K DRIVE THE "TAKE FIRST K" OUTER LOOP.
     05  WS-BEST-SUB             PIC 9(5)    COMP VALUE ZERO.
*        CURRENT TOP-K RANK NUMBER BEING FILLED.
     05  WS-RANK                 PIC 9(2)    COMP VALUE ZERO.
*        HOW MANY RANKS THE CURRENT TOP-K QUERY ASKS FOR.
     05  WS-K                    PIC 9(2)    COMP VALUE ZERO.
*        WHICH FIELD THE CURRENT TOP-K QUERY RANKS BY.
     05  WS-TOPK-ATTR            PIC X(20).
*        UNUSED CARRYOVER SWITCH.
     05  WS-FOUND-SW             PIC X       VALUE 'N'.
         88  TAG-WAS-FOUND                   VALUE 'Y'.
*        SET WHEN A TOP-K RANK PASS FINDS NO MORE UNSELECTED GAMES -
*        STOPS THE RANK LOOP SHORT OF K WHEN FEWER THAN K GAMES EXIST.
     05  WS-TOPK-EXHAUSTED-SW    PIC X       VALUE 'N'.
         88  TOPK-EXHAUSTED                  VALUE 'Y'.
     05  FILLER                  PIC X(10)   VALUE SPACES.

*    TODAY'S DATE, PULLED ONCE AT STARTUP FOR THE PAGE HEADING.
 01  SYS-DATE.
*        TODAY'S YEAR FROM FUNCTION CURRENT-DATE.
     05  I-YEAR                  PIC 9(4).
*        TODAY'S MONTH.
     05  I-MONTH                 PIC 99.
*        TODAY'S DAY OF MONTH.
     05  I-DAY                   PIC 99.
*        TIME PORTION OF CURRENT-DATE - NOT PRINTED.
     05  I-TIME                  PIC X(11).
     05  FILLER                  PIC X(5)    VALUE SPACES.

*    PAGE HEADING LINE - DATE/PAGE NUMBER AROUND A CENTERED REPORT
*    TITLE, WRITTEN BY 9900-HEADING AT THE TOP OF EVERY PAGE.
 01  COMPANY-TITLE.
     05  FILLER                  PIC X(6)    VALUE 'DATE:'.
     05  O-MONTH                 PIC 99.
     05  FILLER                  PIC X       VALUE '/'.
     05  O-DAY                   PIC 99.
     05  FILLER                  PIC X       VALUE '/'.
     05  O-YEAR                  PIC 9(4).
     05  FILLER                  PIC X(35)   VALUE SPACES.
     05  FILLER                  PIC X(29)   VALUE
                                      'STEAM CATALOG QUERY REPORT'.
     05  FILLER                  PIC X(44)   VALUE SPACES.
     05  FILLER                  PIC X(6)    VALUE 'PAGE:'.
     05  O-PCTR                  PIC Z9.

*    ==== RAW INPUT LINE AND FIELD-SPLIT WORK TABLE ====
*    WS-RAW-LINE RECEIVES THE CATALOG-REC READ INTO WORKING-STORAGE
*    SO ITS TRAILING-SPACE LENGTH CAN BE MEASURED (LINE SEQUENTIAL
*    FILES DO NOT CARRY A RECORD LENGTH WE CAN INSPECT DIRECTLY).
 01  WS-RAW-LINE                 PIC X(600).
*        TRIMMED LENGTH OF THE CURRENT INPUT LINE.
 01  WS-LINE-LEN                 PIC 9(3)    COMP VALUE ZERO.

*    ONE ENTRY PER COMMA-SEPARATED CATALOG COLUMN.  FS-TEXT(1) IS THE
*    ROW ID/URL (IGNORED), FS-TEXT(2) IS THE NAME, FS-TEXT(3) THE
*    REVIEW SUMMARY, FS-TEXT(4) THE RELEASE DATE, FS-TEXT(5) THE TAG
*    LIST, FS-TEXT(6) THE PRICE - MATCHING THE SPEC'S FIELD INDEX
*    TABLE.  220 BYTES GIVES HEADROOM OVER THE WIDEST LOGICAL FIELD
*    (POPULAR-TAGS AT X(200)) FOR A QUOTED FIELD WITH ESCAPED QUOTES.
 01  FIELD-SPLIT-TABLE.
     05  FS-FIELD OCCURS 10 TIMES.
         10  FS-TEXT             PIC X(220).
         10  FS-LEN              PIC 9(3)    COMP.
         10  FILLER              PIC X(2).

*    WS-FIELD-NO IS THE COLUMN CURRENTLY BEING FILLED DURING THE
*    CHARACTER SCAN; WS-IN-QUOTES-SW TRACKS WHETHER THE SCAN IS
*    CURRENTLY INSIDE A QUOTED FIELD (COMMAS INSIDE QUOTES DO NOT
*    BREAK A FIELD, PER CR0455 BELOW).
 01  WS-FIELD-NO                 PIC 9(2)    COMP VALUE 1.
*        HOW MANY COLUMNS THE CURRENT ROW SPLIT INTO.
 01  WS-FIELD-COUNT               PIC 9(2)    COMP VALUE ZERO.
*        ONE BYTE OF THE LINE BEING SCANNED.
 01  WS-SCAN-CHAR                PIC X.
*        QUOTE-STATE FLAG FOR THE COMMA SPLITTER.
 01  WS-IN-QUOTES-SW             PIC X       VALUE 'N'.
     88  IN-QUOTES                           VALUE 'Y'.

*    ==== DATE PARSE WORK AREA - "MMM DD, YYYY" OR "NAN" ====
*    WS-DATE-ERROR-SW IS RAISED THE MOMENT ANY STEP OF THE PARSE
*    FAILS; EVERY LATER STEP CHECKS IT FIRST SO A BAD MONTH DOES NOT
*    ALSO TRY TO PULL A DAY OR YEAR OUT OF GARBAGE TEXT.  THE 88
*    DATE-IS-VALID IS ONLY SET AT THE END, ONCE NO STEP HAS FAILED.
 01  WS-DATE-TEXT                PIC X(12).
*        THREE-LETTER MONTH ABBREVIATION PULLED OFF THE DATE TEXT.
 01  WS-MONTH-ABBR                PIC X(3).
*        POSITION OF THE DAY/YEAR SEPARATOR COMMA.
 01  WS-COMMA-POS                 PIC 9(2)    COMP VALUE ZERO.
*        PARSED DAY OF MONTH.
 01  WS-DAY-NUM                   PIC 99      COMP VALUE ZERO.
*        PARSED FOUR-DIGIT YEAR.
 01  WS-YEAR-NUM                  PIC 9(4)    COMP VALUE ZERO.
*        PARSED MONTH NUMBER (1-12).
 01  WS-MONTH-NUM                 PIC 99      COMP VALUE ZERO.
*        SET ONLY WHEN EVERY DATE SUB-STEP SUCCEEDED.
 01  WS-DATE-VALID-SW            PIC X       VALUE 'N'.
     88  DATE-IS-VALID                       VALUE 'Y'.
*        SET THE MOMENT ANY DATE SUB-STEP FAILS.
 01  WS-DATE-ERROR-SW             PIC X       VALUE 'N'.
     88  DATE-HAS-ERROR                       VALUE 'Y'.

*    ==== MONTH ABBREVIATION TABLE - FILLER LITERALS REDEFINED ====
*    INTO AN OCCURS TABLE, SAME IDIOM AS THE AMUSEMENT PARK TABLE
*    CARRIED OVER FROM THE TICKETING CASE PROBLEM.
 01  MONTH-NAME-ARRAY.
     05  FILLER                  PIC X(5)    VALUE 'Jan01'.
     05  FILLER                  PIC X(5)    VALUE 'Feb02'.
     05  FILLER                  PIC X(5)    VALUE 'Mar03'.
     05  FILLER                  PIC X(5)    VALUE 'Apr04'.
     05  FILLER                  PIC X(5)    VALUE 'May05'.
     05  FILLER                  PIC X(5)    VALUE 'Jun06'.
     05  FILLER                  PIC X(5)    VALUE 'Jul07'.
     05  FILLER                  PIC X(5)    VALUE 'Aug08'.
     05  FILLER                  PIC X(5)    VALUE 'Sep09'.
     05  FILLER                  PIC X(5)    VALUE 'Oct10'.
     05  FILLER                  PIC X(5)    VALUE 'Nov11'.
     05  FILLER                  PIC X(5)    VALUE 'Dec12'.

 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.
     05  MNT-ENTRY OCCURS 12 TIMES.
         10  MNT-ABBR            PIC X(3).
         10  MNT-NUM             PIC 99.

*    NOTE - MNT-ENTRY CARRIES NO FILLER PAD BECAUSE IT IS A
*    REDEFINES OF THE 5-BYTE FILLER LITERALS ABOVE; ADDING ONE
*    WOULD MISALIGN THE REDEFINITION.

*    ==== PRICE PARSE WORK AREA - "$29.99", "FREE", "NAN" ====
*    WS-PRICE-UPPER IS THE INCOMING PRICE TEXT UPPERCASED SO "FREE",
*    "Free", AND "free" ALL MATCH ONE COMPARISON.  WS-PRICE-CHAR-TBL
*    REDEFINES IT AS A CHARACTER TABLE SO THE WHOLE/FRACTIONAL DIGIT
*    LOOPS BELOW CAN WALK IT ONE BYTE AT A TIME BY SUBSCRIPT.
 01  WS-PRICE-TEXT                PIC X(12).
 01  WS-PRICE-UPPER               PIC X(12).
 01  WS-PRICE-CHAR-TBL REDEFINES WS-PRICE-UPPER.
     05  WS-PRICE-CHAR OCCURS 12 TIMES PIC X.
*    WS-WHOLE-ACC/WS-FRAC-ACC ACCUMULATE THE DOLLARS AND CENTS
*    DIGIT BY DIGIT (COMPUTE ACC = ACC * 10 + DIGIT) RATHER THAN
*    VIA ANY INTRINSIC FUNCTION - SAME IDIOM AS THE DATE AND REVIEW
*    SCORE PARSERS BELOW.
 01  WS-PRICE-LEN                 PIC 9(2)    COMP VALUE ZERO.
 01  WS-DOT-POS                   PIC 9(2)    COMP VALUE ZERO.
 01  WS-DIGIT-START               PIC 9(2)    COMP VALUE ZERO.
 01  WS-WHOLE-ACC                 PIC 9(7)    COMP VALUE ZERO.
 01  WS-FRAC-ACC                  PIC 9(3)    COMP VALUE ZERO.
 01  WS-FRAC-DIGITS                PIC 9(1)    COMP VALUE ZERO.
 01  WS-DIGIT-NUM                 PIC 9       VALUE ZERO.
 01  WS-PRICE-INVALID-SW          PIC X       VALUE 'N'.
     88  PRICE-IS-INVALID                    VALUE 'Y'.
 01  WS-PRICE-IS-FREE-SW          PIC X       VALUE 'N'.
     88  PRICE-IS-FREE                       VALUE 'Y'.

*    ==== REVIEW SCORE PARSE WORK AREA ====
*    DERIVES THE RANKING SCORE FOR THE "TOP 5 BY REVIEW SCORE" QUERY
*    OUT OF THE FREE-TEXT REVIEW SUMMARY, E.G.
*    "VERY POSITIVE,(3,094,223),- 86% OF THE ... ARE POSITIVE."
*    THE PERCENT IS THE DIGIT RUN IMMEDIATELY BEFORE THE "%"; THE
*    COUNT IS THE DIGIT RUN (COMMAS ALLOWED) INSIDE THE FIRST "(...)"
*    PAIR.  SCORE = PERCENT + COUNT / 1000.
 01  WS-REVIEW-TEXT                PIC X(120).
 01  WS-REVIEW-LEN                 PIC 9(3)    COMP VALUE ZERO.
 01  WS-PCT-POS                    PIC 9(3)    COMP VALUE ZERO.
 01  WS-PCT-START                  PIC 9(3)    COMP VALUE ZERO.
 01  WS-PCT-ACC                    PIC 9(3)    COMP VALUE ZERO.
 01  WS-PAREN-OPEN-POS             PIC 9(3)    COMP VALUE ZERO.
 01  WS-PAREN-CLOSE-POS            PIC 9(3)    COMP VALUE ZERO.
 01  WS-COUNT-ACC                  PIC 9(9)    COMP VALUE ZERO.
 01  WS-COUNT-VALID-SW            PIC X       VALUE 'N'.
     88  COUNT-IS-VALID                      VALUE 'Y'.
 01  WS-SCORE-WORK                 PIC S9(3)V9(3).

*    ==== TAG NORMALIZATION WORK AREA ====
*    WS-TAG-RAW HOLDS THE WHOLE POPULAR-TAGS FIELD AS SCANNED OFF
*    THE SPLIT TABLE, NOT A SINGLE TAG - IT MUST BE AS WIDE AS
*    FS-TEXT BELOW OR A LONG TAG LIST TRUNCATES ON THE MOVE AND
*    THE SCAN WALKS PAST THE END OF THE FIELD.  SEE CR0488.
*    WS-TAG-NORM HOLDS ONE TAG AT A TIME AFTER THE COMMA SPLIT,
*    SO IT STAYS AT THE USUAL TAG-WIDTH (MATCHES TI-TAG BELOW).
 01  WS-TAG-RAW                    PIC X(220).
 01  WS-TAG-RAW-LEN                PIC 9(3)    COMP VALUE ZERO.
 01  WS-TAG-NORM                   PIC X(40).
 01  WS-TAG-LEN                    PIC 9(2)    COMP VALUE ZERO.
 01  WS-TAG-START                  PIC 9(3)    COMP VALUE ZERO.
 01  WS-TAG-END                    PIC 9(3)    COMP VALUE ZERO.
 01  WS-TAG-SCAN-POS               PIC 9(3)    COMP VALUE ZERO.

*    ==== PACKED GAME TABLE - ONE ENTRY PER LOADED GAME ====
*    HOLDS THE VALIDATED, NORMALIZED FORM OF EVERY GAME RECORD KEPT
*    BY THE LOADER - ONLY RECORDS WITH A PARSEABLE RELEASE DATE MAKE
*    IT IN HERE (SEE 2500-LOAD-STORE-GAME).  GT-RELEASE-DATE-GRP
*    CARRIES THE BROKEN-OUT YEAR/MONTH/DAY FOR DISPLAY; THE REDEFINES
*    BELOW GIVES THE SAME BYTES AS A SINGLE COMPARABLE 9(8) YYYYMMDD
*    NUMBER FOR RANGE TESTS AND TOP-K ORDERING.
 01  GAME-TABLE.
     05  GAME-ENTRY OCCURS 5000 TIMES.
         10  GT-NAME              PIC X(80).
         10  GT-RELEASE-DATE-GRP.
             15  GT-RELEASE-YEAR  PIC 9(4).
             15  GT-RELEASE-MONTH PIC 99.
             15  GT-RELEASE-DAY   PIC 99.
         10  GT-RELEASE-DATE REDEFINES GT-RELEASE-DATE-GRP
                                  PIC 9(8).
         10  GT-REVIEWS           PIC X(120).
         10  GT-PRICE             PIC S9(5)V99 COMP-3.
         10  GT-REVIEW-SCORE      PIC S9(3)V9(3).
         10  GT-TAGS              PIC X(200).
*            TURNED ON DURING A TOP-K PASS (3300 FAMILY) ONCE A
*            GAME HAS BEEN PICKED, SO THE NEXT RANK'S SCAN SKIPS IT.
*            RESET TO 'N' ACROSS THE WHOLE TABLE BEFORE EACH ATTRIBUTE.
         10  GT-SELECTED-SW       PIC X.
             88  GT-IS-SELECTED   VALUE 'Y'.
         10  FILLER               PIC X(5).

*    ==== TAG/DATE LOOKUP TABLE - ONE ENTRY PER (TAG, GAME) ====
*    BUILT BY 2600-LOAD-BUILD-INDEX - A GAME WITH N TAGS GETS N
*    ENTRIES HERE, ONE PER NORMALIZED TAG, EACH CARRYING A COPY OF
*    THE GAME'S RELEASE DATE (FOR RANGE TESTS WITHOUT A GAME-TABLE
*    LOOKUP) AND THE SUBSCRIPT BACK INTO GAME-TABLE FOR EVERYTHING
*    ELSE.  THE TAG/YEAR/RANGE/UP-TO QUERIES ALL SCAN THIS TABLE.
 01  TAG-INDEX-TABLE.
     05  TAG-INDEX-ENTRY OCCURS 20000 TIMES.
         10  TI-TAG               PIC X(40).
         10  TI-RELEASE-DATE      PIC 9(8).
         10  TI-GAME-SUB          PIC 9(5)    COMP.
         10  FILLER               PIC X(3).

*    ==== FIXED QUERY PARAMETERS - JOB CARRIES NO PARM CARD ====
*    THE BATCH DRIVER (3000-QUERY-CONTROL) RUNS A FIXED SET OF
*    EXAMPLE QUERIES AGAINST THE LOADED CATALOG EVERY RUN - THERE IS
*    NO PARM CARD OR OPERATOR PROMPT, SO THE PARAMETERS LIVE HERE AS
*    VALUE CLAUSES.  A FUTURE ENHANCEMENT COULD READ THESE FROM A
*    PARM RECORD INSTEAD; NOT NEEDED FOR THIS JOB'S CURRENT SCOPE.
 01  QUERY-PARMS.
*        AVERAGE PRICE, ALL TAGS, OVER A DATE RANGE.
     05  QP-AVG-START             PIC 9(8)    VALUE 20100101.
     05  QP-AVG-END               PIC 9(8)    VALUE 20151231.
*        AVERAGE PRICE FOR ONE TAG OVER A (POSSIBLY DIFFERENT)
*        DATE RANGE.
     05  QP-TAG-AVG               PIC X(40)   VALUE 'indie'.
     05  QP-TAG-AVG-START         PIC 9(8)    VALUE 20100101.
     05  QP-TAG-AVG-END           PIC 9(8)    VALUE 20161231.
*        EXACT-YEAR QUERY - TAG PLUS A SINGLE RELEASE YEAR.
     05  QP-YEAR-TAG              PIC X(40)   VALUE 'action'.
     05  QP-YEAR-VALUE            PIC 9(4)    VALUE 2013.
*        DATE-RANGE QUERY - TAG PLUS INCLUSIVE LOWER/UPPER BOUNDS.
     05  QP-RANGE-TAG             PIC X(40)   VALUE 'strategy'.
     05  QP-RANGE-LOWER           PIC 9(8)    VALUE 20120101.
     05  QP-RANGE-UPPER           PIC 9(8)    VALUE 20141231.
*        UP-TO-DATE QUERY - TAG PLUS AN INCLUSIVE UPPER BOUND ONLY.
*        ADDED PER CR0251 AT THE CATALOG DESK'S REQUEST.
     05  QP-UPTO-TAG              PIC X(40)   VALUE 'rpg'.
     05  QP-UPTO-UPPER            PIC 9(8)    VALUE 20110101.
     05  FILLER                  PIC X(10)   VALUE SPACES.

*    ==== AVERAGE PRICE ACCUMULATOR WORK AREA ====
*    SHARED BY BOTH AVERAGE-PRICE QUERIES (3100/3200) THROUGH THE
*    COMMON 3150-AVG-ACCUMULATE/3190-AVG-PRINT PAIR - SEE CR0410.
*    TOTAL IS KEPT IN FIXED DECIMAL (AT LEAST S9(9)V99) SO A LARGE
*    CATALOG DOES NOT LOSE PENNIES TO TRUNCATION BEFORE THE DIVIDE.
 01  WS-AVG-TOTAL                  PIC S9(9)V99 COMP-3 VALUE ZERO.
 01  WS-AVG-COUNT                  PIC 9(7)    COMP VALUE ZERO.
 01  WS-AVG-RESULT                 PIC S9(7)V99.
 01  WS-AVG-START-P                PIC 9(8).
 01  WS-AVG-END-P                  PIC 9(8).
 01  WS-AVG-TAG-P                  PIC X(40).
*    MISSING START OR END DATE IS TREATED AS AN ERROR CONDITION PER
*    THE SPEC, NOT SIMPLY AN EMPTY RESULT - FLAGGED HERE AND CHECKED
*    BY 3190-AVG-PRINT BEFORE IT EVER LOOKS AT THE ACCUMULATED TOTAL.
 01  WS-AVG-ABEND-SW               PIC X       VALUE 'N'.
     88  AVG-DATES-MISSING                    VALUE 'Y'.

*    ==== REPORT LINE LAYOUTS ====
*    ONE 01-LEVEL PER DISTINCT LINE SHAPE WRITTEN TO QRYRPT, EACH
*    PADDED OUT TO THE FULL 132-BYTE PRTLINE WIDTH WITH A TRAILING
*    FILLER SO "WRITE PRTLINE FROM xxxx-LINE" NEVER LEAVES GARBAGE
*    FROM A PRIOR LINE'S LONGER CONTENT IN THE UNUSED TAIL.
*    HEADING-LINE CARRIES EACH QUERY'S BANNER TEXT (SEE 9900-HEADING).
 01  HEADING-LINE.
     05  O-HDR-TEXT                PIC X(60).
     05  FILLER                    PIC X(72)   VALUE SPACES.

 01  AVG-LINE.
*        WRITTEN BY 3190-AVG-PRINT WHEN WS-AVG-COUNT IS NON-ZERO.
     05  FILLER                    PIC X(17)   VALUE
                                        'AVERAGE PRICE:  '.
     05  O-AVG-RESULT              PIC Z(5)9.99.
     05  FILLER                    PIC X(106)  VALUE SPACES.

 01  AVG-ERROR-LINE.
*        WRITTEN INSTEAD OF AVG-LINE WHEN NO GAME FELL INSIDE THE
*        REQUESTED DATE RANGE, OR WHEN AVG-DATES-MISSING IS SET.
     05  FILLER                    PIC X(45)   VALUE
                   'AVERAGE PRICE - NO RESULT FOR THIS RANGE.   '.
     05  FILLER                    PIC X(87)   VALUE SPACES.

 01  NAME-LINE.
*        ONE GAME NAME PER LINE - USED BY THE EXACT-YEAR, DATE-RANGE
*        AND UP-TO-DATE NAME-LIST QUERIES (3700/3800/3900).
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  O-NAME-LINE-TEXT          PIC X(80).
     05  FILLER                    PIC X(48)   VALUE SPACES.

 01  LOAD-MSG-LINE.
*        CARRIES THE LOADER'S SKIPPED-RECORD / BAD-DATE / BAD-PRICE
*        DIAGNOSTIC TEXT BUILT BY 2250/2300/2400 DURING THE LOAD PASS.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  O-LOAD-MSG-TEXT           PIC X(100).
     05  FILLER                    PIC X(28)   VALUE SPACES.

*        FOUR-LINE DETAIL BLOCK PRINTED ONCE PER RANKED GAME BY
*        3330-TOPK-PRINT-DETAIL - NAME, THEN DATE+PRICE, THEN TAGS,
*        THEN THE RAW REVIEW SUMMARY TEXT.
 01  DETAIL-BLOCK-LINE-1.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  FILLER                    PIC X(6)    VALUE 'NAME: '.
     05  O-DB-NAME                 PIC X(80).
     05  FILLER                    PIC X(42)   VALUE SPACES.

 01  DETAIL-BLOCK-LINE-2.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  FILLER                    PIC X(15)   VALUE
                                        'RELEASE DATE: '.
     05  O-DB-DATE                 PIC 9999/99/99.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  FILLER                    PIC X(7)    VALUE 'PRICE: '.
     05  O-DB-PRICE                PIC $ZZ,ZZ9.99.
     05  FILLER                    PIC X(82)   VALUE SPACES.

 01  DETAIL-BLOCK-LINE-3.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  FILLER                    PIC X(6)    VALUE 'TAGS: '.
     05  O-DB-TAGS                 PIC X(80).
     05  FILLER                    PIC X(42)   VALUE SPACES.

 01  DETAIL-BLOCK-LINE-4.
     05  FILLER                    PIC X(4)    VALUE SPACES.
     05  FILLER                    PIC X(9)    VALUE 'REVIEWS: '.
     05  O-DB-REVIEWS              PIC X(110).
     05  FILLER                    PIC X(9)    VALUE SPACES.

 01  LOAD-COUNT-LINE.
*        WRITTEN ONCE BY 1900-LOAD-SUMMARY AFTER THE LOAD PASS ENDS.
     05  FILLER                    PIC X(20)   VALUE
                                        'GAME RECORDS LOADED'.
     05  FILLER                    PIC X(2)    VALUE ': '.
     05  O-LOAD-COUNT              PIC ZZ,ZZ9.
     05  FILLER                    PIC X(104)  VALUE SPACES.


 PROCEDURE DIVISION.

*    ---- MAINLINE - LOAD, INDEX, QUERY, CLOSE ----
*    A CLASSIC THREE-PASS CATALOG JOB: THE LOAD PASS BUILDS
*    GAME-TABLE AND TAG-INDEX-TABLE IN CORE; THE QUERY PASS RUNS A
*    FIXED SERIES OF REPORT QUERIES AGAINST THOSE TABLES; NOTHING
*    IS RE-READ FROM GAMESIN AFTER THE LOAD PASS ENDS.
 0000-CBLGAM01.
*    OPEN FILES, CLEAR THE TABLES, PRIME THE READ.
     PERFORM 1000-INIT.
*    ONE CALL PER CATALOG RECORD UNTIL THE FILE IS EXHAUSTED.
     PERFORM 2000-LOAD-CONTROL
         UNTIL CATALOG-EOF.
*    REPORT HOW MANY ROWS MADE IT INTO GAME-TABLE.
     PERFORM 1900-LOAD-SUMMARY.
*    RUN EVERY STANDING QUERY AGAINST THE TABLES JUST BUILT.
     PERFORM 3000-QUERY-CONTROL.
*    CLOSE BOTH FILES AND END THE JOB STEP.
     PERFORM 4000-CLOSING.
*    STOP RUN.
     STOP RUN.


*    ---- JOB INITIALIZATION ----
 1000-INIT.
*    TODAY'S DATE FOR THE PAGE-TOP BANNER - NOT THE CATALOG'S DATA,
*    JUST THE DATE THIS RUN HAPPENED TO EXECUTE ON.
     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
*    SET O-DAY TO I-DAY.
     MOVE I-DAY TO O-DAY.
*    SET O-YEAR TO I-YEAR.
     MOVE I-YEAR TO O-YEAR.
*    SET O-MONTH TO I-MONTH.
     MOVE I-MONTH TO O-MONTH.

*    INPUT IS THE RAW CATALOG EXTRACT; OUTPUT IS THE ONE QUERY-REPORT
*    PRINT FILE THAT CARRIES BOTH LOAD MESSAGES AND QUERY RESULTS.
     OPEN INPUT GAMES-CATALOG.
*    OPEN OUTPUT QUERY-REPORT.
     OPEN OUTPUT QUERY-REPORT.

*    WRITE THE FIRST PAGE'S HEADING BEFORE ANY DETAIL LINE GOES OUT.
     PERFORM 9900-HEADING.

*    CLEAR THE TABLE SO A RERUN NEVER SEES A PRIOR RUN'S GAME NAME
*    OR SELECTED-FLAG LEFT OVER FROM AN EARLIER JOB STEP'S CORE.
     MOVE 1 TO WS-SUB.
*    PERFORM 1050-INIT-CLEAR-TABLE HERE.
     PERFORM 1050-INIT-CLEAR-TABLE
         UNTIL WS-SUB > WS-MAX-GAMES.

*    THE FIRST READ PICKS UP THE CATALOG HEADER RECORD, WHICH IS
*    DISCARDED RATHER THAN PARSED.  THE SECOND READ PRIMES THE
*    LOOP WITH THE FIRST REAL GAME RECORD.
     PERFORM 9000-LOAD-READ.
*    PERFORM 9000-LOAD-READ HERE.
     PERFORM 9000-LOAD-READ.

*    BODY OF THE CLEAR-TABLE LOOP ABOVE - ONE GAME-TABLE SLOT PER
*    CALL.  LEAVES THE SUBSCRIPT ONE PAST WHERE IT WORKED, THE WAY
*    THE OLD IN-LINE PERFORM VARYING USED TO.
 1050-INIT-CLEAR-TABLE.
*    SET GT-NAME(WS-SUB) TO SPACES.
     MOVE SPACES TO GT-NAME(WS-SUB).
*    SET GT-SELECTED-SW(WS-SUB) TO 'N'.
     MOVE 'N' TO GT-SELECTED-SW(WS-SUB).
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    ---- LOAD PASS DRIVER - ONE CALL PER INPUT RECORD ----
 2000-LOAD-CONTROL.
*    GUARD AGAINST PARSING THE EOF "RECORD" 9000-LOAD-READ LEAVES
*    IN WS-RAW-LINE ON THE FINAL CALL OF THE LOAD LOOP.
     IF NOT CATALOG-EOF
        *    PERFORM 2100-LOAD-PARSE-LINE HERE.
         PERFORM 2100-LOAD-PARSE-LINE
     END-IF.
*    READ AHEAD FOR THE NEXT PASS THROUGH THE LOOP (OR SET EOF).
     PERFORM 9000-LOAD-READ.


*    SPLITS THE RAW LINE, CHECKS THE FIELD COUNT, AND - IF THE
*    ROW PASSES - CARRIES IT THROUGH DATE/PRICE/SCORE PARSING AND
*    ON INTO THE TABLES.  A ROW WITH A BAD RELEASE DATE IS COUNTED
*    IN THE LOAD MESSAGES BUT NEVER OCCUPIES A GAME-TABLE SLOT -
*    THE SPEC TREATS AN UNPARSEABLE DATE AS "DO NOT KEEP THE ROW".
 2100-LOAD-PARSE-LINE.
*    TRAILING-BLANK TRIM, THEN QUOTE-AWARE COMMA SPLIT INTO
*    FIELD-SPLIT-TABLE, THEN THE FIELD-COUNT SANITY CHECK.
     PERFORM 2150-LOAD-LINE-LENGTH.
*    PERFORM 2200-LOAD-SPLIT-FIELDS HERE.
     PERFORM 2200-LOAD-SPLIT-FIELDS.
*    PERFORM 2250-LOAD-CHECK-FIELD-COUNT HERE.
     PERFORM 2250-LOAD-CHECK-FIELD-COUNT.
*    PROCEED ONLY WHEN WS-FIELD-COUNT < 6.
     IF WS-FIELD-COUNT < 6
        *    MOVE 'SKIPPING MALFORMED ROW - TOO FEW FIELDS.'.
         MOVE 'SKIPPING MALFORMED ROW - TOO FEW FIELDS.'
             TO O-LOAD-MSG-TEXT
        *    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.
         WRITE PRTLINE FROM LOAD-MSG-LINE
             AFTER ADVANCING 1 LINE.
        *    ADD 1 TO WS-LOAD-SKIP-CTR.
         ADD 1 TO WS-LOAD-SKIP-CTR
     ELSE
        *    SET WS-DATE-TEXT TO FS-TEXT(4).
         MOVE FS-TEXT(4) TO WS-DATE-TEXT
        *    PERFORM 2300-LOAD-PARSE-DATE HERE.
         PERFORM 2300-LOAD-PARSE-DATE THRU 2300-EXIT
        *    PROCEED ONLY WHEN DATE-IS-VALID.
         IF DATE-IS-VALID
            *    SET WS-PRICE-TEXT TO FS-TEXT(6).
             MOVE FS-TEXT(6) TO WS-PRICE-TEXT
            *    PERFORM 2400-LOAD-PARSE-PRICE HERE.
             PERFORM 2400-LOAD-PARSE-PRICE THRU 2400-EXIT
            *    SET WS-REVIEW-TEXT TO FS-TEXT(3).
             MOVE FS-TEXT(3) TO WS-REVIEW-TEXT
            *    PERFORM 2660-PARSE-REVIEW-SCORE HERE.
             PERFORM 2660-PARSE-REVIEW-SCORE THRU 2660-EXIT
            *    PERFORM 2500-LOAD-STORE-GAME HERE.
             PERFORM 2500-LOAD-STORE-GAME
            *    PERFORM 2600-LOAD-BUILD-INDEX HERE.
             PERFORM 2600-LOAD-BUILD-INDEX
         END-IF
     END-IF.


*    TRAILING-BLANK TRIM OF THE 600-BYTE INPUT AREA - THE LINE
*    SEQUENTIAL READ LEAVES THE REST OF CATALOG-REC SPACE-FILLED.
 2150-LOAD-LINE-LENGTH.
*    SET WS-LINE-LEN TO 600.
     MOVE 600 TO WS-LINE-LEN.
*    PERFORM 2155-LOAD-TRIM-LINE HERE.
     PERFORM 2155-LOAD-TRIM-LINE
         UNTIL WS-LINE-LEN = 0
         OR WS-RAW-LINE(WS-LINE-LEN:1) NOT = SPACE.

*    STEP BACK ONE BYTE - CALLED UNTIL A NON-BLANK TRAILING BYTE IS FOUND.
 2155-LOAD-TRIM-LINE.
*    SUBTRACT 1 FROM WS-LINE-LEN.
     SUBTRACT 1 FROM WS-LINE-LEN.


*    QUOTE-AWARE COMMA SPLIT OF THE RAW LINE INTO FIELD-SPLIT-TABLE.
*    CLEARS ALL TEN SLOTS FIRST SO A SHORT ROW LEAVES NO FIELD TEXT
*    BEHIND FROM THE PRIOR RECORD, THEN SCANS THE LINE ONE CHARACTER
*    AT A TIME THROUGH 2210-LOAD-SCAN-CHAR.
 2200-LOAD-SPLIT-FIELDS.
*    SET WS-FIELD-NO TO 1.
     MOVE 1 TO WS-FIELD-NO.
*    SET WS-IN-QUOTES-SW TO 'N'.
     MOVE 'N' TO WS-IN-QUOTES-SW.
*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2205-LOAD-CLEAR-FIELD HERE.
     PERFORM 2205-LOAD-CLEAR-FIELD
         UNTIL WS-IX > WS-MAX-FLDS.

*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2210-LOAD-SCAN-CHAR HERE.
     PERFORM 2210-LOAD-SCAN-CHAR
         UNTIL WS-IX > WS-LINE-LEN.

*    SET WS-FIELD-COUNT TO WS-FIELD-NO.
     MOVE WS-FIELD-NO TO WS-FIELD-COUNT.

*    BODY OF THE FIELD-CLEAR LOOP ABOVE.
 2205-LOAD-CLEAR-FIELD.
*    SET FS-TEXT(WS-IX) TO SPACES.
     MOVE SPACES TO FS-TEXT(WS-IX).
*    SET FS-LEN(WS-IX) TO ZERO.
     MOVE ZERO TO FS-LEN(WS-IX).
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.


*    ONE CHARACTER OF THE RAW LINE PER CALL.  A DOUBLED QUOTE
*    INSIDE A QUOTED FIELD ("" ) IS AN ESCAPED LITERAL QUOTE AND
*    CONSUMES BOTH CHARACTERS; A LONE QUOTE FLIPS THE IN-QUOTES
*    SWITCH; AN UNQUOTED COMMA ENDS THE CURRENT FIELD; ANYTHING
*    ELSE IS COPIED INTO THE CURRENT FIELD'S TEXT.  THE FINAL
*    ADD 1 TO WS-IX ADVANCES THE SCAN - THIS PARAGRAPH NOW DOES
*    THE JOB THE OLD IN-LINE PERFORM VARYING'S "FROM 1 BY 1" USED
*    TO DO AUTOMATICALLY (CR0501).
 2210-LOAD-SCAN-CHAR.
*    LOOK AT JUST ONE BYTE OF THE INPUT LINE, POINTED TO BY WS-IX,
*    AND DECIDE WHAT IT MEANS GIVEN WHERE WE ARE IN THE SCAN.
     MOVE WS-RAW-LINE(WS-IX:1) TO WS-SCAN-CHAR.

*    SORTS OUT WHICH CASE FITS TRUE.
     EVALUATE TRUE
*        CASE 1 - AN ESCAPED QUOTE INSIDE A QUOTED FIELD IS WRITTEN
*        AS TWO DOUBLE-QUOTES IN A ROW ("").  TREAT IT AS ONE LITERAL
*        QUOTE CHARACTER AND SKIP THE SECOND QUOTE MARK.
         WHEN WS-SCAN-CHAR = '"' AND IN-QUOTES
             AND WS-IX < WS-LINE-LEN
             AND WS-RAW-LINE(WS-IX + 1:1) = '"'
            *    ADD 1 TO FS-LEN(WS-FIELD-NO).
             ADD 1 TO FS-LEN(WS-FIELD-NO)
            *    SET FS-TEXT(WS-FIELD-NO) TO '"'.
             MOVE '"' TO FS-TEXT(WS-FIELD-NO)
                 (FS-LEN(WS-FIELD-NO):1)
            *    ADD 1 TO WS-IX.
             ADD 1 TO WS-IX
*        CASE 2 - A LONE QUOTE MARK TOGGLES THE IN-QUOTES SWITCH ON
*        OR OFF.  A QUOTE MARK ITSELF IS NEVER COPIED TO THE FIELD.
         WHEN WS-SCAN-CHAR = '"'
            *    PROCEED ONLY WHEN IN-QUOTES.
             IF IN-QUOTES
                *    SET WS-IN-QUOTES-SW TO 'N'.
                 MOVE 'N' TO WS-IN-QUOTES-SW
             ELSE
                *    SET WS-IN-QUOTES-SW TO 'Y'.
                 MOVE 'Y' TO WS-IN-QUOTES-SW
             END-IF
*        CASE 3 - A COMMA OUTSIDE QUOTES ENDS THE CURRENT FIELD AND
*        STARTS THE NEXT ONE.  A COMMA INSIDE QUOTES IS ORDINARY TEXT
*        AND FALLS THROUGH TO THE OTHER CASE BELOW.
         WHEN WS-SCAN-CHAR = ',' AND NOT IN-QUOTES
            *    ADD 1 TO WS-FIELD-NO.
             ADD 1 TO WS-FIELD-NO
*        CASE 4 - ANY OTHER CHARACTER IS COPIED INTO THE CURRENT
*        FIELD BUFFER AND THAT FIELD'S LENGTH COUNTER IS BUMPED.
         WHEN OTHER
            *    ADD 1 TO FS-LEN(WS-FIELD-NO).
             ADD 1 TO FS-LEN(WS-FIELD-NO)
            *    SET FS-TEXT(WS-FIELD-NO) TO WS-SCAN-CHAR.
             MOVE WS-SCAN-CHAR TO FS-TEXT(WS-FIELD-NO)
                 (FS-LEN(WS-FIELD-NO):1)
     END-EVALUATE.

*    ADVANCE TO THE NEXT BYTE OF THE INPUT LINE FOR THE NEXT CALL.
     ADD 1 TO WS-IX.


 2250-LOAD-CHECK-FIELD-COUNT.
*    FIELD-COUNT SET IN 2200 ABOVE - NO WORK NEEDED HERE, KEPT
*    AS ITS OWN PARAGRAPH SO THE RULE READS AS ITS OWN STEP.
     CONTINUE.


*    PARSES THE RELEASE-DATE FIELD, WHICH ARRIVES AS "MMM DD, YYYY"
*    (E.G. "OCT 21, 2008").  EACH SUB-STEP SETS WS-DATE-ERROR-SW
*    AND THE REMAINING STEPS SKIP THEMSELVES ONCE IT IS SET, SO
*    THE FIRST BAD PIECE WINS AND THE ROW IS REJECTED CLEANLY.
 2300-LOAD-PARSE-DATE.
*    CLEAR BOTH SWITCHES AND THE COMMA POINTER FOR THIS RECORD -
*    NONE OF THESE MAY CARRY A VALUE LEFT OVER FROM THE PRIOR ROW.
     MOVE 'N' TO WS-DATE-VALID-SW.
*    SET WS-DATE-ERROR-SW TO 'N'.
     MOVE 'N' TO WS-DATE-ERROR-SW.
*    SET WS-COMMA-POS TO ZERO.
     MOVE ZERO TO WS-COMMA-POS.

*    THE FEED SPELLS A MISSING RELEASE DATE AS THE LITERAL "NaN"
*    RATHER THAN LEAVING THE COLUMN BLANK.
     IF WS-DATE-TEXT(1:3) = 'NaN'
        *    SET WS-DATE-ERROR-SW TO 'Y'.
         MOVE 'Y' TO WS-DATE-ERROR-SW
     END-IF.

*    MONTH ABBREVIATION LOOKUP AGAINST THE 12-ENTRY MONTH TABLE.
     IF NOT DATE-HAS-ERROR
        *    SET WS-MONTH-ABBR TO WS-DATE-TEXT(1:3).
         MOVE WS-DATE-TEXT(1:3) TO WS-MONTH-ABBR
        *    SET WS-MONTH-NUM TO ZERO.
         MOVE ZERO TO WS-MONTH-NUM
        *    SET WS-IX TO 1.
         MOVE 1 TO WS-IX
        *    PERFORM 2305-DATE-FIND-MONTH HERE.
         PERFORM 2305-DATE-FIND-MONTH
             UNTIL WS-IX > 12
        *    PROCEED ONLY WHEN WS-MONTH-NUM = ZERO.
         IF WS-MONTH-NUM = ZERO
            *    SET WS-DATE-ERROR-SW TO 'Y'.
             MOVE 'Y' TO WS-DATE-ERROR-SW
         END-IF
     END-IF.

*    LOCATE THE COMMA THAT SEPARATES THE DAY FROM THE YEAR.
     IF NOT DATE-HAS-ERROR
        *    SET WS-IX TO 5.
         MOVE 5 TO WS-IX
        *    PERFORM 2310-DATE-FIND-COMMA HERE.
         PERFORM 2310-DATE-FIND-COMMA
             UNTIL WS-IX > 12 OR WS-DATE-TEXT(WS-IX:1) = ','
        *    PROCEED ONLY WHEN WS-IX > 12.
         IF WS-IX > 12
            *    SET WS-DATE-ERROR-SW TO 'Y'.
             MOVE 'Y' TO WS-DATE-ERROR-SW
         ELSE
            *    SET WS-COMMA-POS TO WS-IX.
             MOVE WS-IX TO WS-COMMA-POS
         END-IF
     END-IF.

*    ACCUMULATE THE ONE- OR TWO-DIGIT DAY OF MONTH.
     IF NOT DATE-HAS-ERROR
        *    SET WS-DAY-NUM TO ZERO.
         MOVE ZERO TO WS-DAY-NUM
        *    SET WS-IX TO 5.
         MOVE 5 TO WS-IX
        *    PERFORM 2315-DATE-ACCUM-DAY HERE.
         PERFORM 2315-DATE-ACCUM-DAY
             UNTIL WS-IX >= WS-COMMA-POS
        *    PROCEED ONLY WHEN WS-DAY-NUM < 1 OR WS-DAY-NUM > 31.
         IF WS-DAY-NUM < 1 OR WS-DAY-NUM > 31
            *    SET WS-DATE-ERROR-SW TO 'Y'.
             MOVE 'Y' TO WS-DATE-ERROR-SW
         END-IF
     END-IF.

*    ACCUMULATE THE FOUR-DIGIT YEAR THAT FOLLOWS THE COMMA.
     IF NOT DATE-HAS-ERROR
        *    SET WS-YEAR-NUM TO ZERO.
         MOVE ZERO TO WS-YEAR-NUM
        *    SET WS-IX TO WS-COMMA-POS.
         MOVE WS-COMMA-POS TO WS-IX
        *    PERFORM 2320-DATE-ACCUM-YEAR HERE.
         PERFORM 2320-DATE-ACCUM-YEAR
             UNTIL WS-IX > WS-COMMA-POS + 5
        *    PROCEED ONLY WHEN WS-YEAR-NUM < 1900.
         IF WS-YEAR-NUM < 1900
            *    SET WS-DATE-ERROR-SW TO 'Y'.
             MOVE 'Y' TO WS-DATE-ERROR-SW
         END-IF
     END-IF.

*    PROCEED ONLY WHEN NOT DATE-HAS-ERROR.
     IF NOT DATE-HAS-ERROR
        *    SET WS-DATE-VALID-SW TO 'Y'.
         MOVE 'Y' TO WS-DATE-VALID-SW
     END-IF.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 2300-EXIT.
     EXIT.

*    BODY PARAGRAPHS FOR THE FOUR DATE SCANS ABOVE - EACH ENDS BY
*    ADVANCING WS-IX ITSELF, STANDING IN FOR THE OLD IN-LINE
*    PERFORM VARYING'S IMPLICIT "BY 1" (CR0501).
 2305-DATE-FIND-MONTH.
*    PROCEED ONLY WHEN MNT-ABBR(WS-IX) = WS-MONTH-ABBR.
     IF MNT-ABBR(WS-IX) = WS-MONTH-ABBR
        *    SET WS-MONTH-NUM TO MNT-NUM(WS-IX).
         MOVE MNT-NUM(WS-IX) TO WS-MONTH-NUM
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    ADVANCES PAST ONE DAY-FIELD BYTE LOOKING FOR THE COMMA.
 2310-DATE-FIND-COMMA.
*    CONTINUES THE STEP ABOVE.
     CONTINUE.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS/ACCUMULATES ONE DAY DIGIT AND ADVANCES THE SCAN.
 2315-DATE-ACCUM-DAY.
*    PROCEED ONLY WHEN WS-DATE-TEXT(WS-IX:1) IS NOT DIGIT-CLASS.
     IF WS-DATE-TEXT(WS-IX:1) IS NOT DIGIT-CLASS
        *    SET WS-DATE-ERROR-SW TO 'Y'.
         MOVE 'Y' TO WS-DATE-ERROR-SW
     ELSE
        *    SET WS-DIGIT-NUM TO WS-DATE-TEXT(WS-IX:1).
         MOVE WS-DATE-TEXT(WS-IX:1) TO WS-DIGIT-NUM
        *    REFIGURES WS-DAY-NUM.
         COMPUTE WS-DAY-NUM =
             WS-DAY-NUM * 10 + WS-DIGIT-NUM
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS/ACCUMULATES ONE YEAR DIGIT AND ADVANCES THE SCAN.
 2320-DATE-ACCUM-YEAR.
*    PROCEED ONLY WHEN WS-DATE-TEXT(WS-IX:1) IS DIGIT-CLASS.
     IF WS-DATE-TEXT(WS-IX:1) IS DIGIT-CLASS
        *    SET WS-DIGIT-NUM TO WS-DATE-TEXT(WS-IX:1).
         MOVE WS-DATE-TEXT(WS-IX:1) TO WS-DIGIT-NUM
        *    REFIGURES WS-YEAR-NUM.
         COMPUTE WS-YEAR-NUM =
             WS-YEAR-NUM * 10 + WS-DIGIT-NUM
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.


*    PARSES THE ORIGINAL_PRICE FIELD, WHICH ARRIVES AS "FREE",
*    "NAN", BLANK, OR A DOLLAR AMOUNT WITH AN OPTIONAL LEADING "$"
*    (E.G. "$19.99", "4.99", "2.0").  A SINGLE FRACTIONAL DIGIT IS
*    TREATED AS TENTHS AND SCALED UP TO CENTS.
 2400-LOAD-PARSE-PRICE.
*    CLEAR THE SWITCHES AND ACCUMULATORS LEFT OVER FROM THE PRIOR
*    ROW, THEN FOLD THE PRICE TEXT TO UPPER CASE SO "FREE"/"NAN"
*    COMPARE THE SAME REGARDLESS OF HOW THE FEED CASED THEM.
     MOVE 'N' TO WS-PRICE-INVALID-SW.
*    SET WS-PRICE-IS-FREE-SW TO 'N'.
     MOVE 'N' TO WS-PRICE-IS-FREE-SW.
*    SET WS-WHOLE-ACC WS-FRAC-ACC TO ZERO.
     MOVE ZERO TO WS-WHOLE-ACC WS-FRAC-ACC.
*    SET WS-PRICE-UPPER TO WS-PRICE-TEXT.
     MOVE WS-PRICE-TEXT TO WS-PRICE-UPPER.
*    INSPECT WS-PRICE-UPPER CONVERTING.
     INSPECT WS-PRICE-UPPER CONVERTING
         'abcdefghijklmnopqrstuvwxyz'
         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

*    SET WS-PRICE-LEN TO 12.
     MOVE 12 TO WS-PRICE-LEN.
*    PERFORM 2405-PRICE-TRIM HERE.
     PERFORM 2405-PRICE-TRIM
         UNTIL WS-PRICE-LEN = 0
         OR WS-PRICE-UPPER(WS-PRICE-LEN:1) NOT = SPACE.

*    BLANK, "FREE" AND "NAN" ALL MEAN "NO PRICE" PER THE SPEC -
*    STORED AS 0.00 RATHER THAN REJECTING THE ROW.
     IF WS-PRICE-LEN = 0
        *    SET WS-PRICE-IS-FREE-SW TO 'Y'.
         MOVE 'Y' TO WS-PRICE-IS-FREE-SW
        *    GO TO 2400-EXIT.
         GO TO 2400-EXIT
     END-IF.

*    "FREE" CAN FALL ANYWHERE IN THE TEXT, NOT JUST AT THE FRONT -
*    THE FEED ALSO USES PHRASES LIKE "FREE TO PLAY" AND "ASK FOR
*    FREE" TO MEAN THE SAME THING AS A PLAIN "FREE" (CR0522).
*    SCAN EVERY STARTING POSITION FOR A 4-BYTE "FREE" MATCH, THE
*    SAME BYTE-AT-A-TIME IDIOM AS THE TAG SPLITTER IN 2605.
*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2406-PRICE-SCAN-FREE HERE.
     PERFORM 2406-PRICE-SCAN-FREE
         UNTIL WS-IX + 3 > WS-PRICE-LEN
         OR PRICE-IS-FREE.
*    PROCEED ONLY WHEN PRICE-IS-FREE.
     IF PRICE-IS-FREE
        *    GO TO 2400-EXIT.
         GO TO 2400-EXIT
     END-IF.

*    PROCEED ONLY WHEN WS-PRICE-UPPER(1:3) = 'NAN'.
     IF WS-PRICE-UPPER(1:3) = 'NAN'
        *    SET WS-PRICE-IS-FREE-SW TO 'Y'.
         MOVE 'Y' TO WS-PRICE-IS-FREE-SW
        *    GO TO 2400-EXIT.
         GO TO 2400-EXIT
     END-IF.

*    A LEADING DOLLAR SIGN IS PERMITTED AND SIMPLY SKIPPED OVER -
*    DIGIT SCANNING STARTS ONE BYTE LATER WHEN ONE IS PRESENT.
     MOVE 1 TO WS-DIGIT-START.
*    PROCEED ONLY WHEN WS-PRICE-UPPER(1:1) = '$'.
     IF WS-PRICE-UPPER(1:1) = '$'
        *    SET WS-DIGIT-START TO 2.
         MOVE 2 TO WS-DIGIT-START
     END-IF.

*    LOCATE THE DECIMAL POINT, IF ANY - NO DOT MEANS A WHOLE-DOLLAR
*    AMOUNT, HANDLED BY TREATING THE "DOT" AS ONE PAST THE END.
     MOVE ZERO TO WS-DOT-POS.
*    SET WS-IX TO WS-DIGIT-START.
     MOVE WS-DIGIT-START TO WS-IX.
*    PERFORM 2410-PRICE-FIND-DOT HERE.
     PERFORM 2410-PRICE-FIND-DOT
         UNTIL WS-IX > WS-PRICE-LEN.

*    PROCEED ONLY WHEN WS-DOT-POS = ZERO.
     IF WS-DOT-POS = ZERO
        *    SET WS-DOT-POS TO WS-PRICE-LEN.
         MOVE WS-PRICE-LEN TO WS-DOT-POS
        *    ADD 1 TO WS-DOT-POS.
         ADD 1 TO WS-DOT-POS
     END-IF.

*    ACCUMULATE THE WHOLE-DOLLAR DIGITS BEFORE THE DOT.
     MOVE WS-DIGIT-START TO WS-IX.
*    PERFORM 2415-PRICE-ACCUM-WHOLE HERE.
     PERFORM 2415-PRICE-ACCUM-WHOLE
         UNTIL WS-IX >= WS-DOT-POS.

*    ACCUMULATE THE CENTS DIGITS AFTER THE DOT.
     MOVE ZERO TO WS-FRAC-DIGITS.
*    REFIGURES WS-IX.
     COMPUTE WS-IX = WS-DOT-POS + 1.
*    PERFORM 2420-PRICE-ACCUM-FRAC HERE.
     PERFORM 2420-PRICE-ACCUM-FRAC
         UNTIL WS-IX > WS-PRICE-LEN.

*    PROCEED ONLY WHEN WS-FRAC-DIGITS = 1.
     IF WS-FRAC-DIGITS = 1
        *    REFIGURES WS-FRAC-ACC.
         COMPUTE WS-FRAC-ACC = WS-FRAC-ACC * 10
     END-IF.

*    PROCEED ONLY WHEN PRICE-IS-INVALID.
     IF PRICE-IS-INVALID
        *    SET 0.00.' TO 'INVALID PRICE FORMAT - DEFAULTED.
         MOVE 'INVALID PRICE FORMAT - DEFAULTED TO 0.00.'
             TO O-LOAD-MSG-TEXT
        *    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.
         WRITE PRTLINE FROM LOAD-MSG-LINE
             AFTER ADVANCING 1 LINE
        *    ADD 1 TO WS-LOAD-BADPRICE-CTR.
         ADD 1 TO WS-LOAD-BADPRICE-CTR
     END-IF.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 2400-EXIT.
     EXIT.

*    BODY PARAGRAPHS FOR THE FIVE PRICE SCANS ABOVE.
 2405-PRICE-TRIM.
*    SUBTRACT 1 FROM WS-PRICE-LEN.
     SUBTRACT 1 FROM WS-PRICE-LEN.

*    TESTS ONE 4-BYTE WINDOW OF PRICE TEXT AGAINST "FREE" (CR0522).
 2406-PRICE-SCAN-FREE.
*    PROCEED ONLY WHEN WS-PRICE-UPPER(WS-IX:4) = 'FREE'.
     IF WS-PRICE-UPPER(WS-IX:4) = 'FREE'
        *    SET WS-PRICE-IS-FREE-SW TO 'Y'.
         MOVE 'Y' TO WS-PRICE-IS-FREE-SW
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS ONE PRICE-TEXT BYTE FOR THE DECIMAL POINT.
 2410-PRICE-FIND-DOT.
*    PROCEED ONLY WHEN WS-PRICE-UPPER(WS-IX:1) = '.'.
     IF WS-PRICE-UPPER(WS-IX:1) = '.'
        *    SET WS-DOT-POS TO WS-IX.
         MOVE WS-IX TO WS-DOT-POS
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS/ACCUMULATES ONE WHOLE-DOLLAR DIGIT.
 2415-PRICE-ACCUM-WHOLE.
*    PROCEED ONLY WHEN WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS.
     IF WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS
        *    SET WS-PRICE-INVALID-SW TO 'Y'.
         MOVE 'Y' TO WS-PRICE-INVALID-SW
     ELSE
        *    SET WS-DIGIT-NUM TO WS-PRICE-CHAR(WS-IX).
         MOVE WS-PRICE-CHAR(WS-IX) TO WS-DIGIT-NUM
        *    REFIGURES WS-WHOLE-ACC.
         COMPUTE WS-WHOLE-ACC =
             WS-WHOLE-ACC * 10 + WS-DIGIT-NUM
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS/ACCUMULATES ONE CENTS DIGIT.
 2420-PRICE-ACCUM-FRAC.
*    PROCEED ONLY WHEN WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS.
     IF WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS
        *    SET WS-PRICE-INVALID-SW TO 'Y'.
         MOVE 'Y' TO WS-PRICE-INVALID-SW
     ELSE
        *    SET WS-DIGIT-NUM TO WS-PRICE-CHAR(WS-IX).
         MOVE WS-PRICE-CHAR(WS-IX) TO WS-DIGIT-NUM
        *    REFIGURES WS-FRAC-ACC.
         COMPUTE WS-FRAC-ACC =
             WS-FRAC-ACC * 10 + WS-DIGIT-NUM
        *    ADD 1 TO WS-FRAC-DIGITS.
         ADD 1 TO WS-FRAC-DIGITS
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.


*    FILES THE PARSED FIELDS INTO THE NEXT GAME-TABLE SLOT.  A
*    FULL TABLE SILENTLY STOPS TAKING NEW GAMES RATHER THAN
*    ABENDING THE JOB - THE LOAD COUNT LINE STILL REPORTS THE
*    TRUE NUMBER ACCEPTED.
 2500-LOAD-STORE-GAME.
*    PROCEED ONLY WHEN WS-GAME-COUNT >= WS-MAX-GAMES.
     IF WS-GAME-COUNT >= WS-MAX-GAMES
        *    GO TO 2500-EXIT.
         GO TO 2500-EXIT
     END-IF.

*    BUMP THE RUNNING COUNT AND FILE EACH PARSED FIELD STRAIGHT INTO
*    THE NEW SLOT - THE NAME AND RAW TAG TEXT ARE KEPT UNEDITED HERE;
*    2600-LOAD-BUILD-INDEX DOES ITS OWN NORMALIZING PASS OVER TAGS.
     ADD 1 TO WS-GAME-COUNT.
*    SET GT-NAME(WS-GAME-COUNT) TO FS-TEXT(2).
     MOVE FS-TEXT(2) TO GT-NAME(WS-GAME-COUNT).
*    SET GT-RELEASE-YEAR(WS-GAME-COUNT) TO WS-YEAR-NUM.
     MOVE WS-YEAR-NUM TO GT-RELEASE-YEAR(WS-GAME-COUNT).
*    SET GT-RELEASE-MONTH(WS-GAME-COUNT) TO WS-MONTH-NUM.
     MOVE WS-MONTH-NUM TO GT-RELEASE-MONTH(WS-GAME-COUNT).
*    SET GT-RELEASE-DAY(WS-GAME-COUNT) TO WS-DAY-NUM.
     MOVE WS-DAY-NUM TO GT-RELEASE-DAY(WS-GAME-COUNT).
*    SET GT-REVIEWS(WS-GAME-COUNT) TO FS-TEXT(3).
     MOVE FS-TEXT(3) TO GT-REVIEWS(WS-GAME-COUNT).
*    SET GT-TAGS(WS-GAME-COUNT) TO FS-TEXT(5).
     MOVE FS-TEXT(5) TO GT-TAGS(WS-GAME-COUNT).
*    SET GT-REVIEW-SCORE(WS-GAME-COUNT) TO WS-SCORE-WORK.
     MOVE WS-SCORE-WORK TO GT-REVIEW-SCORE(WS-GAME-COUNT).
*    NEWLY STORED GAME IS NEVER "ALREADY PICKED" FOR A TOP-K RANK.
     MOVE 'N' TO GT-SELECTED-SW(WS-GAME-COUNT).

*    A FREE OR INVALID PRICE IS STORED AS ZERO RATHER THAN LEFT
*    UNINITIALIZED - OTHERWISE AN AVERAGE-PRICE QUERY WOULD BE
*    ADDING GARBAGE COMP-3 BYTES INTO ITS ACCUMULATOR.
     IF PRICE-IS-FREE OR PRICE-IS-INVALID
        *    SET GT-PRICE(WS-GAME-COUNT) TO ZERO.
         MOVE ZERO TO GT-PRICE(WS-GAME-COUNT)
     ELSE
        *    REFIGURES GT-PRICE(WS-GAME-COUNT).
         COMPUTE GT-PRICE(WS-GAME-COUNT) =
             WS-WHOLE-ACC + (WS-FRAC-ACC / 100)
     END-IF.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 2500-EXIT.
     EXIT.


*    SPLITS THE COMMA-DELIMITED TAG LIST (FIELD 5) INTO SEPARATE
*    TAG-INDEX-TABLE ENTRIES, ONE PER TAG.  WS-TAG-RAW IS SIZED TO
*    THE SAME 220-BYTE WIDTH AS FS-TEXT(5) (SEE CR0488) AND THE
*    SCAN IS BOUNDED BY WS-TAG-RAW-LEN, WHICH IS CLAMPED TO THAT
*    WIDTH - A TAG LIST LONGER THAN THE FIELD CANNOT WALK PAST THE
*    END OF WS-TAG-RAW THE WAY THE OLD UNCLAMPED BOUND COULD.
 2600-LOAD-BUILD-INDEX.
*    SET WS-TAG-RAW TO FS-TEXT(5).
     MOVE FS-TEXT(5) TO WS-TAG-RAW.
*    SET WS-TAG-RAW-LEN TO FS-LEN(5).
     MOVE FS-LEN(5) TO WS-TAG-RAW-LEN.
*    PROCEED ONLY WHEN WS-TAG-RAW-LEN > 220.
     IF WS-TAG-RAW-LEN > 220
        *    SET WS-TAG-RAW-LEN TO 220.
         MOVE 220 TO WS-TAG-RAW-LEN
     END-IF.
*    SET WS-TAG-START TO ZERO.
     MOVE ZERO TO WS-TAG-START.
*    SET WS-TAG-SCAN-POS TO 1.
     MOVE 1 TO WS-TAG-SCAN-POS.

*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2605-LOAD-SCAN-TAG HERE.
     PERFORM 2605-LOAD-SCAN-TAG
         UNTIL WS-IX > WS-TAG-RAW-LEN + 1.

*    BODY OF THE TAG-SPLIT SCAN ABOVE - ONE CHARACTER PER CALL.
*    A COMMA, OR RUNNING ONE PAST THE CLAMPED END OF THE TAG TEXT,
*    CLOSES OFF THE TAG THAT STARTED AT WS-TAG-START.
 2605-LOAD-SCAN-TAG.
*    PROCEED ONLY WHEN WS-TAG-START = ZERO.
     IF WS-TAG-START = ZERO
        *    SET WS-TAG-START TO WS-IX.
         MOVE WS-IX TO WS-TAG-START
     END-IF.
*    PROCEED ONLY WHEN WS-IX > WS-TAG-RAW-LEN.
     IF WS-IX > WS-TAG-RAW-LEN
         OR WS-TAG-RAW(WS-IX:1) = ','
        *    SET WS-TAG-END TO WS-IX.
         MOVE WS-IX TO WS-TAG-END
        *    SUBTRACT 1 FROM WS-TAG-END.
         SUBTRACT 1 FROM WS-TAG-END
        *    PERFORM 2650-NORMALIZE-TAG HERE.
         PERFORM 2650-NORMALIZE-TAG
        *    PERFORM 2670-ADD-INDEX-ENTRY HERE.
         PERFORM 2670-ADD-INDEX-ENTRY
        *    SET WS-TAG-START TO ZERO.
         MOVE ZERO TO WS-TAG-START
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.


*    TRIMS LEADING/TRAILING SPACES OFF ONE TAG AND LOWER-CASES IT,
*    SO "Action", " Action ", AND "ACTION" ALL INDEX AS "action".
 2650-NORMALIZE-TAG.
*    SET WS-TAG-NORM TO SPACES.
     MOVE SPACES TO WS-TAG-NORM.
*    SET WS-TAG-LEN TO ZERO.
     MOVE ZERO TO WS-TAG-LEN.

*    STRIP LEADING SPACES.
     MOVE WS-TAG-START TO WS-TAG-SCAN-POS.
*    PERFORM 2652-TAG-SKIP-LEADING HERE.
     PERFORM 2652-TAG-SKIP-LEADING
         UNTIL WS-TAG-SCAN-POS > WS-TAG-END
         OR WS-TAG-RAW(WS-TAG-SCAN-POS:1) NOT = SPACE.

*    SET WS-IX TO WS-TAG-SCAN-POS.
     MOVE WS-TAG-SCAN-POS TO WS-IX.
*    PERFORM 2654-TAG-COPY-CHAR HERE.
     PERFORM 2654-TAG-COPY-CHAR
         UNTIL WS-IX > WS-TAG-END.

*    STRIP TRAILING SPACES.
     PERFORM 2656-TAG-TRIM-TRAILING
         UNTIL WS-TAG-LEN = 0
         OR WS-TAG-NORM(WS-TAG-LEN:1) NOT = SPACE.

*    PROCEED ONLY WHEN WS-TAG-LEN > 0.
     IF WS-TAG-LEN > 0
        *    INSPECT WS-TAG-NORM(1:WS-TAG-LEN) CONVERTING.
         INSPECT WS-TAG-NORM(1:WS-TAG-LEN) CONVERTING
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
             TO 'abcdefghijklmnopqrstuvwxyz'
     END-IF.

*    BODY PARAGRAPHS FOR THE THREE TAG-TRIM SCANS ABOVE.
 2652-TAG-SKIP-LEADING.
*    ADD 1 TO WS-TAG-SCAN-POS.
     ADD 1 TO WS-TAG-SCAN-POS.

*    COPIES ONE TAG BYTE INTO WS-TAG-NORM AND ADVANCES BOTH SUBSCRIPTS.
 2654-TAG-COPY-CHAR.
*    ADD 1 TO WS-TAG-LEN.
     ADD 1 TO WS-TAG-LEN.
*    MOVE THE VALUE ACROSS.
     MOVE WS-TAG-RAW(WS-IX:1) TO
         WS-TAG-NORM(WS-TAG-LEN:1).
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    STEPS BACK ONE TRAILING-BLANK BYTE OF THE NORMALIZED TAG.
 2656-TAG-TRIM-TRAILING.
*    SUBTRACT 1 FROM WS-TAG-LEN.
     SUBTRACT 1 FROM WS-TAG-LEN.


*    DERIVES THE REVIEW SCORE FROM THE FREE-TEXT REVIEW SUMMARY -
*    SEE THE WORKING-STORAGE NOTES ABOVE WS-REVIEW-TEXT FOR THE
*    EXACT RULE AND A WORKED EXAMPLE.
 2660-PARSE-REVIEW-SCORE.
*    SET WS-SCORE-WORK WS-PCT-ACC WS-COUNT-ACC TO ZERO.
     MOVE ZERO TO WS-SCORE-WORK WS-PCT-ACC WS-COUNT-ACC.
*    SET WS-COUNT-VALID-SW TO 'N'.
     MOVE 'N' TO WS-COUNT-VALID-SW.

*    SET WS-REVIEW-LEN TO 120.
     MOVE 120 TO WS-REVIEW-LEN.
*    PERFORM 2661-REVIEW-TRIM HERE.
     PERFORM 2661-REVIEW-TRIM
         UNTIL WS-REVIEW-LEN = 0
         OR WS-REVIEW-TEXT(WS-REVIEW-LEN:1) NOT = SPACE.

*    PROCEED ONLY WHEN WS-REVIEW-LEN = 0.
     IF WS-REVIEW-LEN = 0
        *    GO TO 2660-EXIT.
         GO TO 2660-EXIT
     END-IF.

*    LOCATE THE "%" SIGN - NO PERCENT SIGN MEANS NO SCORE AT ALL.
     MOVE ZERO TO WS-PCT-POS.
*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2662-REVIEW-FIND-PCT HERE.
     PERFORM 2662-REVIEW-FIND-PCT
         UNTIL WS-IX > WS-REVIEW-LEN.
*    PROCEED ONLY WHEN WS-PCT-POS = ZERO.
     IF WS-PCT-POS = ZERO
        *    GO TO 2660-EXIT.
         GO TO 2660-EXIT
     END-IF.

*    PERCENT DIGITS RUN BACKWARD FROM JUST BEFORE THE "%" UNTIL
*    A NON-DIGIT (NORMALLY THE LAST SPACE BEFORE IT) IS HIT.
     MOVE WS-PCT-POS TO WS-PCT-START.
*    PERFORM 2663-REVIEW-BACK-PCT HERE.
     PERFORM 2663-REVIEW-BACK-PCT
         UNTIL WS-PCT-START = 1
         OR WS-REVIEW-TEXT(WS-PCT-START - 1:1) IS NOT DIGIT-CLASS.

*    PROCEED ONLY WHEN WS-PCT-START = WS-PCT-POS.
     IF WS-PCT-START = WS-PCT-POS
        *    GO TO 2660-EXIT.
         GO TO 2660-EXIT
     END-IF.

*    SET WS-IX TO WS-PCT-START.
     MOVE WS-PCT-START TO WS-IX.
*    PERFORM 2664-REVIEW-ACCUM-PCT HERE.
     PERFORM 2664-REVIEW-ACCUM-PCT
         UNTIL WS-IX >= WS-PCT-POS.

*    LOCATE THE FIRST "(...)" PAIR - IT HOLDS THE REVIEW COUNT.
     MOVE ZERO TO WS-PAREN-OPEN-POS WS-PAREN-CLOSE-POS.
*    SET WS-IX TO 1.
     MOVE 1 TO WS-IX.
*    PERFORM 2665-REVIEW-FIND-OPEN HERE.
     PERFORM 2665-REVIEW-FIND-OPEN
         UNTIL WS-IX > WS-REVIEW-LEN OR WS-PAREN-OPEN-POS > ZERO.

*    PROCEED ONLY WHEN WS-PAREN-OPEN-POS > ZERO.
     IF WS-PAREN-OPEN-POS > ZERO
        *    SET WS-IX TO WS-PAREN-OPEN-POS.
         MOVE WS-PAREN-OPEN-POS TO WS-IX
        *    PERFORM 2666-REVIEW-FIND-CLOSE HERE.
         PERFORM 2666-REVIEW-FIND-CLOSE
             UNTIL WS-IX > WS-REVIEW-LEN
             OR WS-PAREN-CLOSE-POS > ZERO
     END-IF.

*    COUNT DIGITS MAY CONTAIN THOUSANDS COMMAS, WHICH ARE SKIPPED
*    RATHER THAN TREATED AS AN INVALID CHARACTER.
     IF WS-PAREN-OPEN-POS > ZERO AND WS-PAREN-CLOSE-POS > ZERO
        *    SET WS-COUNT-VALID-SW TO 'Y'.
         MOVE 'Y' TO WS-COUNT-VALID-SW
        *    REFIGURES WS-IX.
         COMPUTE WS-IX = WS-PAREN-OPEN-POS + 1
        *    PERFORM 2667-REVIEW-ACCUM-COUNT HERE.
         PERFORM 2667-REVIEW-ACCUM-COUNT
             UNTIL WS-IX >= WS-PAREN-CLOSE-POS
     END-IF.

*    PROCEED ONLY WHEN COUNT-IS-VALID.
     IF COUNT-IS-VALID
        *    REFIGURES WS-SCORE-WORK.
         COMPUTE WS-SCORE-WORK =
             WS-PCT-ACC + (WS-COUNT-ACC / 1000)
     ELSE
        *    SET WS-SCORE-WORK TO WS-PCT-ACC.
         MOVE WS-PCT-ACC TO WS-SCORE-WORK
     END-IF.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 2660-EXIT.
     EXIT.

*    BODY PARAGRAPHS FOR THE SEVEN REVIEW-TEXT SCANS ABOVE.
 2661-REVIEW-TRIM.
*    SUBTRACT 1 FROM WS-REVIEW-LEN.
     SUBTRACT 1 FROM WS-REVIEW-LEN.

*    TESTS ONE REVIEW-TEXT BYTE FOR THE PERCENT SIGN.
 2662-REVIEW-FIND-PCT.
*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = '%'.
     IF WS-REVIEW-TEXT(WS-IX:1) = '%'
        *    SET WS-PCT-POS TO WS-IX.
         MOVE WS-IX TO WS-PCT-POS
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    STEPS BACK ONE BYTE LOOKING FOR THE START OF THE PERCENT DIGITS.
 2663-REVIEW-BACK-PCT.
*    SUBTRACT 1 FROM WS-PCT-START.
     SUBTRACT 1 FROM WS-PCT-START.

*    ACCUMULATES ONE PERCENT DIGIT AND ADVANCES THE SCAN.
 2664-REVIEW-ACCUM-PCT.
*    SET WS-DIGIT-NUM TO WS-REVIEW-TEXT(WS-IX:1).
     MOVE WS-REVIEW-TEXT(WS-IX:1) TO WS-DIGIT-NUM.
*    REFIGURES WS-PCT-ACC.
     COMPUTE WS-PCT-ACC = WS-PCT-ACC * 10 + WS-DIGIT-NUM.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS ONE REVIEW-TEXT BYTE FOR THE OPENING PARENTHESIS.
 2665-REVIEW-FIND-OPEN.
*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = '('.
     IF WS-REVIEW-TEXT(WS-IX:1) = '('
        *    SET WS-PAREN-OPEN-POS TO WS-IX.
         MOVE WS-IX TO WS-PAREN-OPEN-POS
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    TESTS ONE REVIEW-TEXT BYTE FOR THE CLOSING PARENTHESIS.
 2666-REVIEW-FIND-CLOSE.
*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = ')'.
     IF WS-REVIEW-TEXT(WS-IX:1) = ')'
        *    SET WS-PAREN-CLOSE-POS TO WS-IX.
         MOVE WS-IX TO WS-PAREN-CLOSE-POS
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.

*    SKIPS A COMMA OR ACCUMULATES ONE REVIEW-COUNT DIGIT.
 2667-REVIEW-ACCUM-COUNT.
*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = ','.
     IF WS-REVIEW-TEXT(WS-IX:1) = ','
        *    NO WORK NEEDED FOR THIS STEP.
         CONTINUE
     ELSE
        *    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) IS NOT DIGIT-CLASS.
         IF WS-REVIEW-TEXT(WS-IX:1) IS NOT DIGIT-CLASS
            *    SET WS-COUNT-VALID-SW TO 'N'.
             MOVE 'N' TO WS-COUNT-VALID-SW
         ELSE
            *    SET WS-DIGIT-NUM TO WS-REVIEW-TEXT(WS-IX:1).
             MOVE WS-REVIEW-TEXT(WS-IX:1) TO WS-DIGIT-NUM
            *    REFIGURES WS-COUNT-ACC.
             COMPUTE WS-COUNT-ACC =
                 WS-COUNT-ACC * 10 + WS-DIGIT-NUM
         END-IF
     END-IF.
*    ADD 1 TO WS-IX.
     ADD 1 TO WS-IX.


*    FILES ONE NORMALIZED TAG INTO TAG-INDEX-TABLE AGAINST THE GAME
*    JUST STORED BY 2500-LOAD-STORE-GAME.  AN EMPTY TAG (TWO COMMAS
*    IN A ROW) OR A FULL INDEX TABLE IS SKIPPED SILENTLY.
 2670-ADD-INDEX-ENTRY.
*    PROCEED ONLY WHEN WS-TAG-LEN = 0.
     IF WS-TAG-LEN = 0
        *    GO TO 2670-EXIT.
         GO TO 2670-EXIT
     END-IF.
*    PROCEED ONLY WHEN WS-TAG-IX-COUNT >= WS-MAX-TAG-IX.
     IF WS-TAG-IX-COUNT >= WS-MAX-TAG-IX
        *    GO TO 2670-EXIT.
         GO TO 2670-EXIT
     END-IF.

*    ADD 1 TO WS-TAG-IX-COUNT.
     ADD 1 TO WS-TAG-IX-COUNT.
*    SET TI-TAG(WS-TAG-IX-COUNT) TO WS-TAG-NORM.
     MOVE WS-TAG-NORM TO TI-TAG(WS-TAG-IX-COUNT).
*    MOVE THE VALUE ACROSS.
     MOVE GT-RELEASE-DATE(WS-GAME-COUNT)
         TO TI-RELEASE-DATE(WS-TAG-IX-COUNT).
*    SET TI-GAME-SUB(WS-TAG-IX-COUNT) TO WS-GAME-COUNT.
     MOVE WS-GAME-COUNT TO TI-GAME-SUB(WS-TAG-IX-COUNT).

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 2670-EXIT.
     EXIT.


*    END-OF-LOAD MESSAGE - ONE LINE GIVING THE FINAL ACCEPTED COUNT.
 1900-LOAD-SUMMARY.
*    SET O-LOAD-COUNT TO WS-GAME-COUNT.
     MOVE WS-GAME-COUNT TO O-LOAD-COUNT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM LOAD-COUNT-LINE
         AFTER ADVANCING 2 LINES.


*    ---- QUERY PASS DRIVER - FIXED SEQUENCE OF EXAMPLE QUERIES ----
*    THE JOB CARRIES NO PARM CARD (SEE QUERY-PARMS ABOVE), SO THIS
*    PARAGRAPH SIMPLY RUNS EVERY QUERY FAMILY ONCE, IN A FIXED
*    ORDER, AGAINST THE TABLES THE LOAD PASS BUILT.
 3000-QUERY-CONTROL.
*    PERFORM 3100-QRY-AVG-ALL HERE.
     PERFORM 3100-QRY-AVG-ALL.
*    PERFORM 3200-QRY-AVG-TAG HERE.
     PERFORM 3200-QRY-AVG-TAG.
*    PERFORM 3300-TOPK-BY-ATTRIBUTE HERE.
     PERFORM 3300-TOPK-BY-ATTRIBUTE.
*    PERFORM 3700-QRY-EXACT-YEAR HERE.
     PERFORM 3700-QRY-EXACT-YEAR.
*    PERFORM 3800-QRY-DATE-RANGE HERE.
     PERFORM 3800-QRY-DATE-RANGE.
*    PERFORM 3900-QRY-UPTO-DATE HERE.
     PERFORM 3900-QRY-UPTO-DATE.


*    AVERAGE PRICE ACROSS ALL TAGS FOR A FIXED DATE RANGE.
 3100-QRY-AVG-ALL.
*    SET O-HDR-TEXT TO 'AVERAGE PRICE (ALL TAGS):'.
     MOVE 'AVERAGE PRICE (ALL TAGS):' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.

*    BLANK WS-AVG-TAG-P TELLS 3150-AVG-ACCUMULATE TO MATCH EVERY
*    TAG-INDEX-TABLE ENTRY RATHER THAN ONE PARTICULAR TAG.
     MOVE QP-AVG-START TO WS-AVG-START-P.
*    SET WS-AVG-END-P TO QP-AVG-END.
     MOVE QP-AVG-END TO WS-AVG-END-P.
*    SET WS-AVG-TAG-P TO SPACES.
     MOVE SPACES TO WS-AVG-TAG-P.
*    PERFORM 3150-AVG-ACCUMULATE HERE.
     PERFORM 3150-AVG-ACCUMULATE.
*    PERFORM 3190-AVG-PRINT HERE.
     PERFORM 3190-AVG-PRINT.


*    AVERAGE PRICE RESTRICTED TO ONE TAG AND ITS OWN DATE RANGE.
 3200-QRY-AVG-TAG.
*    SET O-HDR-TEXT TO 'AVERAGE PRICE (TAG = INDIE):'.
     MOVE 'AVERAGE PRICE (TAG = INDIE):' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.

*    SET WS-AVG-START-P TO QP-TAG-AVG-START.
     MOVE QP-TAG-AVG-START TO WS-AVG-START-P.
*    SET WS-AVG-END-P TO QP-TAG-AVG-END.
     MOVE QP-TAG-AVG-END TO WS-AVG-END-P.
*    SET WS-AVG-TAG-P TO QP-TAG-AVG.
     MOVE QP-TAG-AVG TO WS-AVG-TAG-P.
*    PERFORM 3150-AVG-ACCUMULATE HERE.
     PERFORM 3150-AVG-ACCUMULATE.
*    PERFORM 3190-AVG-PRINT HERE.
     PERFORM 3190-AVG-PRINT.


*    SHARED AVERAGE-PRICE ACCUMULATOR FOR BOTH 3100 AND 3200
*    (CR0410) - SCANS TAG-INDEX-TABLE ONCE, EITHER OVER EVERY TAG
*    (WS-AVG-TAG-P BLANK) OR RESTRICTED TO ONE TAG.
 3150-AVG-ACCUMULATE.
*    SET WS-AVG-TOTAL WS-AVG-COUNT TO ZERO.
     MOVE ZERO TO WS-AVG-TOTAL WS-AVG-COUNT.
*    SET WS-AVG-ABEND-SW TO 'N'.
     MOVE 'N' TO WS-AVG-ABEND-SW.

*    PROCEED ONLY WHEN WS-AVG-START-P = ZERO OR WS-AVG-END-P = ZERO.
     IF WS-AVG-START-P = ZERO OR WS-AVG-END-P = ZERO
        *    SET WS-AVG-ABEND-SW TO 'Y'.
         MOVE 'Y' TO WS-AVG-ABEND-SW
        *    GO TO 3150-EXIT.
         GO TO 3150-EXIT
     END-IF.
*    PROCEED ONLY WHEN WS-AVG-START-P > WS-AVG-END-P.
     IF WS-AVG-START-P > WS-AVG-END-P
        *    GO TO 3150-EXIT.
         GO TO 3150-EXIT
     END-IF.

*    SET WS-SUB TO 1.
     MOVE 1 TO WS-SUB.
*    PROCEED ONLY WHEN WS-AVG-TAG-P = SPACES.
     IF WS-AVG-TAG-P = SPACES
        *    PERFORM 3155-AVG-ACCUM-ALL-TAG HERE.
         PERFORM 3155-AVG-ACCUM-ALL-TAG
             UNTIL WS-SUB > WS-TAG-IX-COUNT
     ELSE
        *    PERFORM 3160-AVG-ACCUM-ONE-TAG HERE.
         PERFORM 3160-AVG-ACCUM-ONE-TAG
             UNTIL WS-SUB > WS-TAG-IX-COUNT
     END-IF.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 3150-EXIT.
     EXIT.

*    BODY PARAGRAPHS FOR THE TWO ACCUMULATOR SCANS ABOVE - ONE
*    TAG-INDEX-TABLE ENTRY PER CALL.
 3155-AVG-ACCUM-ALL-TAG.
*    PROCEED ONLY WHEN TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P.
     IF TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P
         AND TI-RELEASE-DATE(WS-SUB) <= WS-AVG-END-P
        *    ADD GT-PRICE(TI-GAME-SUB(WS-SUB)) TO WS-AVG-TOTAL.
         ADD GT-PRICE(TI-GAME-SUB(WS-SUB))
             TO WS-AVG-TOTAL
        *    ADD 1 TO WS-AVG-COUNT.
         ADD 1 TO WS-AVG-COUNT
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.

*    TESTS ONE TAG-INDEX-TABLE ENTRY AGAINST TAG AND DATE RANGE.
 3160-AVG-ACCUM-ONE-TAG.
*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = WS-AVG-TAG-P.
     IF TI-TAG(WS-SUB) = WS-AVG-TAG-P
         AND TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P
         AND TI-RELEASE-DATE(WS-SUB) <= WS-AVG-END-P
        *    ADD GT-PRICE(TI-GAME-SUB(WS-SUB)) TO WS-AVG-TOTAL.
         ADD GT-PRICE(TI-GAME-SUB(WS-SUB))
             TO WS-AVG-TOTAL
        *    ADD 1 TO WS-AVG-COUNT.
         ADD 1 TO WS-AVG-COUNT
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    PRINTS THE RESULT OF WHICHEVER AVERAGE-PRICE ACCUMULATION JUST
*    RAN - A MISSING DATE RANGE AND A ZERO-MATCH RANGE GET THEIR
*    OWN DISTINCT MESSAGES RATHER THAN BOTH PRINTING "0.00".
 3190-AVG-PRINT.
*    PROCEED ONLY WHEN AVG-DATES-MISSING.
     IF AVG-DATES-MISSING
        *    MOVE 'AVERAGE PRICE - MISSING START OR END DATE.'.
         MOVE 'AVERAGE PRICE - MISSING START OR END DATE.'
             TO O-LOAD-MSG-TEXT
        *    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.
         WRITE PRTLINE FROM LOAD-MSG-LINE
             AFTER ADVANCING 1 LINE
     ELSE
        *    PROCEED ONLY WHEN WS-AVG-COUNT = ZERO.
         IF WS-AVG-COUNT = ZERO
            *    SENDS PRTLINE FROM AVG-ERROR-LINE TO THE REPORT.
             WRITE PRTLINE FROM AVG-ERROR-LINE
                 AFTER ADVANCING 1 LINE
         ELSE
            *    REFIGURES WS-AVG-RESULT ROUNDED.
             COMPUTE WS-AVG-RESULT ROUNDED =
                 WS-AVG-TOTAL / WS-AVG-COUNT
            *    SET O-AVG-RESULT TO WS-AVG-RESULT.
             MOVE WS-AVG-RESULT TO O-AVG-RESULT
            *    SENDS PRTLINE FROM AVG-LINE TO THE REPORT.
             WRITE PRTLINE FROM AVG-LINE
                 AFTER ADVANCING 1 LINE
         END-IF
     END-IF.


*    DRIVES FOUR TOP-K REPORTS, ONE PER ATTRIBUTE THE SPEC CALLS
*    FOR (REVIEW SCORE, PRICE, NAME, RELEASE DATE).  GT-SELECTED-SW
*    IS RESET ACROSS THE WHOLE GAME-TABLE BEFORE EACH ATTRIBUTE SO
*    ONE QUERY'S PICKS NEVER CARRY OVER INTO THE NEXT.
 3300-TOPK-BY-ATTRIBUTE.
*    1) TOP 5 BY REVIEW SCORE.
     MOVE 1 TO WS-SUB.
*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.
     PERFORM 3305-TOPK-CLEAR-SELECTED
         UNTIL WS-SUB > WS-GAME-COUNT.
*    SET O-HDR-TEXT TO 'TOP 5 GAMES BY REVIEW SCORE:'.
     MOVE 'TOP 5 GAMES BY REVIEW SCORE:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.
*    SET WS-TOPK-ATTR TO 'all_reviews'.
     MOVE 'all_reviews' TO WS-TOPK-ATTR.
*    SET WS-K TO 5.
     MOVE 5 TO WS-K.
*    PERFORM 3310-TOPK-SELECT HERE.
     PERFORM 3310-TOPK-SELECT.

*    2) TOP 3 BY ORIGINAL PRICE.
     MOVE 1 TO WS-SUB.
*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.
     PERFORM 3305-TOPK-CLEAR-SELECTED
         UNTIL WS-SUB > WS-GAME-COUNT.
*    SET O-HDR-TEXT TO 'TOP 3 GAMES BY PRICE:'.
     MOVE 'TOP 3 GAMES BY PRICE:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.
*    SET WS-TOPK-ATTR TO 'original_price'.
     MOVE 'original_price' TO WS-TOPK-ATTR.
*    SET WS-K TO 3.
     MOVE 3 TO WS-K.
*    PERFORM 3310-TOPK-SELECT HERE.
     PERFORM 3310-TOPK-SELECT.

*    3) TOP 10 BY NAME (ALPHABETICAL).
     MOVE 1 TO WS-SUB.
*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.
     PERFORM 3305-TOPK-CLEAR-SELECTED
         UNTIL WS-SUB > WS-GAME-COUNT.
*    SET O-HDR-TEXT TO 'TOP 10 GAMES BY NAME:'.
     MOVE 'TOP 10 GAMES BY NAME:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.
*    SET WS-TOPK-ATTR TO 'name'.
     MOVE 'name' TO WS-TOPK-ATTR.
*    SET WS-K TO 10.
     MOVE 10 TO WS-K.
*    PERFORM 3310-TOPK-SELECT HERE.
     PERFORM 3310-TOPK-SELECT.

*    4) TOP 10 BY RELEASE DATE (MOST RECENT FIRST).
     MOVE 1 TO WS-SUB.
*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.
     PERFORM 3305-TOPK-CLEAR-SELECTED
         UNTIL WS-SUB > WS-GAME-COUNT.
*    SET O-HDR-TEXT TO 'TOP 10 GAMES BY RELEASE DATE:'.
     MOVE 'TOP 10 GAMES BY RELEASE DATE:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.
*    SET WS-TOPK-ATTR TO 'release_date'.
     MOVE 'release_date' TO WS-TOPK-ATTR.
*    SET WS-K TO 10.
     MOVE 10 TO WS-K.
*    PERFORM 3310-TOPK-SELECT HERE.
     PERFORM 3310-TOPK-SELECT.

*    5) A FIXED EXAMPLE OF AN ATTRIBUTE THE QUERY DOES NOT SUPPORT -
*    CARRIED HERE, LIKE THE FOUR REAL ATTRIBUTES ABOVE, BECAUSE THE
*    JOB TAKES NO PARM CARD.  PROVES OUT THE "UNSUPPORTED ATTRIBUTE"
*    RULE RATHER THAN LEAVING IT AS DEAD CODE IN 3310 (CR0530).
     MOVE 1 TO WS-SUB.
*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.
     PERFORM 3305-TOPK-CLEAR-SELECTED
         UNTIL WS-SUB > WS-GAME-COUNT.
*    SET O-HDR-TEXT TO 'TOP GAMES BY PLATFORM:'.
     MOVE 'TOP GAMES BY PLATFORM:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.
*    SET WS-TOPK-ATTR TO 'platform'.
     MOVE 'platform' TO WS-TOPK-ATTR.
*    SET WS-K TO 10.
     MOVE 10 TO WS-K.
*    PERFORM 3310-TOPK-SELECT HERE.
     PERFORM 3310-TOPK-SELECT.

*    SHARED BODY FOR THE FIVE "CLEAR GT-SELECTED-SW" LOOPS ABOVE -
*    FACTORED OUT SO THE SAME LOGIC IS NOT WRITTEN FOUR TIMES OVER.
 3305-TOPK-CLEAR-SELECTED.
*    SET GT-SELECTED-SW(WS-SUB) TO 'N'.
     MOVE 'N' TO GT-SELECTED-SW(WS-SUB).
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    PICKS THE TOP WS-K GAMES BY WS-TOPK-ATTR, RANK BY RANK - EACH
*    RANK RE-SCANS EVERY UNSELECTED GAME FOR THE SINGLE BEST
*    REMAINING VALUE, WHICH IS NATURALLY STABLE ON TIES SINCE THE
*    SCAN ALWAYS STARTS FROM SUBSCRIPT 1.  RUNS OUT EARLY AND
*    QUIETLY IF FEWER THAN WS-K GAMES ARE LOADED.
 3310-TOPK-SELECT.
*    PROCEED ONLY WHEN WS-TOPK-ATTR NOT = 'original_price'.
     IF WS-TOPK-ATTR NOT = 'original_price'
         AND WS-TOPK-ATTR NOT = 'release_date'
         AND WS-TOPK-ATTR NOT = 'name'
         AND WS-TOPK-ATTR NOT = 'all_reviews'
        *    SET O-LOAD-MSG-TEXT TO 'UNSUPPORTED ATTRIBUTE.'.
         MOVE 'UNSUPPORTED ATTRIBUTE.' TO O-LOAD-MSG-TEXT
        *    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.
         WRITE PRTLINE FROM LOAD-MSG-LINE
             AFTER ADVANCING 1 LINE
        *    GO TO 3310-EXIT.
         GO TO 3310-EXIT
     END-IF.

*    SET WS-TOPK-EXHAUSTED-SW TO 'N'.
     MOVE 'N' TO WS-TOPK-EXHAUSTED-SW.
*    SET WS-RANK TO 1.
     MOVE 1 TO WS-RANK.
*    PERFORM 3312-TOPK-RANK-BODY HERE.
     PERFORM 3312-TOPK-RANK-BODY
         UNTIL WS-RANK > WS-K OR TOPK-EXHAUSTED.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 3310-EXIT.
     EXIT.

*    ONE RANK OF THE TOP-K SELECTION PER CALL - SCANS ALL
*    UNSELECTED GAMES FOR THE BEST REMAINING VALUE, THEN EITHER
*    PRINTS IT AND MARKS IT SELECTED, OR (NO UNSELECTED GAMES LEFT)
*    FLAGS THE SCAN AS EXHAUSTED SO THE DRIVING PERFORM STOPS.
 3312-TOPK-RANK-BODY.
*    SET WS-BEST-SUB TO ZERO.
     MOVE ZERO TO WS-BEST-SUB.
*    SET WS-SUB TO 1.
     MOVE 1 TO WS-SUB.
*    PERFORM 3314-TOPK-SUB-SCAN HERE.
     PERFORM 3314-TOPK-SUB-SCAN
         UNTIL WS-SUB > WS-GAME-COUNT.
*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.
     IF WS-BEST-SUB = ZERO
        *    SET WS-TOPK-EXHAUSTED-SW TO 'Y'.
         MOVE 'Y' TO WS-TOPK-EXHAUSTED-SW
     ELSE
        *    SET GT-SELECTED-SW(WS-BEST-SUB) TO 'Y'.
         MOVE 'Y' TO GT-SELECTED-SW(WS-BEST-SUB)
        *    PERFORM 3330-TOPK-PRINT-DETAIL HERE.
         PERFORM 3330-TOPK-PRINT-DETAIL
     END-IF.
*    ADD 1 TO WS-RANK.
     ADD 1 TO WS-RANK.

*    INNER SCAN BODY - ONE GAME-TABLE ENTRY PER CALL.
 3314-TOPK-SUB-SCAN.
*    PROCEED ONLY WHEN NOT GT-IS-SELECTED(WS-SUB).
     IF NOT GT-IS-SELECTED(WS-SUB)
        *    PERFORM 3320-TOPK-IS-BETTER HERE.
         PERFORM 3320-TOPK-IS-BETTER
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    COMPARATOR FOR ONE CANDIDATE AGAINST THE CURRENT BEST FOR THE
*    RANK BEING FILLED.  "BETTER" MEANS HIGHER PRICE/DATE/SCORE OR
*    EARLIER IN THE ALPHABET FOR NAME - THE STRICT "> " / "<" TEST
*    (NOT ">=") IS WHAT MAKES THE SELECTION STABLE ON TIES, SINCE
*    A TIE NEVER DISPLACES THE EARLIER-SCANNED CANDIDATE.
 3320-TOPK-IS-BETTER.
*    SORTS OUT WHICH CASE FITS WS-TOPK-ATTR.
     EVALUATE WS-TOPK-ATTR
*        HIGHEST ORIGINAL_PRICE WINS THIS RANK.
         WHEN 'original_price'
            *    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.
             IF WS-BEST-SUB = ZERO
                 OR GT-PRICE(WS-SUB) > GT-PRICE(WS-BEST-SUB)
                *    SET WS-BEST-SUB TO WS-SUB.
                 MOVE WS-SUB TO WS-BEST-SUB
             END-IF
*        MOST RECENT RELEASE_DATE WINS THIS RANK - THE COMPARABLE
*        REDEFINES FIELD SORTS CORRECTLY AS A PLAIN 8-DIGIT NUMBER.
         WHEN 'release_date'
            *    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.
             IF WS-BEST-SUB = ZERO
                 OR GT-RELEASE-DATE(WS-SUB) >
                     GT-RELEASE-DATE(WS-BEST-SUB)
                *    SET WS-BEST-SUB TO WS-SUB.
                 MOVE WS-SUB TO WS-BEST-SUB
             END-IF
*        EARLIEST IN ALPHABETICAL ORDER WINS THIS RANK (NAME LIST IS
*        ASCENDING, NOT DESCENDING LIKE THE OTHER THREE ATTRIBUTES).
         WHEN 'name'
            *    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.
             IF WS-BEST-SUB = ZERO
                 OR GT-NAME(WS-SUB) < GT-NAME(WS-BEST-SUB)
                *    SET WS-BEST-SUB TO WS-SUB.
                 MOVE WS-SUB TO WS-BEST-SUB
             END-IF
*        HIGHEST REVIEW SCORE PERCENTAGE WINS THIS RANK.
         WHEN 'all_reviews'
            *    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.
             IF WS-BEST-SUB = ZERO
                 OR GT-REVIEW-SCORE(WS-SUB) >
                     GT-REVIEW-SCORE(WS-BEST-SUB)
                *    SET WS-BEST-SUB TO WS-SUB.
                 MOVE WS-SUB TO WS-BEST-SUB
             END-IF
*        AN UNSUPPORTED ATTRIBUTE NEVER REACHES HERE - 3310-TOPK-SELECT
*        TURNS IT AWAY BEFORE THE RANK LOOP STARTS.  KEPT AS A BELT-
*        AND-SUSPENDERS NO-OP SO A BAD WS-TOPK-ATTR CANNOT LEAVE
*        WS-BEST-SUB POINTING AT SOME STALE GAME (CR0530).
         WHEN OTHER
             CONTINUE
     END-EVALUATE.


*    PRINTS THE FOUR-LINE DETAIL BLOCK FOR THE GAME JUST PICKED AS
*    THE CURRENT RANK'S WINNER (WS-BEST-SUB) - NAME, THEN
*    DATE+PRICE, THEN TAGS, THEN THE RAW REVIEW SUMMARY.
 3330-TOPK-PRINT-DETAIL.
*    SET O-DB-NAME TO GT-NAME(WS-BEST-SUB).
     MOVE GT-NAME(WS-BEST-SUB) TO O-DB-NAME.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-1
         AFTER ADVANCING 2 LINES.

*    SET O-DB-DATE TO GT-RELEASE-DATE(WS-BEST-SUB).
     MOVE GT-RELEASE-DATE(WS-BEST-SUB) TO O-DB-DATE.
*    SET O-DB-PRICE TO GT-PRICE(WS-BEST-SUB).
     MOVE GT-PRICE(WS-BEST-SUB) TO O-DB-PRICE.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-2
         AFTER ADVANCING 1 LINE.

*    SET O-DB-TAGS TO GT-TAGS(WS-BEST-SUB).
     MOVE GT-TAGS(WS-BEST-SUB) TO O-DB-TAGS.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-3
         AFTER ADVANCING 1 LINE.

*    SET O-DB-REVIEWS TO GT-REVIEWS(WS-BEST-SUB).
     MOVE GT-REVIEWS(WS-BEST-SUB) TO O-DB-REVIEWS.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-4
         AFTER ADVANCING 1 LINE.


*    LISTS EVERY GAME TAGGED QP-YEAR-TAG WHOSE RELEASE YEAR EQUALS
*    QP-YEAR-VALUE EXACTLY - THE "EXACT YEAR" QUERY OF THE THREE
*    TAG/DATE QUERIES (EXACT YEAR, DATE RANGE, UP-TO-DATE).
 3700-QRY-EXACT-YEAR.
*    SET O-HDR-TEXT TO 'GAMES TAGGED ACTION RELEASED IN 2013:'.
     MOVE 'GAMES TAGGED ACTION RELEASED IN 2013:' TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.

*    PROCEED ONLY WHEN QP-YEAR-TAG = SPACES OR QP-YEAR-VALUE = ZERO.
     IF QP-YEAR-TAG = SPACES OR QP-YEAR-VALUE = ZERO
        *    GO TO 3700-EXIT.
         GO TO 3700-EXIT
     END-IF.

*    SET WS-SUB TO 1.
     MOVE 1 TO WS-SUB.
*    PERFORM 3705-YEAR-SCAN HERE.
     PERFORM 3705-YEAR-SCAN
         UNTIL WS-SUB > WS-TAG-IX-COUNT.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 3700-EXIT.
     EXIT.

*    ONE TAG-INDEX-TABLE ENTRY PER CALL.
 3705-YEAR-SCAN.
*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-YEAR-TAG.
     IF TI-TAG(WS-SUB) = QP-YEAR-TAG
        *    SET WS-SUB2 TO TI-GAME-SUB(WS-SUB).
         MOVE TI-GAME-SUB(WS-SUB) TO WS-SUB2
        *    PROCEED ONLY WHEN GT-RELEASE-YEAR(WS-SUB2) = QP-YEAR-VALUE.
         IF GT-RELEASE-YEAR(WS-SUB2) = QP-YEAR-VALUE
            *    SET O-NAME-LINE-TEXT TO GT-NAME(WS-SUB2).
             MOVE GT-NAME(WS-SUB2) TO O-NAME-LINE-TEXT
            *    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.
             WRITE PRTLINE FROM NAME-LINE
                 AFTER ADVANCING 1 LINE
         END-IF
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    LISTS EVERY GAME TAGGED QP-RANGE-TAG WHOSE RELEASE DATE FALLS
*    BETWEEN QP-RANGE-LOWER AND QP-RANGE-UPPER, BOTH ENDS INCLUSIVE.
 3800-QRY-DATE-RANGE.
*    SET 2014-12-31:' TO 'GAMES TAGGED STRATEGY, 2012-01-01.
     MOVE 'GAMES TAGGED STRATEGY, 2012-01-01 TO 2014-12-31:'
         TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.

*    PROCEED ONLY WHEN QP-RANGE-TAG = SPACES.
     IF QP-RANGE-TAG = SPACES
         OR QP-RANGE-LOWER = ZERO OR QP-RANGE-UPPER = ZERO
        *    GO TO 3800-EXIT.
         GO TO 3800-EXIT
     END-IF.
*    PROCEED ONLY WHEN QP-RANGE-LOWER > QP-RANGE-UPPER.
     IF QP-RANGE-LOWER > QP-RANGE-UPPER
        *    GO TO 3800-EXIT.
         GO TO 3800-EXIT
     END-IF.

*    SET WS-SUB TO 1.
     MOVE 1 TO WS-SUB.
*    PERFORM 3805-RANGE-SCAN HERE.
     PERFORM 3805-RANGE-SCAN
         UNTIL WS-SUB > WS-TAG-IX-COUNT.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 3800-EXIT.
     EXIT.

*    ONE TAG-INDEX-TABLE ENTRY PER CALL.
 3805-RANGE-SCAN.
*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-RANGE-TAG.
     IF TI-TAG(WS-SUB) = QP-RANGE-TAG
         AND TI-RELEASE-DATE(WS-SUB) >= QP-RANGE-LOWER
         AND TI-RELEASE-DATE(WS-SUB) <= QP-RANGE-UPPER
        *    MOVE GT-NAME(TI-GAME-SUB(WS-SUB)).
         MOVE GT-NAME(TI-GAME-SUB(WS-SUB))
             TO O-NAME-LINE-TEXT
        *    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.
         WRITE PRTLINE FROM NAME-LINE
             AFTER ADVANCING 1 LINE
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    LISTS EVERY GAME TAGGED QP-UPTO-TAG RELEASED ON OR BEFORE
*    QP-UPTO-UPPER - THE "OPEN-ENDED LOWER BOUND" QUERY ADDED PER
*    CR0251.
 3900-QRY-UPTO-DATE.
*    MOVE THE VALUE ACROSS.
     MOVE 'GAMES TAGGED RPG RELEASED ON OR BEFORE 2011-01-01:'
         TO O-HDR-TEXT.
*    PRINTS PRTLINE.
     WRITE PRTLINE FROM HEADING-LINE
         AFTER ADVANCING 2 LINES.

*    PROCEED ONLY WHEN QP-UPTO-TAG = SPACES OR QP-UPTO-UPPER = ZERO.
     IF QP-UPTO-TAG = SPACES OR QP-UPTO-UPPER = ZERO
        *    GO TO 3900-EXIT.
         GO TO 3900-EXIT
     END-IF.

*    SET WS-SUB TO 1.
     MOVE 1 TO WS-SUB.
*    PERFORM 3905-UPTO-SCAN HERE.
     PERFORM 3905-UPTO-SCAN
         UNTIL WS-SUB > WS-TAG-IX-COUNT.

*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.
 3900-EXIT.
     EXIT.

*    ONE TAG-INDEX-TABLE ENTRY PER CALL.
 3905-UPTO-SCAN.
*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-UPTO-TAG.
     IF TI-TAG(WS-SUB) = QP-UPTO-TAG
         AND TI-RELEASE-DATE(WS-SUB) <= QP-UPTO-UPPER
        *    MOVE GT-NAME(TI-GAME-SUB(WS-SUB)).
         MOVE GT-NAME(TI-GAME-SUB(WS-SUB))
             TO O-NAME-LINE-TEXT
        *    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.
         WRITE PRTLINE FROM NAME-LINE
             AFTER ADVANCING 1 LINE
     END-IF.
*    ADD 1 TO WS-SUB.
     ADD 1 TO WS-SUB.


*    ---- END OF JOB ----
 4000-CLOSING.
*    CLOSE GAMES-CATALOG.
     CLOSE GAMES-CATALOG.
*    CLOSE QUERY-REPORT.
     CLOSE QUERY-REPORT.


*    ONE CATALOG RECORD PER CALL - SETS THE EOF SWITCH RATHER THAN
*    GOING DIRECTLY TO A PARAGRAPH, SO 0000-CBLGAM01'S PERFORM
*    UNTIL CATALOG-EOF CAN TEST IT AFTER EVERY READ.
 9000-LOAD-READ.
*    READ GAMES-CATALOG INTO WS-RAW-LINE.
     READ GAMES-CATALOG INTO WS-RAW-LINE
         AT END
            *    SET WS-CATALOG-EOF-SW TO 'Y'.
             MOVE 'Y' TO WS-CATALOG-EOF-SW.


*    PAGE-TOP BANNER - COMPANY-TITLE CARRIES THE RUN DATE AND A
*    PAGE COUNTER BUMPED EACH TIME THIS PARAGRAPH FIRES.
 9900-HEADING.
*    BUMP THE PAGE COUNTER AND WRITE THE BANNER AT THE TOP OF A NEW
*    PAGE - EVERY QUERY PARAGRAPH CALLS THIS BEFORE ITS FIRST LINE.
     ADD 1 TO C-PCTR.
*    SET O-PCTR TO C-PCTR.
     MOVE C-PCTR TO O-PCTR.
*    PRINTS PRTLINE.
     WRITE PRTLINE
         FROM COMPANY-TITLE
             AFTER ADVANCING PAGE.
