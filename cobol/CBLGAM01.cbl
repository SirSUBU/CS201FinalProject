000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.          CBLGAM01.                                           
000120 AUTHOR.              A LINDQUIST.                                        
000130 INSTALLATION.        CONSUMER SOFTWARE DIVISION.                         
000140 DATE-WRITTEN.        03/14/91.                                           
000150 DATE-COMPILED.                                                           
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000170                                                                          
000180***************************************************************           
000190* THIS PROGRAM IS CASE PROBLEM #6.                            *           
000200* STEAM GAMES CATALOG QUERY REPORT.                            *          
000210* LOADS THE CATALOG FILE, VALIDATES EACH GAME RECORD, BUILDS  *           
000220* A TAG/DATE LOOKUP TABLE, AND RUNS THE STANDING SET OF       *           
000230* CATALOG QUERIES AGAINST IT.  ALL QUERY PARAMETERS BELOW ARE *           
000240* FIXED VALUES - THIS JOB CARRIES NO PARM CARD.                *          
000250***************************************************************           
000260*                                                               *         
000270*    CHANGE LOG                                                *          
000280*    ----------                                                *          
000290*    03/14/91  AL     ORIGINAL CODING - CASE PROBLEM #6.          CR0091  
000300*    04/02/91  AL     ADDED INVALID PRICE MESSAGE LINE PER        CR0091  
000310*    04/02/91  AL       INSTRUCTOR REVIEW COMMENTS.               CR0091  
000320*    09/18/92  RK     EXPANDED TAG TABLE FROM 8000 TO 20000       CR0147  
000330*    09/18/92  RK       ENTRIES - CATALOG GREW PAST ORIGINAL      CR0147  
000340*    09/18/92  RK       SIZING.                                   CR0147  
000350*    02/11/94  AL     FIXED REVIEW COUNT PARSE WHEN NO            CR0203  
000360*    02/11/94  AL       PARENTHESIZED COUNT IS PRESENT.           CR0203  
000370*    07/06/95  DP     ADDED UP-TO-DATE QUERY (QP-UPTO-UPPER)      CR0251  
000380*    07/06/95  DP       PER REQUEST FROM CATALOG DESK.            CR0251  
000390*    11/30/96  DP     TOP-K SELECTION NOW STABLE ON TIES -        CR0288  
000400*    11/30/96  DP       OLD VERSION REORDERED EQUAL PRICES.       CR0288  
000410*    05/19/98  TW     Y2K READINESS - RELEASE-YEAR NOW 9(4)       CR0340  
000420*    05/19/98  TW       THROUGHOUT, NO 2-DIGIT YEAR FIELDS        CR0340  
000430*    05/19/98  TW       REMAIN IN THIS PROGRAM.                   CR0340  
000440*    01/07/99  TW     CONFIRMED CENTURY WINDOW NOT NEEDED -       CR0355  
000450*    01/07/99  TW       ALL DATES STORED FULL 9(8) YYYYMMDD.      CR0355  
000460*    08/14/00  TW     WIDENED GT-NAME TO X(80) - LONG TITLES      CR0379  
000470*    08/14/00  TW       WERE TRUNCATING IN THE DETAIL BLOCK.      CR0379  
000480*    03/02/03  RK     ADDED PRICE AVERAGE PER TAG QUERY.          CR0410  
000490*    03/02/03  RK       SHARES ACCUMULATOR LOGIC WITH THE         CR0410  
000500*    03/02/03  RK       ALL-TAG AVERAGE IN 3150-AVG-ACCUM.        CR0410  
000510*    10/22/05  DP     FIXED QUOTE-TOGGLE SCAN TO HANDLE A         CR0455  
000520*    10/22/05  DP       DOUBLED QUOTE IN A QUOTED FIELD AS A      CR0455  
000530*    10/22/05  DP       A LITERAL QUOTE, NOT A FIELD BREAK.       CR0455  
000540*    03/11/06  DP     WIDENED WS-TAG-RAW TO MATCH FS-TEXT - A     CR0488  
000550*    03/11/06  DP       GAME WITH 6+ TAGS WAS TRUNCATING AND      CR0488  
000560*    03/11/06  DP       SCANNING GARBAGE INTO THE INDEX.          CR0488  
000570*    03/11/06  DP     RECODED EVERY CHARACTER SCAN AS AN          CR0501  
000580*    03/11/06  DP       OUT-OF-LINE PERFORM PER SHOP STANDARD.    CR0501  
000590*    03/11/06  DP       NO MORE INLINE END-PERFORM HERE.          CR0501  
000600***************************************************************           
000610                                                                          
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM                                                   
000660     CLASS DIGIT-CLASS   IS '0' THRU '9'                                  
000670     UPSI-0 ON STATUS IS CATALOG-TEST-RUN.                                
000680                                                                          
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710                                                                          
000720     SELECT GAMES-CATALOG                                                 
000730         ASSIGN TO "GAMESIN"                                              
000740         ORGANIZATION IS LINE SEQUENTIAL.                                 
000750                                                                          
000760     SELECT QUERY-REPORT                                                  
000770         ASSIGN TO "QRYRPT"                                               
000780         ORGANIZATION IS RECORD SEQUENTIAL.                               
000790                                                                          
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  GAMES-CATALOG                                                        
000840     LABEL RECORD IS STANDARD                                             
000850     RECORD CONTAINS 600 CHARACTERS                                       
000860     DATA RECORD IS CATALOG-REC.                                          
000870                                                                          
000880 01  CATALOG-REC                PIC X(600).                               
000890                                                                          
000900 FD  QUERY-REPORT                                                         
000910     LABEL RECORD IS OMITTED                                              
000920     RECORD CONTAINS 132 CHARACTERS                                       
000930     LINAGE IS 60 WITH FOOTING AT 55                                      
000940     DATA RECORD IS PRTLINE.                                              
000950                                                                          
000960 01  PRTLINE                    PIC X(132).                               
000970                                                                          
000980 WORKING-STORAGE SECTION.                                                 
000990                                                                          
001000*    PERIOD-STYLE STANDALONE COUNTERS AND SWITCHES.                       
001010*    WS-MAX-GAMES AND WS-MAX-TAG-IX BOUND THE TWO OCCURS TABLES           
001020*    BELOW - RAISE THESE (AND THE OCCURS CLAUSES) TOGETHER IF THE         
001030*    CATALOG FEED EVER OUTGROWS THEM AGAIN, AS IT DID UNDER CR0147.       
001040 77  WS-MAX-GAMES                PIC 9(5)  COMP  VALUE 5000.              
001050 77  WS-MAX-TAG-IX                PIC 9(5)  COMP  VALUE 20000.            
001060*    WS-MAX-FLDS IS THE NUMBER OF COMMA-SEPARATED COLUMNS WE SPLIT        
001070*    EACH CATALOG RECORD INTO - SEE FIELD-SPLIT-TABLE FURTHER DOWN.       
001080 77  WS-MAX-FLDS                  PIC 9(2)  COMP  VALUE 10.               
001090*    SET BY 9000-LOAD-READ WHEN THE CATALOG FILE RUNS OUT OF              
001100*    RECORDS; TESTED BY THE MAINLINE'S LOAD LOOP.                         
001110 77  WS-CATALOG-EOF-SW             PIC X     VALUE 'N'.                   
001120     88  CATALOG-EOF                        VALUE 'Y'.                    
001130                                                                          
001140*    GENERAL WORK AREA - LOAD-PHASE COUNTERS, SUBSCRIPTS SHARED           
001150*    ACROSS THE LOAD AND QUERY PARAGRAPHS, AND THE TOP-K SCRATCH          
001160*    SWITCHES USED BY THE 33X0 SELECTION FAMILY.                          
001170 01  WORK-AREA.                                                           
001180*        END-OF-FILE SWITCH FOR THE CATALOG LOAD LOOP - SEE 9000.         
001190     05  MORE-RECS               PIC XXX     VALUE 'YES'.                 
001200*        RUNNING PAGE NUMBER, BUMPED BY 9900-HEADING.                     
001210     05  C-PCTR                  PIC 99      VALUE ZERO.                  
001220*        COUNT OF GAME RECORDS ACTUALLY STORED IN GAME-TABLE.             
001230     05  WS-GAME-COUNT           PIC 9(5)    COMP VALUE ZERO.             
001240*        COUNT OF ENTRIES BUILT INTO TAG-INDEX-TABLE - ONE PER            
001250*        (TAG, GAME) PAIR, SO THIS RUNS WELL AHEAD OF GAME-COUNT.         
001260     05  WS-TAG-IX-COUNT         PIC 9(5)    COMP VALUE ZERO.             
001270*        LOAD-PHASE REJECT COUNTERS - DISPLAYED NOWHERE YET BUT           
001280*        KEPT FOR WHEN THE LOAD SUMMARY LINE IS EXPANDED.                 
001290     05  WS-LOAD-SKIP-CTR        PIC 9(5)    COMP VALUE ZERO.             
001300*        COUNT OF ROWS REJECTED FOR AN UNPARSEABLE RELEASE DATE.          
001310     05  WS-LOAD-BADDATE-CTR     PIC 9(5)    COMP VALUE ZERO.             
001320*        COUNT OF ROWS WHOSE PRICE DEFAULTED TO 0.00.                     
001330     05  WS-LOAD-BADPRICE-CTR    PIC 9(5)    COMP VALUE ZERO.             
001340*        GENERAL-PURPOSE SUBSCRIPTS INTO GAME-TABLE/TAG-INDEX-TABLE.      
001350     05  WS-SUB                  PIC 9(5)    COMP VALUE ZERO.             
001360*        SECOND SUBSCRIPT - USED WHEN A TAG-INDEX ENTRY POINTS            
001370*        BACK INTO GAME-TABLE.                                            
001380     05  WS-SUB2                 PIC 9(5)    COMP VALUE ZERO.             
001390*        SPARE TAG SUBSCRIPT.                                             
001400     05  WS-TAG-SUB              PIC 9(5)    COMP VALUE ZERO.             
001410*        CHARACTER-SCAN SUBSCRIPTS - REUSED BY EVERY PARSE PARAGRAPH      
001420*        BELOW (DATE, PRICE, TAG, REVIEW SCORE).  NEVER HELD ACROSS       
001430*        A PERFORM OF A DIFFERENT PARSE FAMILY.                           
001440     05  WS-IX                   PIC 9(3)    COMP VALUE ZERO.             
001450*        SPARE CHARACTER-SCAN SUBSCRIPT.                                  
001460     05  WS-IX2                  PIC 9(3)    COMP VALUE ZERO.             
001470*        TOP-K SELECTION SCRATCH - WS-BEST-SUB IS THE SUBSCRIPT OF        
001480*        THE BEST UNSELECTED GAME FOUND SO FAR ON THE CURRENT RANK        
001490*        PASS; WS-RANK/WS-K DRIVE THE "TAKE FIRST K" OUTER LOOP.          
001500     05  WS-BEST-SUB             PIC 9(5)    COMP VALUE ZERO.             
001510*        CURRENT TOP-K RANK NUMBER BEING FILLED.                          
001520     05  WS-RANK                 PIC 9(2)    COMP VALUE ZERO.             
001530*        HOW MANY RANKS THE CURRENT TOP-K QUERY ASKS FOR.                 
001540     05  WS-K                    PIC 9(2)    COMP VALUE ZERO.             
001550*        WHICH FIELD THE CURRENT TOP-K QUERY RANKS BY.                    
001560     05  WS-TOPK-ATTR            PIC X(20).                               
001570*        UNUSED CARRYOVER SWITCH.                                         
001580     05  WS-FOUND-SW             PIC X       VALUE 'N'.                   
001590         88  TAG-WAS-FOUND                   VALUE 'Y'.                   
001600*        SET WHEN A TOP-K RANK PASS FINDS NO MORE UNSELECTED GAMES -      
001610*        STOPS THE RANK LOOP SHORT OF K WHEN FEWER THAN K GAMES EXIST.    
001620     05  WS-TOPK-EXHAUSTED-SW    PIC X       VALUE 'N'.                   
001630         88  TOPK-EXHAUSTED                  VALUE 'Y'.                   
001640     05  FILLER                  PIC X(10)   VALUE SPACES.                
001650                                                                          
001660*    TODAY'S DATE, PULLED ONCE AT STARTUP FOR THE PAGE HEADING.           
001670 01  SYS-DATE.                                                            
001680*        TODAY'S YEAR FROM FUNCTION CURRENT-DATE.                         
001690     05  I-YEAR                  PIC 9(4).                                
001700*        TODAY'S MONTH.                                                   
001710     05  I-MONTH                 PIC 99.                                  
001720*        TODAY'S DAY OF MONTH.                                            
001730     05  I-DAY                   PIC 99.                                  
001740*        TIME PORTION OF CURRENT-DATE - NOT PRINTED.                      
001750     05  I-TIME                  PIC X(11).                               
001760     05  FILLER                  PIC X(5)    VALUE SPACES.                
001770                                                                          
001780*    PAGE HEADING LINE - DATE/PAGE NUMBER AROUND A CENTERED REPORT        
001790*    TITLE, WRITTEN BY 9900-HEADING AT THE TOP OF EVERY PAGE.             
001800 01  COMPANY-TITLE.                                                       
001810     05  FILLER                  PIC X(6)    VALUE 'DATE:'.               
001820     05  O-MONTH                 PIC 99.                                  
001830     05  FILLER                  PIC X       VALUE '/'.                   
001840     05  O-DAY                   PIC 99.                                  
001850     05  FILLER                  PIC X       VALUE '/'.                   
001860     05  O-YEAR                  PIC 9(4).                                
001870     05  FILLER                  PIC X(35)   VALUE SPACES.                
001880     05  FILLER                  PIC X(29)   VALUE                        
001890                                      'STEAM CATALOG QUERY REPORT'.       
001900     05  FILLER                  PIC X(44)   VALUE SPACES.                
001910     05  FILLER                  PIC X(6)    VALUE 'PAGE:'.               
001920     05  O-PCTR                  PIC Z9.                                  
001930                                                                          
001940*    ==== RAW INPUT LINE AND FIELD-SPLIT WORK TABLE ====                  
001950*    WS-RAW-LINE RECEIVES THE CATALOG-REC READ INTO WORKING-STORAGE       
001960*    SO ITS TRAILING-SPACE LENGTH CAN BE MEASURED (LINE SEQUENTIAL        
001970*    FILES DO NOT CARRY A RECORD LENGTH WE CAN INSPECT DIRECTLY).         
001980 01  WS-RAW-LINE                 PIC X(600).                              
001990*        TRIMMED LENGTH OF THE CURRENT INPUT LINE.                        
002000 01  WS-LINE-LEN                 PIC 9(3)    COMP VALUE ZERO.             
002010                                                                          
002020*    ONE ENTRY PER COMMA-SEPARATED CATALOG COLUMN.  FS-TEXT(1) IS THE     
002030*    ROW ID/URL (IGNORED), FS-TEXT(2) IS THE NAME, FS-TEXT(3) THE         
002040*    REVIEW SUMMARY, FS-TEXT(4) THE RELEASE DATE, FS-TEXT(5) THE TAG      
002050*    LIST, FS-TEXT(6) THE PRICE - MATCHING THE SPEC'S FIELD INDEX         
002060*    TABLE.  220 BYTES GIVES HEADROOM OVER THE WIDEST LOGICAL FIELD       
002070*    (POPULAR-TAGS AT X(200)) FOR A QUOTED FIELD WITH ESCAPED QUOTES.     
002080 01  FIELD-SPLIT-TABLE.                                                   
002090     05  FS-FIELD OCCURS 10 TIMES.                                        
002100         10  FS-TEXT             PIC X(220).                              
002110         10  FS-LEN              PIC 9(3)    COMP.                        
002120         10  FILLER              PIC X(2).                                
002130                                                                          
002140*    WS-FIELD-NO IS THE COLUMN CURRENTLY BEING FILLED DURING THE          
002150*    CHARACTER SCAN; WS-IN-QUOTES-SW TRACKS WHETHER THE SCAN IS           
002160*    CURRENTLY INSIDE A QUOTED FIELD (COMMAS INSIDE QUOTES DO NOT         
002170*    BREAK A FIELD, PER CR0455 BELOW).                                    
002180 01  WS-FIELD-NO                 PIC 9(2)    COMP VALUE 1.                
002190*        HOW MANY COLUMNS THE CURRENT ROW SPLIT INTO.                     
002200 01  WS-FIELD-COUNT               PIC 9(2)    COMP VALUE ZERO.            
002210*        ONE BYTE OF THE LINE BEING SCANNED.                              
002220 01  WS-SCAN-CHAR                PIC X.                                   
002230*        QUOTE-STATE FLAG FOR THE COMMA SPLITTER.                         
002240 01  WS-IN-QUOTES-SW             PIC X       VALUE 'N'.                   
002250     88  IN-QUOTES                           VALUE 'Y'.                   
002260                                                                          
002270*    ==== DATE PARSE WORK AREA - "MMM DD, YYYY" OR "NAN" ====             
002280*    WS-DATE-ERROR-SW IS RAISED THE MOMENT ANY STEP OF THE PARSE          
002290*    FAILS; EVERY LATER STEP CHECKS IT FIRST SO A BAD MONTH DOES NOT      
002300*    ALSO TRY TO PULL A DAY OR YEAR OUT OF GARBAGE TEXT.  THE 88          
002310*    DATE-IS-VALID IS ONLY SET AT THE END, ONCE NO STEP HAS FAILED.       
002320 01  WS-DATE-TEXT                PIC X(12).                               
002330*        THREE-LETTER MONTH ABBREVIATION PULLED OFF THE DATE TEXT.        
002340 01  WS-MONTH-ABBR                PIC X(3).                               
002350*        POSITION OF THE DAY/YEAR SEPARATOR COMMA.                        
002360 01  WS-COMMA-POS                 PIC 9(2)    COMP VALUE ZERO.            
002370*        PARSED DAY OF MONTH.                                             
002380 01  WS-DAY-NUM                   PIC 99      COMP VALUE ZERO.            
002390*        PARSED FOUR-DIGIT YEAR.                                          
002400 01  WS-YEAR-NUM                  PIC 9(4)    COMP VALUE ZERO.            
002410*        PARSED MONTH NUMBER (1-12).                                      
002420 01  WS-MONTH-NUM                 PIC 99      COMP VALUE ZERO.            
002430*        SET ONLY WHEN EVERY DATE SUB-STEP SUCCEEDED.                     
002440 01  WS-DATE-VALID-SW            PIC X       VALUE 'N'.                   
002450     88  DATE-IS-VALID                       VALUE 'Y'.                   
002460*        SET THE MOMENT ANY DATE SUB-STEP FAILS.                          
002470 01  WS-DATE-ERROR-SW             PIC X       VALUE 'N'.                  
002480     88  DATE-HAS-ERROR                       VALUE 'Y'.                  
002490                                                                          
002500*    ==== MONTH ABBREVIATION TABLE - FILLER LITERALS REDEFINED ====       
002510*    INTO AN OCCURS TABLE, SAME IDIOM AS THE AMUSEMENT PARK TABLE         
002520*    CARRIED OVER FROM THE TICKETING CASE PROBLEM.                        
002530 01  MONTH-NAME-ARRAY.                                                    
002540     05  FILLER                  PIC X(5)    VALUE 'Jan01'.               
002550     05  FILLER                  PIC X(5)    VALUE 'Feb02'.               
002560     05  FILLER                  PIC X(5)    VALUE 'Mar03'.               
002570     05  FILLER                  PIC X(5)    VALUE 'Apr04'.               
002580     05  FILLER                  PIC X(5)    VALUE 'May05'.               
002590     05  FILLER                  PIC X(5)    VALUE 'Jun06'.               
002600     05  FILLER                  PIC X(5)    VALUE 'Jul07'.               
002610     05  FILLER                  PIC X(5)    VALUE 'Aug08'.               
002620     05  FILLER                  PIC X(5)    VALUE 'Sep09'.               
002630     05  FILLER                  PIC X(5)    VALUE 'Oct10'.               
002640     05  FILLER                  PIC X(5)    VALUE 'Nov11'.               
002650     05  FILLER                  PIC X(5)    VALUE 'Dec12'.               
002660                                                                          
002670 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.                         
002680     05  MNT-ENTRY OCCURS 12 TIMES.                                       
002690         10  MNT-ABBR            PIC X(3).                                
002700         10  MNT-NUM             PIC 99.                                  
002710                                                                          
002720*    NOTE - MNT-ENTRY CARRIES NO FILLER PAD BECAUSE IT IS A               
002730*    REDEFINES OF THE 5-BYTE FILLER LITERALS ABOVE; ADDING ONE            
002740*    WOULD MISALIGN THE REDEFINITION.                                     
002750                                                                          
002760*    ==== PRICE PARSE WORK AREA - "$29.99", "FREE", "NAN" ====            
002770*    WS-PRICE-UPPER IS THE INCOMING PRICE TEXT UPPERCASED SO "FREE",      
002780*    "Free", AND "free" ALL MATCH ONE COMPARISON.  WS-PRICE-CHAR-TBL      
002790*    REDEFINES IT AS A CHARACTER TABLE SO THE WHOLE/FRACTIONAL DIGIT      
002800*    LOOPS BELOW CAN WALK IT ONE BYTE AT A TIME BY SUBSCRIPT.             
002810 01  WS-PRICE-TEXT                PIC X(12).                              
002820 01  WS-PRICE-UPPER               PIC X(12).                              
002830 01  WS-PRICE-CHAR-TBL REDEFINES WS-PRICE-UPPER.                          
002840     05  WS-PRICE-CHAR OCCURS 12 TIMES PIC X.                             
002850*    WS-WHOLE-ACC/WS-FRAC-ACC ACCUMULATE THE DOLLARS AND CENTS            
002860*    DIGIT BY DIGIT (COMPUTE ACC = ACC * 10 + DIGIT) RATHER THAN          
002870*    VIA ANY INTRINSIC FUNCTION - SAME IDIOM AS THE DATE AND REVIEW       
002880*    SCORE PARSERS BELOW.                                                 
002890 01  WS-PRICE-LEN                 PIC 9(2)    COMP VALUE ZERO.            
002900 01  WS-DOT-POS                   PIC 9(2)    COMP VALUE ZERO.            
002910 01  WS-DIGIT-START               PIC 9(2)    COMP VALUE ZERO.            
002920 01  WS-WHOLE-ACC                 PIC 9(7)    COMP VALUE ZERO.            
002930 01  WS-FRAC-ACC                  PIC 9(3)    COMP VALUE ZERO.            
002940 01  WS-FRAC-DIGITS                PIC 9(1)    COMP VALUE ZERO.           
002950 01  WS-DIGIT-NUM                 PIC 9       VALUE ZERO.                 
002960 01  WS-PRICE-INVALID-SW          PIC X       VALUE 'N'.                  
002970     88  PRICE-IS-INVALID                    VALUE 'Y'.                   
002980 01  WS-PRICE-IS-FREE-SW          PIC X       VALUE 'N'.                  
002990     88  PRICE-IS-FREE                       VALUE 'Y'.                   
003000                                                                          
003010*    ==== REVIEW SCORE PARSE WORK AREA ====                               
003020*    DERIVES THE RANKING SCORE FOR THE "TOP 5 BY REVIEW SCORE" QUERY      
003030*    OUT OF THE FREE-TEXT REVIEW SUMMARY, E.G.                            
003040*    "VERY POSITIVE,(3,094,223),- 86% OF THE ... ARE POSITIVE."           
003050*    THE PERCENT IS THE DIGIT RUN IMMEDIATELY BEFORE THE "%"; THE         
003060*    COUNT IS THE DIGIT RUN (COMMAS ALLOWED) INSIDE THE FIRST "(...)"     
003070*    PAIR.  SCORE = PERCENT + COUNT / 1000.                               
003080 01  WS-REVIEW-TEXT                PIC X(120).                            
003090 01  WS-REVIEW-LEN                 PIC 9(3)    COMP VALUE ZERO.           
003100 01  WS-PCT-POS                    PIC 9(3)    COMP VALUE ZERO.           
003110 01  WS-PCT-START                  PIC 9(3)    COMP VALUE ZERO.           
003120 01  WS-PCT-ACC                    PIC 9(3)    COMP VALUE ZERO.           
003130 01  WS-PAREN-OPEN-POS             PIC 9(3)    COMP VALUE ZERO.           
003140 01  WS-PAREN-CLOSE-POS            PIC 9(3)    COMP VALUE ZERO.           
003150 01  WS-COUNT-ACC                  PIC 9(9)    COMP VALUE ZERO.           
003160 01  WS-COUNT-VALID-SW            PIC X       VALUE 'N'.                  
003170     88  COUNT-IS-VALID                      VALUE 'Y'.                   
003180 01  WS-SCORE-WORK                 PIC S9(3)V9(3).                        
003190                                                                          
003200*    ==== TAG NORMALIZATION WORK AREA ====                                
003210*    WS-TAG-RAW HOLDS THE WHOLE POPULAR-TAGS FIELD AS SCANNED OFF         
003220*    THE SPLIT TABLE, NOT A SINGLE TAG - IT MUST BE AS WIDE AS            
003230*    FS-TEXT BELOW OR A LONG TAG LIST TRUNCATES ON THE MOVE AND           
003240*    THE SCAN WALKS PAST THE END OF THE FIELD.  SEE CR0488.               
003250*    WS-TAG-NORM HOLDS ONE TAG AT A TIME AFTER THE COMMA SPLIT,           
003260*    SO IT STAYS AT THE USUAL TAG-WIDTH (MATCHES TI-TAG BELOW).           
003270 01  WS-TAG-RAW                    PIC X(220).                            
003280 01  WS-TAG-RAW-LEN                PIC 9(3)    COMP VALUE ZERO.           
003290 01  WS-TAG-NORM                   PIC X(40).                             
003300 01  WS-TAG-LEN                    PIC 9(2)    COMP VALUE ZERO.           
003310 01  WS-TAG-START                  PIC 9(3)    COMP VALUE ZERO.           
003320 01  WS-TAG-END                    PIC 9(3)    COMP VALUE ZERO.           
003330 01  WS-TAG-SCAN-POS               PIC 9(3)    COMP VALUE ZERO.           
003340                                                                          
003350*    ==== PACKED GAME TABLE - ONE ENTRY PER LOADED GAME ====              
003360*    HOLDS THE VALIDATED, NORMALIZED FORM OF EVERY GAME RECORD KEPT       
003370*    BY THE LOADER - ONLY RECORDS WITH A PARSEABLE RELEASE DATE MAKE      
003380*    IT IN HERE (SEE 2500-LOAD-STORE-GAME).  GT-RELEASE-DATE-GRP          
003390*    CARRIES THE BROKEN-OUT YEAR/MONTH/DAY FOR DISPLAY; THE REDEFINES     
003400*    BELOW GIVES THE SAME BYTES AS A SINGLE COMPARABLE 9(8) YYYYMMDD      
003410*    NUMBER FOR RANGE TESTS AND TOP-K ORDERING.                           
003420 01  GAME-TABLE.                                                          
003430     05  GAME-ENTRY OCCURS 5000 TIMES.                                    
003440         10  GT-NAME              PIC X(80).                              
003450         10  GT-RELEASE-DATE-GRP.                                         
003460             15  GT-RELEASE-YEAR  PIC 9(4).                               
003470             15  GT-RELEASE-MONTH PIC 99.                                 
003480             15  GT-RELEASE-DAY   PIC 99.                                 
003490         10  GT-RELEASE-DATE REDEFINES GT-RELEASE-DATE-GRP                
003500                                  PIC 9(8).                               
003510         10  GT-REVIEWS           PIC X(120).                             
003520         10  GT-PRICE             PIC S9(5)V99 COMP-3.                    
003530         10  GT-REVIEW-SCORE      PIC S9(3)V9(3).                         
003540         10  GT-TAGS              PIC X(200).                             
003550*            TURNED ON DURING A TOP-K PASS (3300 FAMILY) ONCE A           
003560*            GAME HAS BEEN PICKED, SO THE NEXT RANK'S SCAN SKIPS IT.      
003570*            RESET TO 'N' ACROSS THE WHOLE TABLE BEFORE EACH ATTRIBUTE.   
003580         10  GT-SELECTED-SW       PIC X.                                  
003590             88  GT-IS-SELECTED   VALUE 'Y'.                              
003600         10  FILLER               PIC X(5).                               
003610                                                                          
003620*    ==== TAG/DATE LOOKUP TABLE - ONE ENTRY PER (TAG, GAME) ====          
003630*    BUILT BY 2600-LOAD-BUILD-INDEX - A GAME WITH N TAGS GETS N           
003640*    ENTRIES HERE, ONE PER NORMALIZED TAG, EACH CARRYING A COPY OF        
003650*    THE GAME'S RELEASE DATE (FOR RANGE TESTS WITHOUT A GAME-TABLE        
003660*    LOOKUP) AND THE SUBSCRIPT BACK INTO GAME-TABLE FOR EVERYTHING        
003670*    ELSE.  THE TAG/YEAR/RANGE/UP-TO QUERIES ALL SCAN THIS TABLE.         
003680 01  TAG-INDEX-TABLE.                                                     
003690     05  TAG-INDEX-ENTRY OCCURS 20000 TIMES.                              
003700         10  TI-TAG               PIC X(40).                              
003710         10  TI-RELEASE-DATE      PIC 9(8).                               
003720         10  TI-GAME-SUB          PIC 9(5)    COMP.                       
003730         10  FILLER               PIC X(3).                               
003740                                                                          
003750*    ==== FIXED QUERY PARAMETERS - JOB CARRIES NO PARM CARD ====          
003760*    THE BATCH DRIVER (3000-QUERY-CONTROL) RUNS A FIXED SET OF            
003770*    EXAMPLE QUERIES AGAINST THE LOADED CATALOG EVERY RUN - THERE IS      
003780*    NO PARM CARD OR OPERATOR PROMPT, SO THE PARAMETERS LIVE HERE AS      
003790*    VALUE CLAUSES.  A FUTURE ENHANCEMENT COULD READ THESE FROM A         
003800*    PARM RECORD INSTEAD; NOT NEEDED FOR THIS JOB'S CURRENT SCOPE.        
003810 01  QUERY-PARMS.                                                         
003820*        AVERAGE PRICE, ALL TAGS, OVER A DATE RANGE.                      
003830     05  QP-AVG-START             PIC 9(8)    VALUE 20100101.             
003840     05  QP-AVG-END               PIC 9(8)    VALUE 20151231.             
003850*        AVERAGE PRICE FOR ONE TAG OVER A (POSSIBLY DIFFERENT)            
003860*        DATE RANGE.                                                      
003870     05  QP-TAG-AVG               PIC X(40)   VALUE 'indie'.              
003880     05  QP-TAG-AVG-START         PIC 9(8)    VALUE 20100101.             
003890     05  QP-TAG-AVG-END           PIC 9(8)    VALUE 20161231.             
003900*        EXACT-YEAR QUERY - TAG PLUS A SINGLE RELEASE YEAR.               
003910     05  QP-YEAR-TAG              PIC X(40)   VALUE 'action'.             
003920     05  QP-YEAR-VALUE            PIC 9(4)    VALUE 2013.                 
003930*        DATE-RANGE QUERY - TAG PLUS INCLUSIVE LOWER/UPPER BOUNDS.        
003940     05  QP-RANGE-TAG             PIC X(40)   VALUE 'strategy'.           
003950     05  QP-RANGE-LOWER           PIC 9(8)    VALUE 20120101.             
003960     05  QP-RANGE-UPPER           PIC 9(8)    VALUE 20141231.             
003970*        UP-TO-DATE QUERY - TAG PLUS AN INCLUSIVE UPPER BOUND ONLY.       
003980*        ADDED PER CR0251 AT THE CATALOG DESK'S REQUEST.                  
003990     05  QP-UPTO-TAG              PIC X(40)   VALUE 'rpg'.                
004000     05  QP-UPTO-UPPER            PIC 9(8)    VALUE 20110101.             
004010     05  FILLER                  PIC X(10)   VALUE SPACES.                
004020                                                                          
004030*    ==== AVERAGE PRICE ACCUMULATOR WORK AREA ====                        
004040*    SHARED BY BOTH AVERAGE-PRICE QUERIES (3100/3200) THROUGH THE         
004050*    COMMON 3150-AVG-ACCUMULATE/3190-AVG-PRINT PAIR - SEE CR0410.         
004060*    TOTAL IS KEPT IN FIXED DECIMAL (AT LEAST S9(9)V99) SO A LARGE        
004070*    CATALOG DOES NOT LOSE PENNIES TO TRUNCATION BEFORE THE DIVIDE.       
004080 01  WS-AVG-TOTAL                  PIC S9(9)V99 COMP-3 VALUE ZERO.        
004090 01  WS-AVG-COUNT                  PIC 9(7)    COMP VALUE ZERO.           
004100 01  WS-AVG-RESULT                 PIC S9(7)V99.                          
004110 01  WS-AVG-START-P                PIC 9(8).                              
004120 01  WS-AVG-END-P                  PIC 9(8).                              
004130 01  WS-AVG-TAG-P                  PIC X(40).                             
004140*    MISSING START OR END DATE IS TREATED AS AN ERROR CONDITION PER       
004150*    THE SPEC, NOT SIMPLY AN EMPTY RESULT - FLAGGED HERE AND CHECKED      
004160*    BY 3190-AVG-PRINT BEFORE IT EVER LOOKS AT THE ACCUMULATED TOTAL.     
004170 01  WS-AVG-ABEND-SW               PIC X       VALUE 'N'.                 
004180     88  AVG-DATES-MISSING                    VALUE 'Y'.                  
004190                                                                          
004200*    ==== REPORT LINE LAYOUTS ====                                        
004210*    ONE 01-LEVEL PER DISTINCT LINE SHAPE WRITTEN TO QRYRPT, EACH         
004220*    PADDED OUT TO THE FULL 132-BYTE PRTLINE WIDTH WITH A TRAILING        
004230*    FILLER SO "WRITE PRTLINE FROM xxxx-LINE" NEVER LEAVES GARBAGE        
004240*    FROM A PRIOR LINE'S LONGER CONTENT IN THE UNUSED TAIL.               
004250*    HEADING-LINE CARRIES EACH QUERY'S BANNER TEXT (SEE 9900-HEADING).    
004260 01  HEADING-LINE.                                                        
004270     05  O-HDR-TEXT                PIC X(60).                             
004280     05  FILLER                    PIC X(72)   VALUE SPACES.              
004290                                                                          
004300 01  AVG-LINE.                                                            
004310*        WRITTEN BY 3190-AVG-PRINT WHEN WS-AVG-COUNT IS NON-ZERO.         
004320     05  FILLER                    PIC X(17)   VALUE                      
004330                                        'AVERAGE PRICE:  '.               
004340     05  O-AVG-RESULT              PIC Z(5)9.99.                          
004350     05  FILLER                    PIC X(106)  VALUE SPACES.              
004360                                                                          
004370 01  AVG-ERROR-LINE.                                                      
004380*        WRITTEN INSTEAD OF AVG-LINE WHEN NO GAME FELL INSIDE THE         
004390*        REQUESTED DATE RANGE, OR WHEN AVG-DATES-MISSING IS SET.          
004400     05  FILLER                    PIC X(45)   VALUE                      
004410                   'AVERAGE PRICE - NO RESULT FOR THIS RANGE.   '.        
004420     05  FILLER                    PIC X(87)   VALUE SPACES.              
004430                                                                          
004440 01  NAME-LINE.                                                           
004450*        ONE GAME NAME PER LINE - USED BY THE EXACT-YEAR, DATE-RANGE      
004460*        AND UP-TO-DATE NAME-LIST QUERIES (3700/3800/3900).               
004470     05  FILLER                    PIC X(4)    VALUE SPACES.              
004480     05  O-NAME-LINE-TEXT          PIC X(80).                             
004490     05  FILLER                    PIC X(48)   VALUE SPACES.              
004500                                                                          
004510 01  LOAD-MSG-LINE.                                                       
004520*        CARRIES THE LOADER'S SKIPPED-RECORD / BAD-DATE / BAD-PRICE       
004530*        DIAGNOSTIC TEXT BUILT BY 2250/2300/2400 DURING THE LOAD PASS.    
004540     05  FILLER                    PIC X(4)    VALUE SPACES.              
004550     05  O-LOAD-MSG-TEXT           PIC X(100).                            
004560     05  FILLER                    PIC X(28)   VALUE SPACES.              
004570                                                                          
004580*        FOUR-LINE DETAIL BLOCK PRINTED ONCE PER RANKED GAME BY           
004590*        3330-TOPK-PRINT-DETAIL - NAME, THEN DATE+PRICE, THEN TAGS,       
004600*        THEN THE RAW REVIEW SUMMARY TEXT.                                
004610 01  DETAIL-BLOCK-LINE-1.                                                 
004620     05  FILLER                    PIC X(4)    VALUE SPACES.              
004630     05  FILLER                    PIC X(6)    VALUE 'NAME: '.            
004640     05  O-DB-NAME                 PIC X(80).                             
004650     05  FILLER                    PIC X(42)   VALUE SPACES.              
004660                                                                          
004670 01  DETAIL-BLOCK-LINE-2.                                                 
004680     05  FILLER                    PIC X(4)    VALUE SPACES.              
004690     05  FILLER                    PIC X(15)   VALUE                      
004700                                        'RELEASE DATE: '.                 
004710     05  O-DB-DATE                 PIC 9999/99/99.                        
004720     05  FILLER                    PIC X(4)    VALUE SPACES.              
004730     05  FILLER                    PIC X(7)    VALUE 'PRICE: '.           
004740     05  O-DB-PRICE                PIC $ZZ,ZZ9.99.                        
004750     05  FILLER                    PIC X(82)   VALUE SPACES.              
004760                                                                          
004770 01  DETAIL-BLOCK-LINE-3.                                                 
004780     05  FILLER                    PIC X(4)    VALUE SPACES.              
004790     05  FILLER                    PIC X(6)    VALUE 'TAGS: '.            
004800     05  O-DB-TAGS                 PIC X(80).                             
004810     05  FILLER                    PIC X(42)   VALUE SPACES.              
004820                                                                          
004830 01  DETAIL-BLOCK-LINE-4.                                                 
004840     05  FILLER                    PIC X(4)    VALUE SPACES.              
004850     05  FILLER                    PIC X(9)    VALUE 'REVIEWS: '.         
004860     05  O-DB-REVIEWS              PIC X(110).                            
004870     05  FILLER                    PIC X(9)    VALUE SPACES.              
004880                                                                          
004890 01  LOAD-COUNT-LINE.                                                     
004900*        WRITTEN ONCE BY 1900-LOAD-SUMMARY AFTER THE LOAD PASS ENDS.      
004910     05  FILLER                    PIC X(20)   VALUE                      
004920                                        'GAME RECORDS LOADED'.            
004930     05  FILLER                    PIC X(2)    VALUE ': '.                
004940     05  O-LOAD-COUNT              PIC ZZ,ZZ9.                            
004950     05  FILLER                    PIC X(104)  VALUE SPACES.              
004960                                                                          
004970                                                                          
004980 PROCEDURE DIVISION.                                                      
004990                                                                          
005000*    ---- MAINLINE - LOAD, INDEX, QUERY, CLOSE ----                       
005010*    A CLASSIC THREE-PASS CATALOG JOB: THE LOAD PASS BUILDS               
005020*    GAME-TABLE AND TAG-INDEX-TABLE IN CORE; THE QUERY PASS RUNS A        
005030*    FIXED SERIES OF REPORT QUERIES AGAINST THOSE TABLES; NOTHING         
005040*    IS RE-READ FROM GAMESIN AFTER THE LOAD PASS ENDS.                    
005050 0000-CBLGAM01.                                                           
005060*    OPEN FILES, CLEAR THE TABLES, PRIME THE READ.                        
005070     PERFORM 1000-INIT.                                                   
005080*    ONE CALL PER CATALOG RECORD UNTIL THE FILE IS EXHAUSTED.             
005090     PERFORM 2000-LOAD-CONTROL                                            
005100         UNTIL CATALOG-EOF.                                               
005110*    REPORT HOW MANY ROWS MADE IT INTO GAME-TABLE.                        
005120     PERFORM 1900-LOAD-SUMMARY.                                           
005130*    RUN EVERY STANDING QUERY AGAINST THE TABLES JUST BUILT.              
005140     PERFORM 3000-QUERY-CONTROL.                                          
005150*    CLOSE BOTH FILES AND END THE JOB STEP.                               
005160     PERFORM 4000-CLOSING.                                                
005170*    STOP RUN.                                                            
005180     STOP RUN.                                                            
005190                                                                          
005200                                                                          
005210*    ---- JOB INITIALIZATION ----                                         
005220 1000-INIT.                                                               
005230*    TODAY'S DATE FOR THE PAGE-TOP BANNER - NOT THE CATALOG'S DATA,       
005240*    JUST THE DATE THIS RUN HAPPENED TO EXECUTE ON.                       
005250     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
005260*    SET O-DAY TO I-DAY.                                                  
005270     MOVE I-DAY TO O-DAY.                                                 
005280*    SET O-YEAR TO I-YEAR.                                                
005290     MOVE I-YEAR TO O-YEAR.                                               
005300*    SET O-MONTH TO I-MONTH.                                              
005310     MOVE I-MONTH TO O-MONTH.                                             
005320                                                                          
005330*    INPUT IS THE RAW CATALOG EXTRACT; OUTPUT IS THE ONE QUERY-REPORT     
005340*    PRINT FILE THAT CARRIES BOTH LOAD MESSAGES AND QUERY RESULTS.        
005350     OPEN INPUT GAMES-CATALOG.                                            
005360*    OPEN OUTPUT QUERY-REPORT.                                            
005370     OPEN OUTPUT QUERY-REPORT.                                            
005380                                                                          
005390*    WRITE THE FIRST PAGE'S HEADING BEFORE ANY DETAIL LINE GOES OUT.      
005400     PERFORM 9900-HEADING.                                                
005410                                                                          
005420*    CLEAR THE TABLE SO A RERUN NEVER SEES A PRIOR RUN'S GAME NAME        
005430*    OR SELECTED-FLAG LEFT OVER FROM AN EARLIER JOB STEP'S CORE.          
005440     MOVE 1 TO WS-SUB.                                                    
005450*    PERFORM 1050-INIT-CLEAR-TABLE HERE.                                  
005460     PERFORM 1050-INIT-CLEAR-TABLE                                        
005470         UNTIL WS-SUB > WS-MAX-GAMES.                                     
005480                                                                          
005490*    THE FIRST READ PICKS UP THE CATALOG HEADER RECORD, WHICH IS          
005500*    DISCARDED RATHER THAN PARSED.  THE SECOND READ PRIMES THE            
005510*    LOOP WITH THE FIRST REAL GAME RECORD.                                
005520     PERFORM 9000-LOAD-READ.                                              
005530*    PERFORM 9000-LOAD-READ HERE.                                         
005540     PERFORM 9000-LOAD-READ.                                              
005550                                                                          
005560*    BODY OF THE CLEAR-TABLE LOOP ABOVE - ONE GAME-TABLE SLOT PER         
005570*    CALL.  LEAVES THE SUBSCRIPT ONE PAST WHERE IT WORKED, THE WAY        
005580*    THE OLD IN-LINE PERFORM VARYING USED TO.                             
005590 1050-INIT-CLEAR-TABLE.                                                   
005600*    SET GT-NAME(WS-SUB) TO SPACES.                                       
005610     MOVE SPACES TO GT-NAME(WS-SUB).                                      
005620*    SET GT-SELECTED-SW(WS-SUB) TO 'N'.                                   
005630     MOVE 'N' TO GT-SELECTED-SW(WS-SUB).                                  
005640*    ADD 1 TO WS-SUB.                                                     
005650     ADD 1 TO WS-SUB.                                                     
005660                                                                          
005670                                                                          
005680*    ---- LOAD PASS DRIVER - ONE CALL PER INPUT RECORD ----               
005690 2000-LOAD-CONTROL.                                                       
005700*    GUARD AGAINST PARSING THE EOF "RECORD" 9000-LOAD-READ LEAVES         
005710*    IN WS-RAW-LINE ON THE FINAL CALL OF THE LOAD LOOP.                   
005720     IF NOT CATALOG-EOF                                                   
005730*    PERFORM 2100-LOAD-PARSE-LINE HERE.                                   
005740         PERFORM 2100-LOAD-PARSE-LINE                                     
005750     END-IF.                                                              
005760*    READ AHEAD FOR THE NEXT PASS THROUGH THE LOOP (OR SET EOF).          
005770     PERFORM 9000-LOAD-READ.                                              
005780                                                                          
005790                                                                          
005800*    SPLITS THE RAW LINE, CHECKS THE FIELD COUNT, AND - IF THE            
005810*    ROW PASSES - CARRIES IT THROUGH DATE/PRICE/SCORE PARSING AND         
005820*    ON INTO THE TABLES.  A ROW WITH A BAD RELEASE DATE IS COUNTED        
005830*    IN THE LOAD MESSAGES BUT NEVER OCCUPIES A GAME-TABLE SLOT -          
005840*    THE SPEC TREATS AN UNPARSEABLE DATE AS "DO NOT KEEP THE ROW".        
005850 2100-LOAD-PARSE-LINE.                                                    
005860*    TRAILING-BLANK TRIM, THEN QUOTE-AWARE COMMA SPLIT INTO               
005870*    FIELD-SPLIT-TABLE, THEN THE FIELD-COUNT SANITY CHECK.                
005880     PERFORM 2150-LOAD-LINE-LENGTH.                                       
005890*    PERFORM 2200-LOAD-SPLIT-FIELDS HERE.                                 
005900     PERFORM 2200-LOAD-SPLIT-FIELDS.                                      
005910*    PERFORM 2250-LOAD-CHECK-FIELD-COUNT HERE.                            
005920     PERFORM 2250-LOAD-CHECK-FIELD-COUNT.                                 
005930*    PROCEED ONLY WHEN WS-FIELD-COUNT < 6.                                
005940     IF WS-FIELD-COUNT < 6                                                
005950*    MOVE 'SKIPPING MALFORMED ROW - TOO FEW FIELDS.'.                     
005960         MOVE 'SKIPPING MALFORMED ROW - TOO FEW FIELDS.'                  
005970             TO O-LOAD-MSG-TEXT                                           
005980*    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.                      
005990         WRITE PRTLINE FROM LOAD-MSG-LINE                                 
006000             AFTER ADVANCING 1 LINE.                                      
006010*    ADD 1 TO WS-LOAD-SKIP-CTR.                                           
006020         ADD 1 TO WS-LOAD-SKIP-CTR                                        
006030     ELSE                                                                 
006040*    SET WS-DATE-TEXT TO FS-TEXT(4).                                      
006050         MOVE FS-TEXT(4) TO WS-DATE-TEXT                                  
006060*    PERFORM 2300-LOAD-PARSE-DATE HERE.                                   
006070         PERFORM 2300-LOAD-PARSE-DATE THRU 2300-EXIT                      
006080*    PROCEED ONLY WHEN DATE-IS-VALID.                                     
006090         IF DATE-IS-VALID                                                 
006100*    SET WS-PRICE-TEXT TO FS-TEXT(6).                                     
006110             MOVE FS-TEXT(6) TO WS-PRICE-TEXT                             
006120*    PERFORM 2400-LOAD-PARSE-PRICE HERE.                                  
006130             PERFORM 2400-LOAD-PARSE-PRICE THRU 2400-EXIT                 
006140*    SET WS-REVIEW-TEXT TO FS-TEXT(3).                                    
006150             MOVE FS-TEXT(3) TO WS-REVIEW-TEXT                            
006160*    PERFORM 2660-PARSE-REVIEW-SCORE HERE.                                
006170             PERFORM 2660-PARSE-REVIEW-SCORE THRU 2660-EXIT               
006180*    PERFORM 2500-LOAD-STORE-GAME HERE.                                   
006190             PERFORM 2500-LOAD-STORE-GAME                                 
006200*    PERFORM 2600-LOAD-BUILD-INDEX HERE.                                  
006210             PERFORM 2600-LOAD-BUILD-INDEX                                
006220         END-IF                                                           
006230     END-IF.                                                              
006240                                                                          
006250                                                                          
006260*    TRAILING-BLANK TRIM OF THE 600-BYTE INPUT AREA - THE LINE            
006270*    SEQUENTIAL READ LEAVES THE REST OF CATALOG-REC SPACE-FILLED.         
006280 2150-LOAD-LINE-LENGTH.                                                   
006290*    SET WS-LINE-LEN TO 600.                                              
006300     MOVE 600 TO WS-LINE-LEN.                                             
006310*    PERFORM 2155-LOAD-TRIM-LINE HERE.                                    
006320     PERFORM 2155-LOAD-TRIM-LINE                                          
006330         UNTIL WS-LINE-LEN = 0                                            
006340         OR WS-RAW-LINE(WS-LINE-LEN:1) NOT = SPACE.                       
006350                                                                          
006360*    STEP BACK ONE BYTE - CALLED UNTIL A NON-BLANK TRAILING BYTE IS FOUND.
006370 2155-LOAD-TRIM-LINE.                                                     
006380*    SUBTRACT 1 FROM WS-LINE-LEN.                                         
006390     SUBTRACT 1 FROM WS-LINE-LEN.                                         
006400                                                                          
006410                                                                          
006420*    QUOTE-AWARE COMMA SPLIT OF THE RAW LINE INTO FIELD-SPLIT-TABLE.      
006430*    CLEARS ALL TEN SLOTS FIRST SO A SHORT ROW LEAVES NO FIELD TEXT       
006440*    BEHIND FROM THE PRIOR RECORD, THEN SCANS THE LINE ONE CHARACTER      
006450*    AT A TIME THROUGH 2210-LOAD-SCAN-CHAR.                               
006460 2200-LOAD-SPLIT-FIELDS.                                                  
006470*    SET WS-FIELD-NO TO 1.                                                
006480     MOVE 1 TO WS-FIELD-NO.                                               
006490*    SET WS-IN-QUOTES-SW TO 'N'.                                          
006500     MOVE 'N' TO WS-IN-QUOTES-SW.                                         
006510*    SET WS-IX TO 1.                                                      
006520     MOVE 1 TO WS-IX.                                                     
006530*    PERFORM 2205-LOAD-CLEAR-FIELD HERE.                                  
006540     PERFORM 2205-LOAD-CLEAR-FIELD                                        
006550         UNTIL WS-IX > WS-MAX-FLDS.                                       
006560                                                                          
006570*    SET WS-IX TO 1.                                                      
006580     MOVE 1 TO WS-IX.                                                     
006590*    PERFORM 2210-LOAD-SCAN-CHAR HERE.                                    
006600     PERFORM 2210-LOAD-SCAN-CHAR                                          
006610         UNTIL WS-IX > WS-LINE-LEN.                                       
006620                                                                          
006630*    SET WS-FIELD-COUNT TO WS-FIELD-NO.                                   
006640     MOVE WS-FIELD-NO TO WS-FIELD-COUNT.                                  
006650                                                                          
006660*    BODY OF THE FIELD-CLEAR LOOP ABOVE.                                  
006670 2205-LOAD-CLEAR-FIELD.                                                   
006680*    SET FS-TEXT(WS-IX) TO SPACES.                                        
006690     MOVE SPACES TO FS-TEXT(WS-IX).                                       
006700*    SET FS-LEN(WS-IX) TO ZERO.                                           
006710     MOVE ZERO TO FS-LEN(WS-IX).                                          
006720*    ADD 1 TO WS-IX.                                                      
006730     ADD 1 TO WS-IX.                                                      
006740                                                                          
006750                                                                          
006760*    ONE CHARACTER OF THE RAW LINE PER CALL.  A DOUBLED QUOTE             
006770*    INSIDE A QUOTED FIELD ("" ) IS AN ESCAPED LITERAL QUOTE AND          
006780*    CONSUMES BOTH CHARACTERS; A LONE QUOTE FLIPS THE IN-QUOTES           
006790*    SWITCH; AN UNQUOTED COMMA ENDS THE CURRENT FIELD; ANYTHING           
006800*    ELSE IS COPIED INTO THE CURRENT FIELD'S TEXT.  THE FINAL             
006810*    ADD 1 TO WS-IX ADVANCES THE SCAN - THIS PARAGRAPH NOW DOES           
006820*    THE JOB THE OLD IN-LINE PERFORM VARYING'S "FROM 1 BY 1" USED         
006830*    TO DO AUTOMATICALLY (CR0501).                                        
006840 2210-LOAD-SCAN-CHAR.                                                     
006850*    LOOK AT JUST ONE BYTE OF THE INPUT LINE, POINTED TO BY WS-IX,        
006860*    AND DECIDE WHAT IT MEANS GIVEN WHERE WE ARE IN THE SCAN.             
006870     MOVE WS-RAW-LINE(WS-IX:1) TO WS-SCAN-CHAR.                           
006880                                                                          
006890*    SORTS OUT WHICH CASE FITS TRUE.                                      
006900     EVALUATE TRUE                                                        
006910*        CASE 1 - AN ESCAPED QUOTE INSIDE A QUOTED FIELD IS WRITTEN       
006920*        AS TWO DOUBLE-QUOTES IN A ROW ("").  TREAT IT AS ONE LITERAL     
006930*        QUOTE CHARACTER AND SKIP THE SECOND QUOTE MARK.                  
006940         WHEN WS-SCAN-CHAR = '"' AND IN-QUOTES                            
006950             AND WS-IX < WS-LINE-LEN                                      
006960             AND WS-RAW-LINE(WS-IX + 1:1) = '"'                           
006970*    ADD 1 TO FS-LEN(WS-FIELD-NO).                                        
006980             ADD 1 TO FS-LEN(WS-FIELD-NO)                                 
006990*    SET FS-TEXT(WS-FIELD-NO) TO '"'.                                     
007000             MOVE '"' TO FS-TEXT(WS-FIELD-NO)                             
007010                 (FS-LEN(WS-FIELD-NO):1)                                  
007020*    ADD 1 TO WS-IX.                                                      
007030             ADD 1 TO WS-IX                                               
007040*        CASE 2 - A LONE QUOTE MARK TOGGLES THE IN-QUOTES SWITCH ON       
007050*        OR OFF.  A QUOTE MARK ITSELF IS NEVER COPIED TO THE FIELD.       
007060         WHEN WS-SCAN-CHAR = '"'                                          
007070*    PROCEED ONLY WHEN IN-QUOTES.                                         
007080             IF IN-QUOTES                                                 
007090*    SET WS-IN-QUOTES-SW TO 'N'.                                          
007100                 MOVE 'N' TO WS-IN-QUOTES-SW                              
007110             ELSE                                                         
007120*    SET WS-IN-QUOTES-SW TO 'Y'.                                          
007130                 MOVE 'Y' TO WS-IN-QUOTES-SW                              
007140             END-IF                                                       
007150*        CASE 3 - A COMMA OUTSIDE QUOTES ENDS THE CURRENT FIELD AND       
007160*        STARTS THE NEXT ONE.  A COMMA INSIDE QUOTES IS ORDINARY TEXT     
007170*        AND FALLS THROUGH TO THE OTHER CASE BELOW.                       
007180         WHEN WS-SCAN-CHAR = ',' AND NOT IN-QUOTES                        
007190*    ADD 1 TO WS-FIELD-NO.                                                
007200             ADD 1 TO WS-FIELD-NO                                         
007210*        CASE 4 - ANY OTHER CHARACTER IS COPIED INTO THE CURRENT          
007220*        FIELD BUFFER AND THAT FIELD'S LENGTH COUNTER IS BUMPED.          
007230         WHEN OTHER                                                       
007240*    ADD 1 TO FS-LEN(WS-FIELD-NO).                                        
007250             ADD 1 TO FS-LEN(WS-FIELD-NO)                                 
007260*    SET FS-TEXT(WS-FIELD-NO) TO WS-SCAN-CHAR.                            
007270             MOVE WS-SCAN-CHAR TO FS-TEXT(WS-FIELD-NO)                    
007280                 (FS-LEN(WS-FIELD-NO):1)                                  
007290     END-EVALUATE.                                                        
007300                                                                          
007310*    ADVANCE TO THE NEXT BYTE OF THE INPUT LINE FOR THE NEXT CALL.        
007320     ADD 1 TO WS-IX.                                                      
007330                                                                          
007340                                                                          
007350 2250-LOAD-CHECK-FIELD-COUNT.                                             
007360*    FIELD-COUNT SET IN 2200 ABOVE - NO WORK NEEDED HERE, KEPT            
007370*    AS ITS OWN PARAGRAPH SO THE RULE READS AS ITS OWN STEP.              
007380     CONTINUE.                                                            
007390                                                                          
007400                                                                          
007410*    PARSES THE RELEASE-DATE FIELD, WHICH ARRIVES AS "MMM DD, YYYY"       
007420*    (E.G. "OCT 21, 2008").  EACH SUB-STEP SETS WS-DATE-ERROR-SW          
007430*    AND THE REMAINING STEPS SKIP THEMSELVES ONCE IT IS SET, SO           
007440*    THE FIRST BAD PIECE WINS AND THE ROW IS REJECTED CLEANLY.            
007450 2300-LOAD-PARSE-DATE.                                                    
007460*    CLEAR BOTH SWITCHES AND THE COMMA POINTER FOR THIS RECORD -          
007470*    NONE OF THESE MAY CARRY A VALUE LEFT OVER FROM THE PRIOR ROW.        
007480     MOVE 'N' TO WS-DATE-VALID-SW.                                        
007490*    SET WS-DATE-ERROR-SW TO 'N'.                                         
007500     MOVE 'N' TO WS-DATE-ERROR-SW.                                        
007510*    SET WS-COMMA-POS TO ZERO.                                            
007520     MOVE ZERO TO WS-COMMA-POS.                                           
007530                                                                          
007540*    THE FEED SPELLS A MISSING RELEASE DATE AS THE LITERAL "NaN"          
007550*    RATHER THAN LEAVING THE COLUMN BLANK.                                
007560     IF WS-DATE-TEXT(1:3) = 'NaN'                                         
007570*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
007580         MOVE 'Y' TO WS-DATE-ERROR-SW                                     
007590     END-IF.                                                              
007600                                                                          
007610*    MONTH ABBREVIATION LOOKUP AGAINST THE 12-ENTRY MONTH TABLE.          
007620     IF NOT DATE-HAS-ERROR                                                
007630*    SET WS-MONTH-ABBR TO WS-DATE-TEXT(1:3).                              
007640         MOVE WS-DATE-TEXT(1:3) TO WS-MONTH-ABBR                          
007650*    SET WS-MONTH-NUM TO ZERO.                                            
007660         MOVE ZERO TO WS-MONTH-NUM                                        
007670*    SET WS-IX TO 1.                                                      
007680         MOVE 1 TO WS-IX                                                  
007690*    PERFORM 2305-DATE-FIND-MONTH HERE.                                   
007700         PERFORM 2305-DATE-FIND-MONTH                                     
007710             UNTIL WS-IX > 12                                             
007720*    PROCEED ONLY WHEN WS-MONTH-NUM = ZERO.                               
007730         IF WS-MONTH-NUM = ZERO                                           
007740*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
007750             MOVE 'Y' TO WS-DATE-ERROR-SW                                 
007760         END-IF                                                           
007770     END-IF.                                                              
007780                                                                          
007790*    LOCATE THE COMMA THAT SEPARATES THE DAY FROM THE YEAR.               
007800     IF NOT DATE-HAS-ERROR                                                
007810*    SET WS-IX TO 5.                                                      
007820         MOVE 5 TO WS-IX                                                  
007830*    PERFORM 2310-DATE-FIND-COMMA HERE.                                   
007840         PERFORM 2310-DATE-FIND-COMMA                                     
007850             UNTIL WS-IX > 12 OR WS-DATE-TEXT(WS-IX:1) = ','              
007860*    PROCEED ONLY WHEN WS-IX > 12.                                        
007870         IF WS-IX > 12                                                    
007880*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
007890             MOVE 'Y' TO WS-DATE-ERROR-SW                                 
007900         ELSE                                                             
007910*    SET WS-COMMA-POS TO WS-IX.                                           
007920             MOVE WS-IX TO WS-COMMA-POS                                   
007930         END-IF                                                           
007940     END-IF.                                                              
007950                                                                          
007960*    ACCUMULATE THE ONE- OR TWO-DIGIT DAY OF MONTH.                       
007970     IF NOT DATE-HAS-ERROR                                                
007980*    SET WS-DAY-NUM TO ZERO.                                              
007990         MOVE ZERO TO WS-DAY-NUM                                          
008000*    SET WS-IX TO 5.                                                      
008010         MOVE 5 TO WS-IX                                                  
008020*    PERFORM 2315-DATE-ACCUM-DAY HERE.                                    
008030         PERFORM 2315-DATE-ACCUM-DAY                                      
008040             UNTIL WS-IX >= WS-COMMA-POS                                  
008050*    PROCEED ONLY WHEN WS-DAY-NUM < 1 OR WS-DAY-NUM > 31.                 
008060         IF WS-DAY-NUM < 1 OR WS-DAY-NUM > 31                             
008070*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
008080             MOVE 'Y' TO WS-DATE-ERROR-SW                                 
008090         END-IF                                                           
008100     END-IF.                                                              
008110                                                                          
008120*    ACCUMULATE THE FOUR-DIGIT YEAR THAT FOLLOWS THE COMMA.               
008130     IF NOT DATE-HAS-ERROR                                                
008140*    SET WS-YEAR-NUM TO ZERO.                                             
008150         MOVE ZERO TO WS-YEAR-NUM                                         
008160*    SET WS-IX TO WS-COMMA-POS.                                           
008170         MOVE WS-COMMA-POS TO WS-IX                                       
008180*    PERFORM 2320-DATE-ACCUM-YEAR HERE.                                   
008190         PERFORM 2320-DATE-ACCUM-YEAR                                     
008200             UNTIL WS-IX > WS-COMMA-POS + 5                               
008210*    PROCEED ONLY WHEN WS-YEAR-NUM < 1900.                                
008220         IF WS-YEAR-NUM < 1900                                            
008230*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
008240             MOVE 'Y' TO WS-DATE-ERROR-SW                                 
008250         END-IF                                                           
008260     END-IF.                                                              
008270                                                                          
008280*    PROCEED ONLY WHEN NOT DATE-HAS-ERROR.                                
008290     IF NOT DATE-HAS-ERROR                                                
008300*    SET WS-DATE-VALID-SW TO 'Y'.                                         
008310         MOVE 'Y' TO WS-DATE-VALID-SW                                     
008320     END-IF.                                                              
008330                                                                          
008340*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
008350 2300-EXIT.                                                               
008360     EXIT.                                                                
008370                                                                          
008380*    BODY PARAGRAPHS FOR THE FOUR DATE SCANS ABOVE - EACH ENDS BY         
008390*    ADVANCING WS-IX ITSELF, STANDING IN FOR THE OLD IN-LINE              
008400*    PERFORM VARYING'S IMPLICIT "BY 1" (CR0501).                          
008410 2305-DATE-FIND-MONTH.                                                    
008420*    PROCEED ONLY WHEN MNT-ABBR(WS-IX) = WS-MONTH-ABBR.                   
008430     IF MNT-ABBR(WS-IX) = WS-MONTH-ABBR                                   
008440*    SET WS-MONTH-NUM TO MNT-NUM(WS-IX).                                  
008450         MOVE MNT-NUM(WS-IX) TO WS-MONTH-NUM                              
008460     END-IF.                                                              
008470*    ADD 1 TO WS-IX.                                                      
008480     ADD 1 TO WS-IX.                                                      
008490                                                                          
008500*    ADVANCES PAST ONE DAY-FIELD BYTE LOOKING FOR THE COMMA.              
008510 2310-DATE-FIND-COMMA.                                                    
008520*    CONTINUES THE STEP ABOVE.                                            
008530     CONTINUE.                                                            
008540*    ADD 1 TO WS-IX.                                                      
008550     ADD 1 TO WS-IX.                                                      
008560                                                                          
008570*    TESTS/ACCUMULATES ONE DAY DIGIT AND ADVANCES THE SCAN.               
008580 2315-DATE-ACCUM-DAY.                                                     
008590*    PROCEED ONLY WHEN WS-DATE-TEXT(WS-IX:1) IS NOT DIGIT-CLASS.          
008600     IF WS-DATE-TEXT(WS-IX:1) IS NOT DIGIT-CLASS                          
008610*    SET WS-DATE-ERROR-SW TO 'Y'.                                         
008620         MOVE 'Y' TO WS-DATE-ERROR-SW                                     
008630     ELSE                                                                 
008640*    SET WS-DIGIT-NUM TO WS-DATE-TEXT(WS-IX:1).                           
008650         MOVE WS-DATE-TEXT(WS-IX:1) TO WS-DIGIT-NUM                       
008660*    REFIGURES WS-DAY-NUM.                                                
008670         COMPUTE WS-DAY-NUM =                                             
008680             WS-DAY-NUM * 10 + WS-DIGIT-NUM                               
008690     END-IF.                                                              
008700*    ADD 1 TO WS-IX.                                                      
008710     ADD 1 TO WS-IX.                                                      
008720                                                                          
008730*    TESTS/ACCUMULATES ONE YEAR DIGIT AND ADVANCES THE SCAN.              
008740 2320-DATE-ACCUM-YEAR.                                                    
008750*    PROCEED ONLY WHEN WS-DATE-TEXT(WS-IX:1) IS DIGIT-CLASS.              
008760     IF WS-DATE-TEXT(WS-IX:1) IS DIGIT-CLASS                              
008770*    SET WS-DIGIT-NUM TO WS-DATE-TEXT(WS-IX:1).                           
008780         MOVE WS-DATE-TEXT(WS-IX:1) TO WS-DIGIT-NUM                       
008790*    REFIGURES WS-YEAR-NUM.                                               
008800         COMPUTE WS-YEAR-NUM =                                            
008810             WS-YEAR-NUM * 10 + WS-DIGIT-NUM                              
008820     END-IF.                                                              
008830*    ADD 1 TO WS-IX.                                                      
008840     ADD 1 TO WS-IX.                                                      
008850                                                                          
008860                                                                          
008870*    PARSES THE ORIGINAL_PRICE FIELD, WHICH ARRIVES AS "FREE",            
008880*    "NAN", BLANK, OR A DOLLAR AMOUNT WITH AN OPTIONAL LEADING "$"        
008890*    (E.G. "$19.99", "4.99", "2.0").  A SINGLE FRACTIONAL DIGIT IS        
008900*    TREATED AS TENTHS AND SCALED UP TO CENTS.                            
008910 2400-LOAD-PARSE-PRICE.                                                   
008920*    CLEAR THE SWITCHES AND ACCUMULATORS LEFT OVER FROM THE PRIOR         
008930*    ROW, THEN FOLD THE PRICE TEXT TO UPPER CASE SO "FREE"/"NAN"          
008940*    COMPARE THE SAME REGARDLESS OF HOW THE FEED CASED THEM.              
008950     MOVE 'N' TO WS-PRICE-INVALID-SW.                                     
008960*    SET WS-PRICE-IS-FREE-SW TO 'N'.                                      
008970     MOVE 'N' TO WS-PRICE-IS-FREE-SW.                                     
008980*    SET WS-WHOLE-ACC WS-FRAC-ACC TO ZERO.                                
008990     MOVE ZERO TO WS-WHOLE-ACC WS-FRAC-ACC.                               
009000*    SET WS-PRICE-UPPER TO WS-PRICE-TEXT.                                 
009010     MOVE WS-PRICE-TEXT TO WS-PRICE-UPPER.                                
009020*    INSPECT WS-PRICE-UPPER CONVERTING.                                   
009030     INSPECT WS-PRICE-UPPER CONVERTING                                    
009040         'abcdefghijklmnopqrstuvwxyz'                                     
009050         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
009060                                                                          
009070*    SET WS-PRICE-LEN TO 12.                                              
009080     MOVE 12 TO WS-PRICE-LEN.                                             
009090*    PERFORM 2405-PRICE-TRIM HERE.                                        
009100     PERFORM 2405-PRICE-TRIM                                              
009110         UNTIL WS-PRICE-LEN = 0                                           
009120         OR WS-PRICE-UPPER(WS-PRICE-LEN:1) NOT = SPACE.                   
009130                                                                          
009140*    BLANK, "FREE" AND "NAN" ALL MEAN "NO PRICE" PER THE SPEC -           
009150*    STORED AS 0.00 RATHER THAN REJECTING THE ROW.                        
009160     IF WS-PRICE-LEN = 0                                                  
009170*    SET WS-PRICE-IS-FREE-SW TO 'Y'.                                      
009180         MOVE 'Y' TO WS-PRICE-IS-FREE-SW                                  
009190*    GO TO 2400-EXIT.                                                     
009200         GO TO 2400-EXIT                                                  
009210     END-IF.                                                              
009220                                                                          
009230*    "FREE" CAN FALL ANYWHERE IN THE TEXT, NOT JUST AT THE FRONT -        
009240*    THE FEED ALSO USES PHRASES LIKE "FREE TO PLAY" AND "ASK FOR          
009250*    FREE" TO MEAN THE SAME THING AS A PLAIN "FREE" (CR0522).             
009260*    SCAN EVERY STARTING POSITION FOR A 4-BYTE "FREE" MATCH, THE          
009270*    SAME BYTE-AT-A-TIME IDIOM AS THE TAG SPLITTER IN 2605.               
009280*    SET WS-IX TO 1.                                                      
009290     MOVE 1 TO WS-IX.                                                     
009300*    PERFORM 2406-PRICE-SCAN-FREE HERE.                                   
009310     PERFORM 2406-PRICE-SCAN-FREE                                         
009320         UNTIL WS-IX + 3 > WS-PRICE-LEN                                   
009330         OR PRICE-IS-FREE.                                                
009340*    PROCEED ONLY WHEN PRICE-IS-FREE.                                     
009350     IF PRICE-IS-FREE                                                     
009360*    GO TO 2400-EXIT.                                                     
009370         GO TO 2400-EXIT                                                  
009380     END-IF.                                                              
009390                                                                          
009400*    PROCEED ONLY WHEN WS-PRICE-UPPER(1:3) = 'NAN'.                       
009410     IF WS-PRICE-UPPER(1:3) = 'NAN'                                       
009420*    SET WS-PRICE-IS-FREE-SW TO 'Y'.                                      
009430         MOVE 'Y' TO WS-PRICE-IS-FREE-SW                                  
009440*    GO TO 2400-EXIT.                                                     
009450         GO TO 2400-EXIT                                                  
009460     END-IF.                                                              
009470                                                                          
009480*    A LEADING DOLLAR SIGN IS PERMITTED AND SIMPLY SKIPPED OVER -         
009490*    DIGIT SCANNING STARTS ONE BYTE LATER WHEN ONE IS PRESENT.            
009500     MOVE 1 TO WS-DIGIT-START.                                            
009510*    PROCEED ONLY WHEN WS-PRICE-UPPER(1:1) = '$'.                         
009520     IF WS-PRICE-UPPER(1:1) = '$'                                         
009530*    SET WS-DIGIT-START TO 2.                                             
009540         MOVE 2 TO WS-DIGIT-START                                         
009550     END-IF.                                                              
009560                                                                          
009570*    LOCATE THE DECIMAL POINT, IF ANY - NO DOT MEANS A WHOLE-DOLLAR       
009580*    AMOUNT, HANDLED BY TREATING THE "DOT" AS ONE PAST THE END.           
009590     MOVE ZERO TO WS-DOT-POS.                                             
009600*    SET WS-IX TO WS-DIGIT-START.                                         
009610     MOVE WS-DIGIT-START TO WS-IX.                                        
009620*    PERFORM 2410-PRICE-FIND-DOT HERE.                                    
009630     PERFORM 2410-PRICE-FIND-DOT                                          
009640         UNTIL WS-IX > WS-PRICE-LEN.                                      
009650                                                                          
009660*    PROCEED ONLY WHEN WS-DOT-POS = ZERO.                                 
009670     IF WS-DOT-POS = ZERO                                                 
009680*    SET WS-DOT-POS TO WS-PRICE-LEN.                                      
009690         MOVE WS-PRICE-LEN TO WS-DOT-POS                                  
009700*    ADD 1 TO WS-DOT-POS.                                                 
009710         ADD 1 TO WS-DOT-POS                                              
009720     END-IF.                                                              
009730                                                                          
009740*    ACCUMULATE THE WHOLE-DOLLAR DIGITS BEFORE THE DOT.                   
009750     MOVE WS-DIGIT-START TO WS-IX.                                        
009760*    PERFORM 2415-PRICE-ACCUM-WHOLE HERE.                                 
009770     PERFORM 2415-PRICE-ACCUM-WHOLE                                       
009780         UNTIL WS-IX >= WS-DOT-POS.                                       
009790                                                                          
009800*    ACCUMULATE THE CENTS DIGITS AFTER THE DOT.                           
009810     MOVE ZERO TO WS-FRAC-DIGITS.                                         
009820*    REFIGURES WS-IX.                                                     
009830     COMPUTE WS-IX = WS-DOT-POS + 1.                                      
009840*    PERFORM 2420-PRICE-ACCUM-FRAC HERE.                                  
009850     PERFORM 2420-PRICE-ACCUM-FRAC                                        
009860         UNTIL WS-IX > WS-PRICE-LEN.                                      
009870                                                                          
009880*    PROCEED ONLY WHEN WS-FRAC-DIGITS = 1.                                
009890     IF WS-FRAC-DIGITS = 1                                                
009900*    REFIGURES WS-FRAC-ACC.                                               
009910         COMPUTE WS-FRAC-ACC = WS-FRAC-ACC * 10                           
009920     END-IF.                                                              
009930                                                                          
009940*    PROCEED ONLY WHEN PRICE-IS-INVALID.                                  
009950     IF PRICE-IS-INVALID                                                  
009960*    SET 0.00.' TO 'INVALID PRICE FORMAT - DEFAULTED.                     
009970         MOVE 'INVALID PRICE FORMAT - DEFAULTED TO 0.00.'                 
009980             TO O-LOAD-MSG-TEXT                                           
009990*    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.                      
010000         WRITE PRTLINE FROM LOAD-MSG-LINE                                 
010010             AFTER ADVANCING 1 LINE                                       
010020*    ADD 1 TO WS-LOAD-BADPRICE-CTR.                                       
010030         ADD 1 TO WS-LOAD-BADPRICE-CTR                                    
010040     END-IF.                                                              
010050                                                                          
010060*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
010070 2400-EXIT.                                                               
010080     EXIT.                                                                
010090                                                                          
010100*    BODY PARAGRAPHS FOR THE FIVE PRICE SCANS ABOVE.                      
010110 2405-PRICE-TRIM.                                                         
010120*    SUBTRACT 1 FROM WS-PRICE-LEN.                                        
010130     SUBTRACT 1 FROM WS-PRICE-LEN.                                        
010140                                                                          
010150*    TESTS ONE 4-BYTE WINDOW OF PRICE TEXT AGAINST "FREE" (CR0522).       
010160 2406-PRICE-SCAN-FREE.                                                    
010170*    PROCEED ONLY WHEN WS-PRICE-UPPER(WS-IX:4) = 'FREE'.                  
010180     IF WS-PRICE-UPPER(WS-IX:4) = 'FREE'                                  
010190*    SET WS-PRICE-IS-FREE-SW TO 'Y'.                                      
010200         MOVE 'Y' TO WS-PRICE-IS-FREE-SW                                  
010210     END-IF.                                                              
010220*    ADD 1 TO WS-IX.                                                      
010230     ADD 1 TO WS-IX.                                                      
010240                                                                          
010250*    TESTS ONE PRICE-TEXT BYTE FOR THE DECIMAL POINT.                     
010260 2410-PRICE-FIND-DOT.                                                     
010270*    PROCEED ONLY WHEN WS-PRICE-UPPER(WS-IX:1) = '.'.                     
010280     IF WS-PRICE-UPPER(WS-IX:1) = '.'                                     
010290*    SET WS-DOT-POS TO WS-IX.                                             
010300         MOVE WS-IX TO WS-DOT-POS                                         
010310     END-IF.                                                              
010320*    ADD 1 TO WS-IX.                                                      
010330     ADD 1 TO WS-IX.                                                      
010340                                                                          
010350*    TESTS/ACCUMULATES ONE WHOLE-DOLLAR DIGIT.                            
010360 2415-PRICE-ACCUM-WHOLE.                                                  
010370*    PROCEED ONLY WHEN WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS.           
010380     IF WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS                           
010390*    SET WS-PRICE-INVALID-SW TO 'Y'.                                      
010400         MOVE 'Y' TO WS-PRICE-INVALID-SW                                  
010410     ELSE                                                                 
010420*    SET WS-DIGIT-NUM TO WS-PRICE-CHAR(WS-IX).                            
010430         MOVE WS-PRICE-CHAR(WS-IX) TO WS-DIGIT-NUM                        
010440*    REFIGURES WS-WHOLE-ACC.                                              
010450         COMPUTE WS-WHOLE-ACC =                                           
010460             WS-WHOLE-ACC * 10 + WS-DIGIT-NUM                             
010470     END-IF.                                                              
010480*    ADD 1 TO WS-IX.                                                      
010490     ADD 1 TO WS-IX.                                                      
010500                                                                          
010510*    TESTS/ACCUMULATES ONE CENTS DIGIT.                                   
010520 2420-PRICE-ACCUM-FRAC.                                                   
010530*    PROCEED ONLY WHEN WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS.           
010540     IF WS-PRICE-CHAR(WS-IX) IS NOT DIGIT-CLASS                           
010550*    SET WS-PRICE-INVALID-SW TO 'Y'.                                      
010560         MOVE 'Y' TO WS-PRICE-INVALID-SW                                  
010570     ELSE                                                                 
010580*    SET WS-DIGIT-NUM TO WS-PRICE-CHAR(WS-IX).                            
010590         MOVE WS-PRICE-CHAR(WS-IX) TO WS-DIGIT-NUM                        
010600*    REFIGURES WS-FRAC-ACC.                                               
010610         COMPUTE WS-FRAC-ACC =                                            
010620             WS-FRAC-ACC * 10 + WS-DIGIT-NUM                              
010630*    ADD 1 TO WS-FRAC-DIGITS.                                             
010640         ADD 1 TO WS-FRAC-DIGITS                                          
010650     END-IF.                                                              
010660*    ADD 1 TO WS-IX.                                                      
010670     ADD 1 TO WS-IX.                                                      
010680                                                                          
010690                                                                          
010700*    FILES THE PARSED FIELDS INTO THE NEXT GAME-TABLE SLOT.  A            
010710*    FULL TABLE SILENTLY STOPS TAKING NEW GAMES RATHER THAN               
010720*    ABENDING THE JOB - THE LOAD COUNT LINE STILL REPORTS THE             
010730*    TRUE NUMBER ACCEPTED.                                                
010740 2500-LOAD-STORE-GAME.                                                    
010750*    PROCEED ONLY WHEN WS-GAME-COUNT >= WS-MAX-GAMES.                     
010760     IF WS-GAME-COUNT >= WS-MAX-GAMES                                     
010770*    GO TO 2500-EXIT.                                                     
010780         GO TO 2500-EXIT                                                  
010790     END-IF.                                                              
010800                                                                          
010810*    BUMP THE RUNNING COUNT AND FILE EACH PARSED FIELD STRAIGHT INTO      
010820*    THE NEW SLOT - THE NAME AND RAW TAG TEXT ARE KEPT UNEDITED HERE;     
010830*    2600-LOAD-BUILD-INDEX DOES ITS OWN NORMALIZING PASS OVER TAGS.       
010840     ADD 1 TO WS-GAME-COUNT.                                              
010850*    SET GT-NAME(WS-GAME-COUNT) TO FS-TEXT(2).                            
010860     MOVE FS-TEXT(2) TO GT-NAME(WS-GAME-COUNT).                           
010870*    SET GT-RELEASE-YEAR(WS-GAME-COUNT) TO WS-YEAR-NUM.                   
010880     MOVE WS-YEAR-NUM TO GT-RELEASE-YEAR(WS-GAME-COUNT).                  
010890*    SET GT-RELEASE-MONTH(WS-GAME-COUNT) TO WS-MONTH-NUM.                 
010900     MOVE WS-MONTH-NUM TO GT-RELEASE-MONTH(WS-GAME-COUNT).                
010910*    SET GT-RELEASE-DAY(WS-GAME-COUNT) TO WS-DAY-NUM.                     
010920     MOVE WS-DAY-NUM TO GT-RELEASE-DAY(WS-GAME-COUNT).                    
010930*    SET GT-REVIEWS(WS-GAME-COUNT) TO FS-TEXT(3).                         
010940     MOVE FS-TEXT(3) TO GT-REVIEWS(WS-GAME-COUNT).                        
010950*    SET GT-TAGS(WS-GAME-COUNT) TO FS-TEXT(5).                            
010960     MOVE FS-TEXT(5) TO GT-TAGS(WS-GAME-COUNT).                           
010970*    SET GT-REVIEW-SCORE(WS-GAME-COUNT) TO WS-SCORE-WORK.                 
010980     MOVE WS-SCORE-WORK TO GT-REVIEW-SCORE(WS-GAME-COUNT).                
010990*    NEWLY STORED GAME IS NEVER "ALREADY PICKED" FOR A TOP-K RANK.        
011000     MOVE 'N' TO GT-SELECTED-SW(WS-GAME-COUNT).                           
011010                                                                          
011020*    A FREE OR INVALID PRICE IS STORED AS ZERO RATHER THAN LEFT           
011030*    UNINITIALIZED - OTHERWISE AN AVERAGE-PRICE QUERY WOULD BE            
011040*    ADDING GARBAGE COMP-3 BYTES INTO ITS ACCUMULATOR.                    
011050     IF PRICE-IS-FREE OR PRICE-IS-INVALID                                 
011060*    SET GT-PRICE(WS-GAME-COUNT) TO ZERO.                                 
011070         MOVE ZERO TO GT-PRICE(WS-GAME-COUNT)                             
011080     ELSE                                                                 
011090*    REFIGURES GT-PRICE(WS-GAME-COUNT).                                   
011100         COMPUTE GT-PRICE(WS-GAME-COUNT) =                                
011110             WS-WHOLE-ACC + (WS-FRAC-ACC / 100)                           
011120     END-IF.                                                              
011130                                                                          
011140*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
011150 2500-EXIT.                                                               
011160     EXIT.                                                                
011170                                                                          
011180                                                                          
011190*    SPLITS THE COMMA-DELIMITED TAG LIST (FIELD 5) INTO SEPARATE          
011200*    TAG-INDEX-TABLE ENTRIES, ONE PER TAG.  WS-TAG-RAW IS SIZED TO        
011210*    THE SAME 220-BYTE WIDTH AS FS-TEXT(5) (SEE CR0488) AND THE           
011220*    SCAN IS BOUNDED BY WS-TAG-RAW-LEN, WHICH IS CLAMPED TO THAT          
011230*    WIDTH - A TAG LIST LONGER THAN THE FIELD CANNOT WALK PAST THE        
011240*    END OF WS-TAG-RAW THE WAY THE OLD UNCLAMPED BOUND COULD.             
011250 2600-LOAD-BUILD-INDEX.                                                   
011260*    SET WS-TAG-RAW TO FS-TEXT(5).                                        
011270     MOVE FS-TEXT(5) TO WS-TAG-RAW.                                       
011280*    SET WS-TAG-RAW-LEN TO FS-LEN(5).                                     
011290     MOVE FS-LEN(5) TO WS-TAG-RAW-LEN.                                    
011300*    PROCEED ONLY WHEN WS-TAG-RAW-LEN > 220.                              
011310     IF WS-TAG-RAW-LEN > 220                                              
011320*    SET WS-TAG-RAW-LEN TO 220.                                           
011330         MOVE 220 TO WS-TAG-RAW-LEN                                       
011340     END-IF.                                                              
011350*    SET WS-TAG-START TO ZERO.                                            
011360     MOVE ZERO TO WS-TAG-START.                                           
011370*    SET WS-TAG-SCAN-POS TO 1.                                            
011380     MOVE 1 TO WS-TAG-SCAN-POS.                                           
011390                                                                          
011400*    SET WS-IX TO 1.                                                      
011410     MOVE 1 TO WS-IX.                                                     
011420*    PERFORM 2605-LOAD-SCAN-TAG HERE.                                     
011430     PERFORM 2605-LOAD-SCAN-TAG                                           
011440         UNTIL WS-IX > WS-TAG-RAW-LEN + 1.                                
011450                                                                          
011460*    BODY OF THE TAG-SPLIT SCAN ABOVE - ONE CHARACTER PER CALL.           
011470*    A COMMA, OR RUNNING ONE PAST THE CLAMPED END OF THE TAG TEXT,        
011480*    CLOSES OFF THE TAG THAT STARTED AT WS-TAG-START.                     
011490 2605-LOAD-SCAN-TAG.                                                      
011500*    PROCEED ONLY WHEN WS-TAG-START = ZERO.                               
011510     IF WS-TAG-START = ZERO                                               
011520*    SET WS-TAG-START TO WS-IX.                                           
011530         MOVE WS-IX TO WS-TAG-START                                       
011540     END-IF.                                                              
011550*    PROCEED ONLY WHEN WS-IX > WS-TAG-RAW-LEN.                            
011560     IF WS-IX > WS-TAG-RAW-LEN                                            
011570         OR WS-TAG-RAW(WS-IX:1) = ','                                     
011580*    SET WS-TAG-END TO WS-IX.                                             
011590         MOVE WS-IX TO WS-TAG-END                                         
011600*    SUBTRACT 1 FROM WS-TAG-END.                                          
011610         SUBTRACT 1 FROM WS-TAG-END                                       
011620*    PERFORM 2650-NORMALIZE-TAG HERE.                                     
011630         PERFORM 2650-NORMALIZE-TAG                                       
011640*    PERFORM 2670-ADD-INDEX-ENTRY HERE.                                   
011650         PERFORM 2670-ADD-INDEX-ENTRY                                     
011660*    SET WS-TAG-START TO ZERO.                                            
011670         MOVE ZERO TO WS-TAG-START                                        
011680     END-IF.                                                              
011690*    ADD 1 TO WS-IX.                                                      
011700     ADD 1 TO WS-IX.                                                      
011710                                                                          
011720                                                                          
011730*    TRIMS LEADING/TRAILING SPACES OFF ONE TAG AND LOWER-CASES IT,        
011740*    SO "Action", " Action ", AND "ACTION" ALL INDEX AS "action".         
011750 2650-NORMALIZE-TAG.                                                      
011760*    SET WS-TAG-NORM TO SPACES.                                           
011770     MOVE SPACES TO WS-TAG-NORM.                                          
011780*    SET WS-TAG-LEN TO ZERO.                                              
011790     MOVE ZERO TO WS-TAG-LEN.                                             
011800                                                                          
011810*    STRIP LEADING SPACES.                                                
011820     MOVE WS-TAG-START TO WS-TAG-SCAN-POS.                                
011830*    PERFORM 2652-TAG-SKIP-LEADING HERE.                                  
011840     PERFORM 2652-TAG-SKIP-LEADING                                        
011850         UNTIL WS-TAG-SCAN-POS > WS-TAG-END                               
011860         OR WS-TAG-RAW(WS-TAG-SCAN-POS:1) NOT = SPACE.                    
011870                                                                          
011880*    SET WS-IX TO WS-TAG-SCAN-POS.                                        
011890     MOVE WS-TAG-SCAN-POS TO WS-IX.                                       
011900*    PERFORM 2654-TAG-COPY-CHAR HERE.                                     
011910     PERFORM 2654-TAG-COPY-CHAR                                           
011920         UNTIL WS-IX > WS-TAG-END.                                        
011930                                                                          
011940*    STRIP TRAILING SPACES.                                               
011950     PERFORM 2656-TAG-TRIM-TRAILING                                       
011960         UNTIL WS-TAG-LEN = 0                                             
011970         OR WS-TAG-NORM(WS-TAG-LEN:1) NOT = SPACE.                        
011980                                                                          
011990*    PROCEED ONLY WHEN WS-TAG-LEN > 0.                                    
012000     IF WS-TAG-LEN > 0                                                    
012010*    INSPECT WS-TAG-NORM(1:WS-TAG-LEN) CONVERTING.                        
012020         INSPECT WS-TAG-NORM(1:WS-TAG-LEN) CONVERTING                     
012030             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
012040             TO 'abcdefghijklmnopqrstuvwxyz'                              
012050     END-IF.                                                              
012060                                                                          
012070*    BODY PARAGRAPHS FOR THE THREE TAG-TRIM SCANS ABOVE.                  
012080 2652-TAG-SKIP-LEADING.                                                   
012090*    ADD 1 TO WS-TAG-SCAN-POS.                                            
012100     ADD 1 TO WS-TAG-SCAN-POS.                                            
012110                                                                          
012120*    COPIES ONE TAG BYTE INTO WS-TAG-NORM AND ADVANCES BOTH SUBSCRIPTS.   
012130 2654-TAG-COPY-CHAR.                                                      
012140*    ADD 1 TO WS-TAG-LEN.                                                 
012150     ADD 1 TO WS-TAG-LEN.                                                 
012160*    MOVE THE VALUE ACROSS.                                               
012170     MOVE WS-TAG-RAW(WS-IX:1) TO                                          
012180         WS-TAG-NORM(WS-TAG-LEN:1).                                       
012190*    ADD 1 TO WS-IX.                                                      
012200     ADD 1 TO WS-IX.                                                      
012210                                                                          
012220*    STEPS BACK ONE TRAILING-BLANK BYTE OF THE NORMALIZED TAG.            
012230 2656-TAG-TRIM-TRAILING.                                                  
012240*    SUBTRACT 1 FROM WS-TAG-LEN.                                          
012250     SUBTRACT 1 FROM WS-TAG-LEN.                                          
012260                                                                          
012270                                                                          
012280*    DERIVES THE REVIEW SCORE FROM THE FREE-TEXT REVIEW SUMMARY -         
012290*    SEE THE WORKING-STORAGE NOTES ABOVE WS-REVIEW-TEXT FOR THE           
012300*    EXACT RULE AND A WORKED EXAMPLE.                                     
012310 2660-PARSE-REVIEW-SCORE.                                                 
012320*    SET WS-SCORE-WORK WS-PCT-ACC WS-COUNT-ACC TO ZERO.                   
012330     MOVE ZERO TO WS-SCORE-WORK WS-PCT-ACC WS-COUNT-ACC.                  
012340*    SET WS-COUNT-VALID-SW TO 'N'.                                        
012350     MOVE 'N' TO WS-COUNT-VALID-SW.                                       
012360                                                                          
012370*    SET WS-REVIEW-LEN TO 120.                                            
012380     MOVE 120 TO WS-REVIEW-LEN.                                           
012390*    PERFORM 2661-REVIEW-TRIM HERE.                                       
012400     PERFORM 2661-REVIEW-TRIM                                             
012410         UNTIL WS-REVIEW-LEN = 0                                          
012420         OR WS-REVIEW-TEXT(WS-REVIEW-LEN:1) NOT = SPACE.                  
012430                                                                          
012440*    PROCEED ONLY WHEN WS-REVIEW-LEN = 0.                                 
012450     IF WS-REVIEW-LEN = 0                                                 
012460*    GO TO 2660-EXIT.                                                     
012470         GO TO 2660-EXIT                                                  
012480     END-IF.                                                              
012490                                                                          
012500*    LOCATE THE "%" SIGN - NO PERCENT SIGN MEANS NO SCORE AT ALL.         
012510     MOVE ZERO TO WS-PCT-POS.                                             
012520*    SET WS-IX TO 1.                                                      
012530     MOVE 1 TO WS-IX.                                                     
012540*    PERFORM 2662-REVIEW-FIND-PCT HERE.                                   
012550     PERFORM 2662-REVIEW-FIND-PCT                                         
012560         UNTIL WS-IX > WS-REVIEW-LEN.                                     
012570*    PROCEED ONLY WHEN WS-PCT-POS = ZERO.                                 
012580     IF WS-PCT-POS = ZERO                                                 
012590*    GO TO 2660-EXIT.                                                     
012600         GO TO 2660-EXIT                                                  
012610     END-IF.                                                              
012620                                                                          
012630*    PERCENT DIGITS RUN BACKWARD FROM JUST BEFORE THE "%" UNTIL           
012640*    A NON-DIGIT (NORMALLY THE LAST SPACE BEFORE IT) IS HIT.              
012650     MOVE WS-PCT-POS TO WS-PCT-START.                                     
012660*    PERFORM 2663-REVIEW-BACK-PCT HERE.                                   
012670     PERFORM 2663-REVIEW-BACK-PCT                                         
012680         UNTIL WS-PCT-START = 1                                           
012690         OR WS-REVIEW-TEXT(WS-PCT-START - 1:1) IS NOT DIGIT-CLASS.        
012700                                                                          
012710*    PROCEED ONLY WHEN WS-PCT-START = WS-PCT-POS.                         
012720     IF WS-PCT-START = WS-PCT-POS                                         
012730*    GO TO 2660-EXIT.                                                     
012740         GO TO 2660-EXIT                                                  
012750     END-IF.                                                              
012760                                                                          
012770*    SET WS-IX TO WS-PCT-START.                                           
012780     MOVE WS-PCT-START TO WS-IX.                                          
012790*    PERFORM 2664-REVIEW-ACCUM-PCT HERE.                                  
012800     PERFORM 2664-REVIEW-ACCUM-PCT                                        
012810         UNTIL WS-IX >= WS-PCT-POS.                                       
012820                                                                          
012830*    LOCATE THE FIRST "(...)" PAIR - IT HOLDS THE REVIEW COUNT.           
012840     MOVE ZERO TO WS-PAREN-OPEN-POS WS-PAREN-CLOSE-POS.                   
012850*    SET WS-IX TO 1.                                                      
012860     MOVE 1 TO WS-IX.                                                     
012870*    PERFORM 2665-REVIEW-FIND-OPEN HERE.                                  
012880     PERFORM 2665-REVIEW-FIND-OPEN                                        
012890         UNTIL WS-IX > WS-REVIEW-LEN OR WS-PAREN-OPEN-POS > ZERO.         
012900                                                                          
012910*    PROCEED ONLY WHEN WS-PAREN-OPEN-POS > ZERO.                          
012920     IF WS-PAREN-OPEN-POS > ZERO                                          
012930*    SET WS-IX TO WS-PAREN-OPEN-POS.                                      
012940         MOVE WS-PAREN-OPEN-POS TO WS-IX                                  
012950*    PERFORM 2666-REVIEW-FIND-CLOSE HERE.                                 
012960         PERFORM 2666-REVIEW-FIND-CLOSE                                   
012970             UNTIL WS-IX > WS-REVIEW-LEN                                  
012980             OR WS-PAREN-CLOSE-POS > ZERO                                 
012990     END-IF.                                                              
013000                                                                          
013010*    COUNT DIGITS MAY CONTAIN THOUSANDS COMMAS, WHICH ARE SKIPPED         
013020*    RATHER THAN TREATED AS AN INVALID CHARACTER.                         
013030     IF WS-PAREN-OPEN-POS > ZERO AND WS-PAREN-CLOSE-POS > ZERO            
013040*    SET WS-COUNT-VALID-SW TO 'Y'.                                        
013050         MOVE 'Y' TO WS-COUNT-VALID-SW                                    
013060*    REFIGURES WS-IX.                                                     
013070         COMPUTE WS-IX = WS-PAREN-OPEN-POS + 1                            
013080*    PERFORM 2667-REVIEW-ACCUM-COUNT HERE.                                
013090         PERFORM 2667-REVIEW-ACCUM-COUNT                                  
013100             UNTIL WS-IX >= WS-PAREN-CLOSE-POS                            
013110     END-IF.                                                              
013120                                                                          
013130*    PROCEED ONLY WHEN COUNT-IS-VALID.                                    
013140     IF COUNT-IS-VALID                                                    
013150*    REFIGURES WS-SCORE-WORK.                                             
013160         COMPUTE WS-SCORE-WORK =                                          
013170             WS-PCT-ACC + (WS-COUNT-ACC / 1000)                           
013180     ELSE                                                                 
013190*    SET WS-SCORE-WORK TO WS-PCT-ACC.                                     
013200         MOVE WS-PCT-ACC TO WS-SCORE-WORK                                 
013210     END-IF.                                                              
013220                                                                          
013230*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
013240 2660-EXIT.                                                               
013250     EXIT.                                                                
013260                                                                          
013270*    BODY PARAGRAPHS FOR THE SEVEN REVIEW-TEXT SCANS ABOVE.               
013280 2661-REVIEW-TRIM.                                                        
013290*    SUBTRACT 1 FROM WS-REVIEW-LEN.                                       
013300     SUBTRACT 1 FROM WS-REVIEW-LEN.                                       
013310                                                                          
013320*    TESTS ONE REVIEW-TEXT BYTE FOR THE PERCENT SIGN.                     
013330 2662-REVIEW-FIND-PCT.                                                    
013340*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = '%'.                     
013350     IF WS-REVIEW-TEXT(WS-IX:1) = '%'                                     
013360*    SET WS-PCT-POS TO WS-IX.                                             
013370         MOVE WS-IX TO WS-PCT-POS                                         
013380     END-IF.                                                              
013390*    ADD 1 TO WS-IX.                                                      
013400     ADD 1 TO WS-IX.                                                      
013410                                                                          
013420*    STEPS BACK ONE BYTE LOOKING FOR THE START OF THE PERCENT DIGITS.     
013430 2663-REVIEW-BACK-PCT.                                                    
013440*    SUBTRACT 1 FROM WS-PCT-START.                                        
013450     SUBTRACT 1 FROM WS-PCT-START.                                        
013460                                                                          
013470*    ACCUMULATES ONE PERCENT DIGIT AND ADVANCES THE SCAN.                 
013480 2664-REVIEW-ACCUM-PCT.                                                   
013490*    SET WS-DIGIT-NUM TO WS-REVIEW-TEXT(WS-IX:1).                         
013500     MOVE WS-REVIEW-TEXT(WS-IX:1) TO WS-DIGIT-NUM.                        
013510*    REFIGURES WS-PCT-ACC.                                                
013520     COMPUTE WS-PCT-ACC = WS-PCT-ACC * 10 + WS-DIGIT-NUM.                 
013530*    ADD 1 TO WS-IX.                                                      
013540     ADD 1 TO WS-IX.                                                      
013550                                                                          
013560*    TESTS ONE REVIEW-TEXT BYTE FOR THE OPENING PARENTHESIS.              
013570 2665-REVIEW-FIND-OPEN.                                                   
013580*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = '('.                     
013590     IF WS-REVIEW-TEXT(WS-IX:1) = '('                                     
013600*    SET WS-PAREN-OPEN-POS TO WS-IX.                                      
013610         MOVE WS-IX TO WS-PAREN-OPEN-POS                                  
013620     END-IF.                                                              
013630*    ADD 1 TO WS-IX.                                                      
013640     ADD 1 TO WS-IX.                                                      
013650                                                                          
013660*    TESTS ONE REVIEW-TEXT BYTE FOR THE CLOSING PARENTHESIS.              
013670 2666-REVIEW-FIND-CLOSE.                                                  
013680*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = ')'.                     
013690     IF WS-REVIEW-TEXT(WS-IX:1) = ')'                                     
013700*    SET WS-PAREN-CLOSE-POS TO WS-IX.                                     
013710         MOVE WS-IX TO WS-PAREN-CLOSE-POS                                 
013720     END-IF.                                                              
013730*    ADD 1 TO WS-IX.                                                      
013740     ADD 1 TO WS-IX.                                                      
013750                                                                          
013760*    SKIPS A COMMA OR ACCUMULATES ONE REVIEW-COUNT DIGIT.                 
013770 2667-REVIEW-ACCUM-COUNT.                                                 
013780*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) = ','.                     
013790     IF WS-REVIEW-TEXT(WS-IX:1) = ','                                     
013800*    NO WORK NEEDED FOR THIS STEP.                                        
013810         CONTINUE                                                         
013820     ELSE                                                                 
013830*    PROCEED ONLY WHEN WS-REVIEW-TEXT(WS-IX:1) IS NOT DIGIT-CLASS.        
013840         IF WS-REVIEW-TEXT(WS-IX:1) IS NOT DIGIT-CLASS                    
013850*    SET WS-COUNT-VALID-SW TO 'N'.                                        
013860             MOVE 'N' TO WS-COUNT-VALID-SW                                
013870         ELSE                                                             
013880*    SET WS-DIGIT-NUM TO WS-REVIEW-TEXT(WS-IX:1).                         
013890             MOVE WS-REVIEW-TEXT(WS-IX:1) TO WS-DIGIT-NUM                 
013900*    REFIGURES WS-COUNT-ACC.                                              
013910             COMPUTE WS-COUNT-ACC =                                       
013920                 WS-COUNT-ACC * 10 + WS-DIGIT-NUM                         
013930         END-IF                                                           
013940     END-IF.                                                              
013950*    ADD 1 TO WS-IX.                                                      
013960     ADD 1 TO WS-IX.                                                      
013970                                                                          
013980                                                                          
013990*    FILES ONE NORMALIZED TAG INTO TAG-INDEX-TABLE AGAINST THE GAME       
014000*    JUST STORED BY 2500-LOAD-STORE-GAME.  AN EMPTY TAG (TWO COMMAS       
014010*    IN A ROW) OR A FULL INDEX TABLE IS SKIPPED SILENTLY.                 
014020 2670-ADD-INDEX-ENTRY.                                                    
014030*    PROCEED ONLY WHEN WS-TAG-LEN = 0.                                    
014040     IF WS-TAG-LEN = 0                                                    
014050*    GO TO 2670-EXIT.                                                     
014060         GO TO 2670-EXIT                                                  
014070     END-IF.                                                              
014080*    PROCEED ONLY WHEN WS-TAG-IX-COUNT >= WS-MAX-TAG-IX.                  
014090     IF WS-TAG-IX-COUNT >= WS-MAX-TAG-IX                                  
014100*    GO TO 2670-EXIT.                                                     
014110         GO TO 2670-EXIT                                                  
014120     END-IF.                                                              
014130                                                                          
014140*    ADD 1 TO WS-TAG-IX-COUNT.                                            
014150     ADD 1 TO WS-TAG-IX-COUNT.                                            
014160*    SET TI-TAG(WS-TAG-IX-COUNT) TO WS-TAG-NORM.                          
014170     MOVE WS-TAG-NORM TO TI-TAG(WS-TAG-IX-COUNT).                         
014180*    MOVE THE VALUE ACROSS.                                               
014190     MOVE GT-RELEASE-DATE(WS-GAME-COUNT)                                  
014200         TO TI-RELEASE-DATE(WS-TAG-IX-COUNT).                             
014210*    SET TI-GAME-SUB(WS-TAG-IX-COUNT) TO WS-GAME-COUNT.                   
014220     MOVE WS-GAME-COUNT TO TI-GAME-SUB(WS-TAG-IX-COUNT).                  
014230                                                                          
014240*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
014250 2670-EXIT.                                                               
014260     EXIT.                                                                
014270                                                                          
014280                                                                          
014290*    END-OF-LOAD MESSAGE - ONE LINE GIVING THE FINAL ACCEPTED COUNT.      
014300 1900-LOAD-SUMMARY.                                                       
014310*    SET O-LOAD-COUNT TO WS-GAME-COUNT.                                   
014320     MOVE WS-GAME-COUNT TO O-LOAD-COUNT.                                  
014330*    PRINTS PRTLINE.                                                      
014340     WRITE PRTLINE FROM LOAD-COUNT-LINE                                   
014350         AFTER ADVANCING 2 LINES.                                         
014360                                                                          
014370                                                                          
014380*    ---- QUERY PASS DRIVER - FIXED SEQUENCE OF EXAMPLE QUERIES ----      
014390*    THE JOB CARRIES NO PARM CARD (SEE QUERY-PARMS ABOVE), SO THIS        
014400*    PARAGRAPH SIMPLY RUNS EVERY QUERY FAMILY ONCE, IN A FIXED            
014410*    ORDER, AGAINST THE TABLES THE LOAD PASS BUILT.                       
014420 3000-QUERY-CONTROL.                                                      
014430*    PERFORM 3100-QRY-AVG-ALL HERE.                                       
014440     PERFORM 3100-QRY-AVG-ALL.                                            
014450*    PERFORM 3200-QRY-AVG-TAG HERE.                                       
014460     PERFORM 3200-QRY-AVG-TAG.                                            
014470*    PERFORM 3300-TOPK-BY-ATTRIBUTE HERE.                                 
014480     PERFORM 3300-TOPK-BY-ATTRIBUTE.                                      
014490*    PERFORM 3700-QRY-EXACT-YEAR HERE.                                    
014500     PERFORM 3700-QRY-EXACT-YEAR.                                         
014510*    PERFORM 3800-QRY-DATE-RANGE HERE.                                    
014520     PERFORM 3800-QRY-DATE-RANGE.                                         
014530*    PERFORM 3900-QRY-UPTO-DATE HERE.                                     
014540     PERFORM 3900-QRY-UPTO-DATE.                                          
014550                                                                          
014560                                                                          
014570*    AVERAGE PRICE ACROSS ALL TAGS FOR A FIXED DATE RANGE.                
014580 3100-QRY-AVG-ALL.                                                        
014590*    SET O-HDR-TEXT TO 'AVERAGE PRICE (ALL TAGS):'.                       
014600     MOVE 'AVERAGE PRICE (ALL TAGS):' TO O-HDR-TEXT.                      
014610*    PRINTS PRTLINE.                                                      
014620     WRITE PRTLINE FROM HEADING-LINE                                      
014630         AFTER ADVANCING 2 LINES.                                         
014640                                                                          
014650*    BLANK WS-AVG-TAG-P TELLS 3150-AVG-ACCUMULATE TO MATCH EVERY          
014660*    TAG-INDEX-TABLE ENTRY RATHER THAN ONE PARTICULAR TAG.                
014670     MOVE QP-AVG-START TO WS-AVG-START-P.                                 
014680*    SET WS-AVG-END-P TO QP-AVG-END.                                      
014690     MOVE QP-AVG-END TO WS-AVG-END-P.                                     
014700*    SET WS-AVG-TAG-P TO SPACES.                                          
014710     MOVE SPACES TO WS-AVG-TAG-P.                                         
014720*    PERFORM 3150-AVG-ACCUMULATE HERE.                                    
014730     PERFORM 3150-AVG-ACCUMULATE.                                         
014740*    PERFORM 3190-AVG-PRINT HERE.                                         
014750     PERFORM 3190-AVG-PRINT.                                              
014760                                                                          
014770                                                                          
014780*    AVERAGE PRICE RESTRICTED TO ONE TAG AND ITS OWN DATE RANGE.          
014790 3200-QRY-AVG-TAG.                                                        
014800*    SET O-HDR-TEXT TO 'AVERAGE PRICE (TAG = INDIE):'.                    
014810     MOVE 'AVERAGE PRICE (TAG = INDIE):' TO O-HDR-TEXT.                   
014820*    PRINTS PRTLINE.                                                      
014830     WRITE PRTLINE FROM HEADING-LINE                                      
014840         AFTER ADVANCING 2 LINES.                                         
014850                                                                          
014860*    SET WS-AVG-START-P TO QP-TAG-AVG-START.                              
014870     MOVE QP-TAG-AVG-START TO WS-AVG-START-P.                             
014880*    SET WS-AVG-END-P TO QP-TAG-AVG-END.                                  
014890     MOVE QP-TAG-AVG-END TO WS-AVG-END-P.                                 
014900*    SET WS-AVG-TAG-P TO QP-TAG-AVG.                                      
014910     MOVE QP-TAG-AVG TO WS-AVG-TAG-P.                                     
014920*    PERFORM 3150-AVG-ACCUMULATE HERE.                                    
014930     PERFORM 3150-AVG-ACCUMULATE.                                         
014940*    PERFORM 3190-AVG-PRINT HERE.                                         
014950     PERFORM 3190-AVG-PRINT.                                              
014960                                                                          
014970                                                                          
014980*    SHARED AVERAGE-PRICE ACCUMULATOR FOR BOTH 3100 AND 3200              
014990*    (CR0410) - SCANS TAG-INDEX-TABLE ONCE, EITHER OVER EVERY TAG         
015000*    (WS-AVG-TAG-P BLANK) OR RESTRICTED TO ONE TAG.                       
015010 3150-AVG-ACCUMULATE.                                                     
015020*    SET WS-AVG-TOTAL WS-AVG-COUNT TO ZERO.                               
015030     MOVE ZERO TO WS-AVG-TOTAL WS-AVG-COUNT.                              
015040*    SET WS-AVG-ABEND-SW TO 'N'.                                          
015050     MOVE 'N' TO WS-AVG-ABEND-SW.                                         
015060                                                                          
015070*    PROCEED ONLY WHEN WS-AVG-START-P = ZERO OR WS-AVG-END-P = ZERO.      
015080     IF WS-AVG-START-P = ZERO OR WS-AVG-END-P = ZERO                      
015090*    SET WS-AVG-ABEND-SW TO 'Y'.                                          
015100         MOVE 'Y' TO WS-AVG-ABEND-SW                                      
015110*    GO TO 3150-EXIT.                                                     
015120         GO TO 3150-EXIT                                                  
015130     END-IF.                                                              
015140*    PROCEED ONLY WHEN WS-AVG-START-P > WS-AVG-END-P.                     
015150     IF WS-AVG-START-P > WS-AVG-END-P                                     
015160*    GO TO 3150-EXIT.                                                     
015170         GO TO 3150-EXIT                                                  
015180     END-IF.                                                              
015190                                                                          
015200*    SET WS-SUB TO 1.                                                     
015210     MOVE 1 TO WS-SUB.                                                    
015220*    PROCEED ONLY WHEN WS-AVG-TAG-P = SPACES.                             
015230     IF WS-AVG-TAG-P = SPACES                                             
015240*    PERFORM 3155-AVG-ACCUM-ALL-TAG HERE.                                 
015250         PERFORM 3155-AVG-ACCUM-ALL-TAG                                   
015260             UNTIL WS-SUB > WS-TAG-IX-COUNT                               
015270     ELSE                                                                 
015280*    PERFORM 3160-AVG-ACCUM-ONE-TAG HERE.                                 
015290         PERFORM 3160-AVG-ACCUM-ONE-TAG                                   
015300             UNTIL WS-SUB > WS-TAG-IX-COUNT                               
015310     END-IF.                                                              
015320                                                                          
015330*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
015340 3150-EXIT.                                                               
015350     EXIT.                                                                
015360                                                                          
015370*    BODY PARAGRAPHS FOR THE TWO ACCUMULATOR SCANS ABOVE - ONE            
015380*    TAG-INDEX-TABLE ENTRY PER CALL.                                      
015390 3155-AVG-ACCUM-ALL-TAG.                                                  
015400*    PROCEED ONLY WHEN TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P.         
015410     IF TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P                         
015420         AND TI-RELEASE-DATE(WS-SUB) <= WS-AVG-END-P                      
015430*    ADD GT-PRICE(TI-GAME-SUB(WS-SUB)) TO WS-AVG-TOTAL.                   
015440         ADD GT-PRICE(TI-GAME-SUB(WS-SUB))                                
015450             TO WS-AVG-TOTAL                                              
015460*    ADD 1 TO WS-AVG-COUNT.                                               
015470         ADD 1 TO WS-AVG-COUNT                                            
015480     END-IF.                                                              
015490*    ADD 1 TO WS-SUB.                                                     
015500     ADD 1 TO WS-SUB.                                                     
015510                                                                          
015520*    TESTS ONE TAG-INDEX-TABLE ENTRY AGAINST TAG AND DATE RANGE.          
015530 3160-AVG-ACCUM-ONE-TAG.                                                  
015540*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = WS-AVG-TAG-P.                     
015550     IF TI-TAG(WS-SUB) = WS-AVG-TAG-P                                     
015560         AND TI-RELEASE-DATE(WS-SUB) >= WS-AVG-START-P                    
015570         AND TI-RELEASE-DATE(WS-SUB) <= WS-AVG-END-P                      
015580*    ADD GT-PRICE(TI-GAME-SUB(WS-SUB)) TO WS-AVG-TOTAL.                   
015590         ADD GT-PRICE(TI-GAME-SUB(WS-SUB))                                
015600             TO WS-AVG-TOTAL                                              
015610*    ADD 1 TO WS-AVG-COUNT.                                               
015620         ADD 1 TO WS-AVG-COUNT                                            
015630     END-IF.                                                              
015640*    ADD 1 TO WS-SUB.                                                     
015650     ADD 1 TO WS-SUB.                                                     
015660                                                                          
015670                                                                          
015680*    PRINTS THE RESULT OF WHICHEVER AVERAGE-PRICE ACCUMULATION JUST       
015690*    RAN - A MISSING DATE RANGE AND A ZERO-MATCH RANGE GET THEIR          
015700*    OWN DISTINCT MESSAGES RATHER THAN BOTH PRINTING "0.00".              
015710 3190-AVG-PRINT.                                                          
015720*    PROCEED ONLY WHEN AVG-DATES-MISSING.                                 
015730     IF AVG-DATES-MISSING                                                 
015740*    MOVE 'AVERAGE PRICE - MISSING START OR END DATE.'.                   
015750         MOVE 'AVERAGE PRICE - MISSING START OR END DATE.'                
015760             TO O-LOAD-MSG-TEXT                                           
015770*    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.                      
015780         WRITE PRTLINE FROM LOAD-MSG-LINE                                 
015790             AFTER ADVANCING 1 LINE                                       
015800     ELSE                                                                 
015810*    PROCEED ONLY WHEN WS-AVG-COUNT = ZERO.                               
015820         IF WS-AVG-COUNT = ZERO                                           
015830*    SENDS PRTLINE FROM AVG-ERROR-LINE TO THE REPORT.                     
015840             WRITE PRTLINE FROM AVG-ERROR-LINE                            
015850                 AFTER ADVANCING 1 LINE                                   
015860         ELSE                                                             
015870*    REFIGURES WS-AVG-RESULT ROUNDED.                                     
015880             COMPUTE WS-AVG-RESULT ROUNDED =                              
015890                 WS-AVG-TOTAL / WS-AVG-COUNT                              
015900*    SET O-AVG-RESULT TO WS-AVG-RESULT.                                   
015910             MOVE WS-AVG-RESULT TO O-AVG-RESULT                           
015920*    SENDS PRTLINE FROM AVG-LINE TO THE REPORT.                           
015930             WRITE PRTLINE FROM AVG-LINE                                  
015940                 AFTER ADVANCING 1 LINE                                   
015950         END-IF                                                           
015960     END-IF.                                                              
015970                                                                          
015980                                                                          
015990*    DRIVES FOUR TOP-K REPORTS, ONE PER ATTRIBUTE THE SPEC CALLS          
016000*    FOR (REVIEW SCORE, PRICE, NAME, RELEASE DATE).  GT-SELECTED-SW       
016010*    IS RESET ACROSS THE WHOLE GAME-TABLE BEFORE EACH ATTRIBUTE SO        
016020*    ONE QUERY'S PICKS NEVER CARRY OVER INTO THE NEXT.                    
016030 3300-TOPK-BY-ATTRIBUTE.                                                  
016040*    1) TOP 5 BY REVIEW SCORE.                                            
016050     MOVE 1 TO WS-SUB.                                                    
016060*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.                               
016070     PERFORM 3305-TOPK-CLEAR-SELECTED                                     
016080         UNTIL WS-SUB > WS-GAME-COUNT.                                    
016090*    SET O-HDR-TEXT TO 'TOP 5 GAMES BY REVIEW SCORE:'.                    
016100     MOVE 'TOP 5 GAMES BY REVIEW SCORE:' TO O-HDR-TEXT.                   
016110*    PRINTS PRTLINE.                                                      
016120     WRITE PRTLINE FROM HEADING-LINE                                      
016130         AFTER ADVANCING 2 LINES.                                         
016140*    SET WS-TOPK-ATTR TO 'all_reviews'.                                   
016150     MOVE 'all_reviews' TO WS-TOPK-ATTR.                                  
016160*    SET WS-K TO 5.                                                       
016170     MOVE 5 TO WS-K.                                                      
016180*    PERFORM 3310-TOPK-SELECT HERE.                                       
016190     PERFORM 3310-TOPK-SELECT.                                            
016200                                                                          
016210*    2) TOP 3 BY ORIGINAL PRICE.                                          
016220     MOVE 1 TO WS-SUB.                                                    
016230*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.                               
016240     PERFORM 3305-TOPK-CLEAR-SELECTED                                     
016250         UNTIL WS-SUB > WS-GAME-COUNT.                                    
016260*    SET O-HDR-TEXT TO 'TOP 3 GAMES BY PRICE:'.                           
016270     MOVE 'TOP 3 GAMES BY PRICE:' TO O-HDR-TEXT.                          
016280*    PRINTS PRTLINE.                                                      
016290     WRITE PRTLINE FROM HEADING-LINE                                      
016300         AFTER ADVANCING 2 LINES.                                         
016310*    SET WS-TOPK-ATTR TO 'original_price'.                                
016320     MOVE 'original_price' TO WS-TOPK-ATTR.                               
016330*    SET WS-K TO 3.                                                       
016340     MOVE 3 TO WS-K.                                                      
016350*    PERFORM 3310-TOPK-SELECT HERE.                                       
016360     PERFORM 3310-TOPK-SELECT.                                            
016370                                                                          
016380*    3) TOP 10 BY NAME (ALPHABETICAL).                                    
016390     MOVE 1 TO WS-SUB.                                                    
016400*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.                               
016410     PERFORM 3305-TOPK-CLEAR-SELECTED                                     
016420         UNTIL WS-SUB > WS-GAME-COUNT.                                    
016430*    SET O-HDR-TEXT TO 'TOP 10 GAMES BY NAME:'.                           
016440     MOVE 'TOP 10 GAMES BY NAME:' TO O-HDR-TEXT.                          
016450*    PRINTS PRTLINE.                                                      
016460     WRITE PRTLINE FROM HEADING-LINE                                      
016470         AFTER ADVANCING 2 LINES.                                         
016480*    SET WS-TOPK-ATTR TO 'name'.                                          
016490     MOVE 'name' TO WS-TOPK-ATTR.                                         
016500*    SET WS-K TO 10.                                                      
016510     MOVE 10 TO WS-K.                                                     
016520*    PERFORM 3310-TOPK-SELECT HERE.                                       
016530     PERFORM 3310-TOPK-SELECT.                                            
016540                                                                          
016550*    4) TOP 10 BY RELEASE DATE (MOST RECENT FIRST).                       
016560     MOVE 1 TO WS-SUB.                                                    
016570*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.                               
016580     PERFORM 3305-TOPK-CLEAR-SELECTED                                     
016590         UNTIL WS-SUB > WS-GAME-COUNT.                                    
016600*    SET O-HDR-TEXT TO 'TOP 10 GAMES BY RELEASE DATE:'.                   
016610     MOVE 'TOP 10 GAMES BY RELEASE DATE:' TO O-HDR-TEXT.                  
016620*    PRINTS PRTLINE.                                                      
016630     WRITE PRTLINE FROM HEADING-LINE                                      
016640         AFTER ADVANCING 2 LINES.                                         
016650*    SET WS-TOPK-ATTR TO 'release_date'.                                  
016660     MOVE 'release_date' TO WS-TOPK-ATTR.                                 
016670*    SET WS-K TO 10.                                                      
016680     MOVE 10 TO WS-K.                                                     
016690*    PERFORM 3310-TOPK-SELECT HERE.                                       
016700     PERFORM 3310-TOPK-SELECT.                                            
016710                                                                          
016720*    5) A FIXED EXAMPLE OF AN ATTRIBUTE THE QUERY DOES NOT SUPPORT -      
016730*    CARRIED HERE, LIKE THE FOUR REAL ATTRIBUTES ABOVE, BECAUSE THE       
016740*    JOB TAKES NO PARM CARD.  PROVES OUT THE "UNSUPPORTED ATTRIBUTE"      
016750*    RULE RATHER THAN LEAVING IT AS DEAD CODE IN 3310 (CR0530).           
016760     MOVE 1 TO WS-SUB.                                                    
016770*    PERFORM 3305-TOPK-CLEAR-SELECTED HERE.                               
016780     PERFORM 3305-TOPK-CLEAR-SELECTED                                     
016790         UNTIL WS-SUB > WS-GAME-COUNT.                                    
016800*    SET O-HDR-TEXT TO 'TOP GAMES BY PLATFORM:'.                          
016810     MOVE 'TOP GAMES BY PLATFORM:' TO O-HDR-TEXT.                         
016820*    PRINTS PRTLINE.                                                      
016830     WRITE PRTLINE FROM HEADING-LINE                                      
016840         AFTER ADVANCING 2 LINES.                                         
016850*    SET WS-TOPK-ATTR TO 'platform'.                                      
016860     MOVE 'platform' TO WS-TOPK-ATTR.                                     
016870*    SET WS-K TO 10.                                                      
016880     MOVE 10 TO WS-K.                                                     
016890*    PERFORM 3310-TOPK-SELECT HERE.                                       
016900     PERFORM 3310-TOPK-SELECT.                                            
016910                                                                          
016920*    SHARED BODY FOR THE FIVE "CLEAR GT-SELECTED-SW" LOOPS ABOVE -        
016930*    FACTORED OUT SO THE SAME LOGIC IS NOT WRITTEN FOUR TIMES OVER.       
016940 3305-TOPK-CLEAR-SELECTED.                                                
016950*    SET GT-SELECTED-SW(WS-SUB) TO 'N'.                                   
016960     MOVE 'N' TO GT-SELECTED-SW(WS-SUB).                                  
016970*    ADD 1 TO WS-SUB.                                                     
016980     ADD 1 TO WS-SUB.                                                     
016990                                                                          
017000                                                                          
017010*    PICKS THE TOP WS-K GAMES BY WS-TOPK-ATTR, RANK BY RANK - EACH        
017020*    RANK RE-SCANS EVERY UNSELECTED GAME FOR THE SINGLE BEST              
017030*    REMAINING VALUE, WHICH IS NATURALLY STABLE ON TIES SINCE THE         
017040*    SCAN ALWAYS STARTS FROM SUBSCRIPT 1.  RUNS OUT EARLY AND             
017050*    QUIETLY IF FEWER THAN WS-K GAMES ARE LOADED.                         
017060 3310-TOPK-SELECT.                                                        
017070*    PROCEED ONLY WHEN WS-TOPK-ATTR NOT = 'original_price'.               
017080     IF WS-TOPK-ATTR NOT = 'original_price'                               
017090         AND WS-TOPK-ATTR NOT = 'release_date'                            
017100         AND WS-TOPK-ATTR NOT = 'name'                                    
017110         AND WS-TOPK-ATTR NOT = 'all_reviews'                             
017120*    SET O-LOAD-MSG-TEXT TO 'UNSUPPORTED ATTRIBUTE.'.                     
017130         MOVE 'UNSUPPORTED ATTRIBUTE.' TO O-LOAD-MSG-TEXT                 
017140*    SENDS PRTLINE FROM LOAD-MSG-LINE TO THE REPORT.                      
017150         WRITE PRTLINE FROM LOAD-MSG-LINE                                 
017160             AFTER ADVANCING 1 LINE                                       
017170*    GO TO 3310-EXIT.                                                     
017180         GO TO 3310-EXIT                                                  
017190     END-IF.                                                              
017200                                                                          
017210*    SET WS-TOPK-EXHAUSTED-SW TO 'N'.                                     
017220     MOVE 'N' TO WS-TOPK-EXHAUSTED-SW.                                    
017230*    SET WS-RANK TO 1.                                                    
017240     MOVE 1 TO WS-RANK.                                                   
017250*    PERFORM 3312-TOPK-RANK-BODY HERE.                                    
017260     PERFORM 3312-TOPK-RANK-BODY                                          
017270         UNTIL WS-RANK > WS-K OR TOPK-EXHAUSTED.                          
017280                                                                          
017290*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
017300 3310-EXIT.                                                               
017310     EXIT.                                                                
017320                                                                          
017330*    ONE RANK OF THE TOP-K SELECTION PER CALL - SCANS ALL                 
017340*    UNSELECTED GAMES FOR THE BEST REMAINING VALUE, THEN EITHER           
017350*    PRINTS IT AND MARKS IT SELECTED, OR (NO UNSELECTED GAMES LEFT)       
017360*    FLAGS THE SCAN AS EXHAUSTED SO THE DRIVING PERFORM STOPS.            
017370 3312-TOPK-RANK-BODY.                                                     
017380*    SET WS-BEST-SUB TO ZERO.                                             
017390     MOVE ZERO TO WS-BEST-SUB.                                            
017400*    SET WS-SUB TO 1.                                                     
017410     MOVE 1 TO WS-SUB.                                                    
017420*    PERFORM 3314-TOPK-SUB-SCAN HERE.                                     
017430     PERFORM 3314-TOPK-SUB-SCAN                                           
017440         UNTIL WS-SUB > WS-GAME-COUNT.                                    
017450*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.                                
017460     IF WS-BEST-SUB = ZERO                                                
017470*    SET WS-TOPK-EXHAUSTED-SW TO 'Y'.                                     
017480         MOVE 'Y' TO WS-TOPK-EXHAUSTED-SW                                 
017490     ELSE                                                                 
017500*    SET GT-SELECTED-SW(WS-BEST-SUB) TO 'Y'.                              
017510         MOVE 'Y' TO GT-SELECTED-SW(WS-BEST-SUB)                          
017520*    PERFORM 3330-TOPK-PRINT-DETAIL HERE.                                 
017530         PERFORM 3330-TOPK-PRINT-DETAIL                                   
017540     END-IF.                                                              
017550*    ADD 1 TO WS-RANK.                                                    
017560     ADD 1 TO WS-RANK.                                                    
017570                                                                          
017580*    INNER SCAN BODY - ONE GAME-TABLE ENTRY PER CALL.                     
017590 3314-TOPK-SUB-SCAN.                                                      
017600*    PROCEED ONLY WHEN NOT GT-IS-SELECTED(WS-SUB).                        
017610     IF NOT GT-IS-SELECTED(WS-SUB)                                        
017620*    PERFORM 3320-TOPK-IS-BETTER HERE.                                    
017630         PERFORM 3320-TOPK-IS-BETTER                                      
017640     END-IF.                                                              
017650*    ADD 1 TO WS-SUB.                                                     
017660     ADD 1 TO WS-SUB.                                                     
017670                                                                          
017680                                                                          
017690*    COMPARATOR FOR ONE CANDIDATE AGAINST THE CURRENT BEST FOR THE        
017700*    RANK BEING FILLED.  "BETTER" MEANS HIGHER PRICE/DATE/SCORE OR        
017710*    EARLIER IN THE ALPHABET FOR NAME - THE STRICT "> " / "<" TEST        
017720*    (NOT ">=") IS WHAT MAKES THE SELECTION STABLE ON TIES, SINCE         
017730*    A TIE NEVER DISPLACES THE EARLIER-SCANNED CANDIDATE.                 
017740 3320-TOPK-IS-BETTER.                                                     
017750*    SORTS OUT WHICH CASE FITS WS-TOPK-ATTR.                              
017760     EVALUATE WS-TOPK-ATTR                                                
017770*        HIGHEST ORIGINAL_PRICE WINS THIS RANK.                           
017780         WHEN 'original_price'                                            
017790*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.                                
017800             IF WS-BEST-SUB = ZERO                                        
017810                 OR GT-PRICE(WS-SUB) > GT-PRICE(WS-BEST-SUB)              
017820*    SET WS-BEST-SUB TO WS-SUB.                                           
017830                 MOVE WS-SUB TO WS-BEST-SUB                               
017840             END-IF                                                       
017850*        MOST RECENT RELEASE_DATE WINS THIS RANK - THE COMPARABLE         
017860*        REDEFINES FIELD SORTS CORRECTLY AS A PLAIN 8-DIGIT NUMBER.       
017870         WHEN 'release_date'                                              
017880*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.                                
017890             IF WS-BEST-SUB = ZERO                                        
017900                 OR GT-RELEASE-DATE(WS-SUB) >                             
017910                     GT-RELEASE-DATE(WS-BEST-SUB)                         
017920*    SET WS-BEST-SUB TO WS-SUB.                                           
017930                 MOVE WS-SUB TO WS-BEST-SUB                               
017940             END-IF                                                       
017950*        EARLIEST IN ALPHABETICAL ORDER WINS THIS RANK (NAME LIST IS      
017960*        ASCENDING, NOT DESCENDING LIKE THE OTHER THREE ATTRIBUTES).      
017970         WHEN 'name'                                                      
017980*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.                                
017990             IF WS-BEST-SUB = ZERO                                        
018000                 OR GT-NAME(WS-SUB) < GT-NAME(WS-BEST-SUB)                
018010*    SET WS-BEST-SUB TO WS-SUB.                                           
018020                 MOVE WS-SUB TO WS-BEST-SUB                               
018030             END-IF                                                       
018040*        HIGHEST REVIEW SCORE PERCENTAGE WINS THIS RANK.                  
018050         WHEN 'all_reviews'                                               
018060*    PROCEED ONLY WHEN WS-BEST-SUB = ZERO.                                
018070             IF WS-BEST-SUB = ZERO                                        
018080                 OR GT-REVIEW-SCORE(WS-SUB) >                             
018090                     GT-REVIEW-SCORE(WS-BEST-SUB)                         
018100*    SET WS-BEST-SUB TO WS-SUB.                                           
018110                 MOVE WS-SUB TO WS-BEST-SUB                               
018120             END-IF                                                       
018130*        AN UNSUPPORTED ATTRIBUTE NEVER REACHES HERE - 3310-TOPK-SELECT   
018140*        TURNS IT AWAY BEFORE THE RANK LOOP STARTS.  KEPT AS A BELT-      
018150*        AND-SUSPENDERS NO-OP SO A BAD WS-TOPK-ATTR CANNOT LEAVE          
018160*        WS-BEST-SUB POINTING AT SOME STALE GAME (CR0530).                
018170         WHEN OTHER                                                       
018180             CONTINUE                                                     
018190     END-EVALUATE.                                                        
018200                                                                          
018210                                                                          
018220*    PRINTS THE FOUR-LINE DETAIL BLOCK FOR THE GAME JUST PICKED AS        
018230*    THE CURRENT RANK'S WINNER (WS-BEST-SUB) - NAME, THEN                 
018240*    DATE+PRICE, THEN TAGS, THEN THE RAW REVIEW SUMMARY.                  
018250 3330-TOPK-PRINT-DETAIL.                                                  
018260*    SET O-DB-NAME TO GT-NAME(WS-BEST-SUB).                               
018270     MOVE GT-NAME(WS-BEST-SUB) TO O-DB-NAME.                              
018280*    PRINTS PRTLINE.                                                      
018290     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-1                               
018300         AFTER ADVANCING 2 LINES.                                         
018310                                                                          
018320*    SET O-DB-DATE TO GT-RELEASE-DATE(WS-BEST-SUB).                       
018330     MOVE GT-RELEASE-DATE(WS-BEST-SUB) TO O-DB-DATE.                      
018340*    SET O-DB-PRICE TO GT-PRICE(WS-BEST-SUB).                             
018350     MOVE GT-PRICE(WS-BEST-SUB) TO O-DB-PRICE.                            
018360*    PRINTS PRTLINE.                                                      
018370     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-2                               
018380         AFTER ADVANCING 1 LINE.                                          
018390                                                                          
018400*    SET O-DB-TAGS TO GT-TAGS(WS-BEST-SUB).                               
018410     MOVE GT-TAGS(WS-BEST-SUB) TO O-DB-TAGS.                              
018420*    PRINTS PRTLINE.                                                      
018430     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-3                               
018440         AFTER ADVANCING 1 LINE.                                          
018450                                                                          
018460*    SET O-DB-REVIEWS TO GT-REVIEWS(WS-BEST-SUB).                         
018470     MOVE GT-REVIEWS(WS-BEST-SUB) TO O-DB-REVIEWS.                        
018480*    PRINTS PRTLINE.                                                      
018490     WRITE PRTLINE FROM DETAIL-BLOCK-LINE-4                               
018500         AFTER ADVANCING 1 LINE.                                          
018510                                                                          
018520                                                                          
018530*    LISTS EVERY GAME TAGGED QP-YEAR-TAG WHOSE RELEASE YEAR EQUALS        
018540*    QP-YEAR-VALUE EXACTLY - THE "EXACT YEAR" QUERY OF THE THREE          
018550*    TAG/DATE QUERIES (EXACT YEAR, DATE RANGE, UP-TO-DATE).               
018560 3700-QRY-EXACT-YEAR.                                                     
018570*    SET O-HDR-TEXT TO 'GAMES TAGGED ACTION RELEASED IN 2013:'.           
018580     MOVE 'GAMES TAGGED ACTION RELEASED IN 2013:' TO O-HDR-TEXT.          
018590*    PRINTS PRTLINE.                                                      
018600     WRITE PRTLINE FROM HEADING-LINE                                      
018610         AFTER ADVANCING 2 LINES.                                         
018620                                                                          
018630*    PROCEED ONLY WHEN QP-YEAR-TAG = SPACES OR QP-YEAR-VALUE = ZERO.      
018640     IF QP-YEAR-TAG = SPACES OR QP-YEAR-VALUE = ZERO                      
018650*    GO TO 3700-EXIT.                                                     
018660         GO TO 3700-EXIT                                                  
018670     END-IF.                                                              
018680                                                                          
018690*    SET WS-SUB TO 1.                                                     
018700     MOVE 1 TO WS-SUB.                                                    
018710*    PERFORM 3705-YEAR-SCAN HERE.                                         
018720     PERFORM 3705-YEAR-SCAN                                               
018730         UNTIL WS-SUB > WS-TAG-IX-COUNT.                                  
018740                                                                          
018750*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
018760 3700-EXIT.                                                               
018770     EXIT.                                                                
018780                                                                          
018790*    ONE TAG-INDEX-TABLE ENTRY PER CALL.                                  
018800 3705-YEAR-SCAN.                                                          
018810*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-YEAR-TAG.                      
018820     IF TI-TAG(WS-SUB) = QP-YEAR-TAG                                      
018830*    SET WS-SUB2 TO TI-GAME-SUB(WS-SUB).                                  
018840         MOVE TI-GAME-SUB(WS-SUB) TO WS-SUB2                              
018850*    PROCEED ONLY WHEN GT-RELEASE-YEAR(WS-SUB2) = QP-YEAR-VALUE.          
018860         IF GT-RELEASE-YEAR(WS-SUB2) = QP-YEAR-VALUE                      
018870*    SET O-NAME-LINE-TEXT TO GT-NAME(WS-SUB2).                            
018880             MOVE GT-NAME(WS-SUB2) TO O-NAME-LINE-TEXT                    
018890*    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.                          
018900             WRITE PRTLINE FROM NAME-LINE                                 
018910                 AFTER ADVANCING 1 LINE                                   
018920         END-IF                                                           
018930     END-IF.                                                              
018940*    ADD 1 TO WS-SUB.                                                     
018950     ADD 1 TO WS-SUB.                                                     
018960                                                                          
018970                                                                          
018980*    LISTS EVERY GAME TAGGED QP-RANGE-TAG WHOSE RELEASE DATE FALLS        
018990*    BETWEEN QP-RANGE-LOWER AND QP-RANGE-UPPER, BOTH ENDS INCLUSIVE.      
019000 3800-QRY-DATE-RANGE.                                                     
019010*    SET 2014-12-31:' TO 'GAMES TAGGED STRATEGY, 2012-01-01.              
019020     MOVE 'GAMES TAGGED STRATEGY, 2012-01-01 TO 2014-12-31:'              
019030         TO O-HDR-TEXT.                                                   
019040*    PRINTS PRTLINE.                                                      
019050     WRITE PRTLINE FROM HEADING-LINE                                      
019060         AFTER ADVANCING 2 LINES.                                         
019070                                                                          
019080*    PROCEED ONLY WHEN QP-RANGE-TAG = SPACES.                             
019090     IF QP-RANGE-TAG = SPACES                                             
019100         OR QP-RANGE-LOWER = ZERO OR QP-RANGE-UPPER = ZERO                
019110*    GO TO 3800-EXIT.                                                     
019120         GO TO 3800-EXIT                                                  
019130     END-IF.                                                              
019140*    PROCEED ONLY WHEN QP-RANGE-LOWER > QP-RANGE-UPPER.                   
019150     IF QP-RANGE-LOWER > QP-RANGE-UPPER                                   
019160*    GO TO 3800-EXIT.                                                     
019170         GO TO 3800-EXIT                                                  
019180     END-IF.                                                              
019190                                                                          
019200*    SET WS-SUB TO 1.                                                     
019210     MOVE 1 TO WS-SUB.                                                    
019220*    PERFORM 3805-RANGE-SCAN HERE.                                        
019230     PERFORM 3805-RANGE-SCAN                                              
019240         UNTIL WS-SUB > WS-TAG-IX-COUNT.                                  
019250                                                                          
019260*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
019270 3800-EXIT.                                                               
019280     EXIT.                                                                
019290                                                                          
019300*    ONE TAG-INDEX-TABLE ENTRY PER CALL.                                  
019310 3805-RANGE-SCAN.                                                         
019320*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-RANGE-TAG.                     
019330     IF TI-TAG(WS-SUB) = QP-RANGE-TAG                                     
019340         AND TI-RELEASE-DATE(WS-SUB) >= QP-RANGE-LOWER                    
019350         AND TI-RELEASE-DATE(WS-SUB) <= QP-RANGE-UPPER                    
019360*    MOVE GT-NAME(TI-GAME-SUB(WS-SUB)).                                   
019370         MOVE GT-NAME(TI-GAME-SUB(WS-SUB))                                
019380             TO O-NAME-LINE-TEXT                                          
019390*    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.                          
019400         WRITE PRTLINE FROM NAME-LINE                                     
019410             AFTER ADVANCING 1 LINE                                       
019420     END-IF.                                                              
019430*    ADD 1 TO WS-SUB.                                                     
019440     ADD 1 TO WS-SUB.                                                     
019450                                                                          
019460                                                                          
019470*    LISTS EVERY GAME TAGGED QP-UPTO-TAG RELEASED ON OR BEFORE            
019480*    QP-UPTO-UPPER - THE "OPEN-ENDED LOWER BOUND" QUERY ADDED PER         
019490*    CR0251.                                                              
019500 3900-QRY-UPTO-DATE.                                                      
019510*    MOVE THE VALUE ACROSS.                                               
019520     MOVE 'GAMES TAGGED RPG RELEASED ON OR BEFORE 2011-01-01:'            
019530         TO O-HDR-TEXT.                                                   
019540*    PRINTS PRTLINE.                                                      
019550     WRITE PRTLINE FROM HEADING-LINE                                      
019560         AFTER ADVANCING 2 LINES.                                         
019570                                                                          
019580*    PROCEED ONLY WHEN QP-UPTO-TAG = SPACES OR QP-UPTO-UPPER = ZERO.      
019590     IF QP-UPTO-TAG = SPACES OR QP-UPTO-UPPER = ZERO                      
019600*    GO TO 3900-EXIT.                                                     
019610         GO TO 3900-EXIT                                                  
019620     END-IF.                                                              
019630                                                                          
019640*    SET WS-SUB TO 1.                                                     
019650     MOVE 1 TO WS-SUB.                                                    
019660*    PERFORM 3905-UPTO-SCAN HERE.                                         
019670     PERFORM 3905-UPTO-SCAN                                               
019680         UNTIL WS-SUB > WS-TAG-IX-COUNT.                                  
019690                                                                          
019700*    GO TO ... THRU LANDS HERE - NOTHING LEFT TO DO.                      
019710 3900-EXIT.                                                               
019720     EXIT.                                                                
019730                                                                          
019740*    ONE TAG-INDEX-TABLE ENTRY PER CALL.                                  
019750 3905-UPTO-SCAN.                                                          
019760*    PROCEED ONLY WHEN TI-TAG(WS-SUB) = QP-UPTO-TAG.                      
019770     IF TI-TAG(WS-SUB) = QP-UPTO-TAG                                      
019780         AND TI-RELEASE-DATE(WS-SUB) <= QP-UPTO-UPPER                     
019790*    MOVE GT-NAME(TI-GAME-SUB(WS-SUB)).                                   
019800         MOVE GT-NAME(TI-GAME-SUB(WS-SUB))                                
019810             TO O-NAME-LINE-TEXT                                          
019820*    SENDS PRTLINE FROM NAME-LINE TO THE REPORT.                          
019830         WRITE PRTLINE FROM NAME-LINE                                     
019840             AFTER ADVANCING 1 LINE                                       
019850     END-IF.                                                              
019860*    ADD 1 TO WS-SUB.                                                     
019870     ADD 1 TO WS-SUB.                                                     
019880                                                                          
019890                                                                          
019900*    ---- END OF JOB ----                                                 
019910 4000-CLOSING.                                                            
019920*    CLOSE GAMES-CATALOG.                                                 
019930     CLOSE GAMES-CATALOG.                                                 
019940*    CLOSE QUERY-REPORT.                                                  
019950     CLOSE QUERY-REPORT.                                                  
019960                                                                          
019970                                                                          
019980*    ONE CATALOG RECORD PER CALL - SETS THE EOF SWITCH RATHER THAN        
019990*    GOING DIRECTLY TO A PARAGRAPH, SO 0000-CBLGAM01'S PERFORM            
020000*    UNTIL CATALOG-EOF CAN TEST IT AFTER EVERY READ.                      
020010 9000-LOAD-READ.                                                          
020020*    READ GAMES-CATALOG INTO WS-RAW-LINE.                                 
020030     READ GAMES-CATALOG INTO WS-RAW-LINE                                  
020040         AT END                                                           
020050*    SET WS-CATALOG-EOF-SW TO 'Y'.                                        
020060             MOVE 'Y' TO WS-CATALOG-EOF-SW.                               
020070                                                                          
020080                                                                          
020090*    PAGE-TOP BANNER - COMPANY-TITLE CARRIES THE RUN DATE AND A           
020100*    PAGE COUNTER BUMPED EACH TIME THIS PARAGRAPH FIRES.                  
020110 9900-HEADING.                                                            
020120*    BUMP THE PAGE COUNTER AND WRITE THE BANNER AT THE TOP OF A NEW       
020130*    PAGE - EVERY QUERY PARAGRAPH CALLS THIS BEFORE ITS FIRST LINE.       
020140     ADD 1 TO C-PCTR.                                                     
020150*    SET O-PCTR TO C-PCTR.                                                
020160     MOVE C-PCTR TO O-PCTR.                                               
020170*    PRINTS PRTLINE.                                                      
020180     WRITE PRTLINE                                                        
020190         FROM COMPANY-TITLE                                               
020200             AFTER ADVANCING PAGE.                                        
